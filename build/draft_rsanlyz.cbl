*****************************************************************
*                                                                *
*   RSANLYZ  --  INTEREST-RATE SWAP COMPARATIVE-ADVANTAGE       *
*                ANALYSER - TREASURY SWAP-DESK PROJECT          *
*                                                                *
*****************************************************************
* THIS PROGRAM READS ONE ANALYSIS-REQUEST RECORD PER SWAP CASE,
* WORKS OUT EACH PARTY'S COMPARATIVE ADVANTAGE IN THE FIXED AND
* FLOATING MARKETS, PICKS THE FIXED-RATE PAYER, PRICES THE TWO
* SEMI-ANNUAL SWAP LEGS AND WRITES A FULL CASE REPORT.  A RUN
* TOTALS BLOCK IS WRITTEN AT END OF FILE.
*
* RECORDS THAT FAIL THE INPUT EDIT ARE REJECTED, LOGGED ON THE
* REPORT AND COUNTED - THEY DO NOT STOP THE RUN.
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.     RSANLYZ.
 AUTHOR.         D. R. HALLOWAY.
 INSTALLATION.   MERIDIAN TRUST COMPANY - TREASURY SYSTEMS.
 DATE-WRITTEN.   14/01/87.
 DATE-COMPILED.
 SECURITY.       CONFIDENTIAL - FOR THE USE OF THE SWAP DESK AND
                 TREASURY SYSTEMS STAFF ONLY.  NOT TO BE COPIED
                 OUTSIDE THE DEPARTMENT WITHOUT THE MANAGER'S
                 WRITTEN CONSENT.
*
*   C H A N G E   L O G
*
* 14/01/87 DRH - FIRST WRITTEN FOR THE TREASURY SWAP-DESK PROJECT,
*                REPLACING THE DESK'S HAND-CRANKED WORKSHEETS.
* 03/02/87 DRH - ADDED THE ABSOLUTE-ADVANTAGE TABLE TO THE REPORT
*                AT THE DESK MANAGER'S REQUEST.
* 22/06/88 DRH - CORRECTED SIGN OF THE FLOATING COMPARATIVE - WAS
*                BEING SHOWN INVERTED FOR PARTY B (TS-029).
* 02/03/92 DRH - PARTY PREFERENCE FIELDS ADDED TO THE REQUEST
*                RECORD AND VALIDATED ON INPUT (REQ TS-104). THE
*                PREFERENCE ITSELF IS NOT YET USED TO OVERRIDE THE
*                FIXED-PAYER SELECTION - FOR INFORMATION ONLY.
* 07/07/93 DRH - PARTY WORKING FIGURES MOVED TO AN OCCURS 2 TABLE
*                SO PARAGRAPHS DD200/DD400/DD600 CAN STEP A
*                SUBSCRIPT INSTEAD OF DUPLICATING LOGIC PER PARTY.
* 14/02/95 DRH - REJECTION HANDLING ADDED - BAD RECORDS NO LONGER
*                ABEND THE RUN, THEY ARE LOGGED AND SKIPPED.
* 19/09/98 DRH - Y2K REVIEW.  NO DATE-BEARING FIELDS ARE READ,
*                HELD OR PRINTED BY THIS PROGRAM.  CHANGE SLIP
*                TS-199 CLOSED, NO CODE CHANGE REQUIRED.
* 11/05/09 CMP - BENCHMARK RATE MOVED FROM A RUN PARAMETER CARD TO
*                THE REQUEST RECORD ITSELF, ONE PER CASE (TS-241).
* 23/04/11 CMP - MARKET-IMPROVEMENT, NET-BENEFIT AND TOTAL-COST
*                FIGURES NOW CARRY THEIR OWN FIXED/FLOATING TYPE
*                SO THE REPORT PRINTS EACH ONE IN THE RIGHT FORM
*                (PERCENT OR BASIS POINTS) INSTEAD OF ALWAYS AS A
*                PERCENTAGE - DESK AUDIT FINDING TS-266.
* 08/11/14 CMP - RUN TOTALS BLOCK ADDED - RECORDS READ, ANALYSED,
*                REJECTED AND TOTAL NOTIONAL (REQ TS-301).
* 17/03/19 CMP - SWITCHED THE BENCHMARK-RATE EDIT TO REJECT ANY
*                NON-NUMERIC RATE FIELD RATHER THAN JUST BENCHMARK
*                - FIELD ENGINEER FOUND A CORRUPT TAPE (TS-355).
* 30/09/21 CMP - PARTY NAME BLANK CHECK TIGHTENED TO CATCH AN
*                ALL-SPACES NAME COMING OUT OF THE UPSTREAM FEED.
* 12/08/23 CMP - STARTUP DISPLAY OF THE PROGRAM-ID/VERSION LITERAL
*                ADDED TO THE JOB LOG - OPERATIONS COULD NOT TELL
*                WHICH LOAD MODULE HAD ACTUALLY RUN FROM THE SPOOL
*                WHEN TWO RSANLYZ STEPS WERE CHAINED (TS-381).
*
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.   MERIDIAN-3090.
 OBJECT-COMPUTER.   MERIDIAN-3090.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     CLASS RATE-TYPE-CHARS   IS "A" THRU "Z"
     UPSI-0 ON  STATUS IS WS-TEST-RUN
            OFF STATUS IS WS-PRODUCTION-RUN.
*
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     COPY "SELRSREQ.COB".
     COPY "SELRSRPT.COB".
*
 DATA DIVISION.
 FILE SECTION.
     COPY "FDRSREQ.COB".
     COPY "FDRSRPT.COB".
*
 WORKING-STORAGE SECTION.
*
*   PROGRAM-ID/VERSION LITERAL - DISPLAYED TO THE JOB LOG AT
*   AA000-MAIN-START SO OPERATIONS CAN TELL FROM THE SPOOL WHICH
*   LOAD MODULE ACTUALLY RAN (TS-381 ABOVE).
*
 77  WS-PROGRAM-ID             PIC X(17) VALUE "RSANLYZ (V4.00 )".
*
 01  WS-FILE-STATUSES.
     03  RS-REQ-STATUS         PIC XX.
         88  RS-REQ-OK         VALUE "00".
         88  RS-REQ-EOF        VALUE "10".
     03  RS-RPT-STATUS         PIC XX.
         88  RS-RPT-OK         VALUE "00".
     03  FILLER                PIC X(20).
*
 01  WS-SWITCHES.
     03  WS-EOF-SWITCH         PIC X VALUE "N".
         88  WS-EOF            VALUE "Y".
     03  WS-REJECT-SWITCH      PIC X VALUE "N".
         88  WS-REJECTED       VALUE "Y".
     03  WS-ABORT-SWITCH       PIC X VALUE "N".
         88  WS-ABORT-RUN      VALUE "Y".
*
 01  WS-COUNTERS.
     03  WS-RECS-READ          PIC 9(06) COMP VALUE ZERO.
     03  WS-RECS-ANALYSED      PIC 9(06) COMP VALUE ZERO.
     03  WS-RECS-REJECTED      PIC 9(06) COMP VALUE ZERO.
*
*       WS-PARTY-IX STEPS THE OCCURS 2 PARTY TABLE IN WSRSRES -
*       1 FOR PARTY A, 2 FOR PARTY B - SO DD600/DD610 CAN WRITE
*       THE ACTIONS BLOCK ONCE PER PARTY WITHOUT A SEPARATE PAIR
*       OF PARAGRAPHS.  SEE THE 07/07/93 CHANGE-LOG ENTRY ABOVE.
*
     03  WS-PARTY-IX           PIC 9(01) COMP VALUE ZERO.
*
 01  WS-ACCUMULATORS.
     03  WS-NOTIONAL-TOTAL     PIC S9(13)V9(02) COMP-3 VALUE ZERO.
*
*   WORKING FIGURES FOR THE CASE IN HAND - CLEARED IMPLICITLY BY
*   CC200 REBUILDING BOTH SUBSCRIPTS EVERY CASE, SO THERE IS NO
*   NEED TO ZEROISE THIS GROUP ON ENTRY TO BB100.
*
 01  WS-CASE-WORK.
     03  WS-FIXED-COMP         PIC S9(03)V9(05) COMP-3 OCCURS 2.
     03  WS-FLOAT-COMP         PIC S9(03)V9(05) COMP-3 OCCURS 2.
     03  WS-REJ-REASON         PIC X(40) VALUE SPACES.
     03  FILLER                PIC X(20).
*
     COPY "WSRSRES.COB".
*
*   SCRATCH FIELDS USED TO FORMAT A RATE, A MONEY AMOUNT OR A
*   COUNT FOR PRINTING - SEE PARAGRAPHS ZZ300 THRU ZZ330.
*
 01  WS-EDIT-FIELDS.
     03  WS-FMT-RATE-IN        PIC S9(03)V9(05) COMP-3.
     03  WS-FMT-RATE-TYPE      PIC X(08).
     03  WS-PCT-RAW            PIC S9(05)V9(02) COMP-3.
     03  WS-PCT-PRINT.
         05  WS-PCT-PRINT-NUM  PIC -ZZ9.99.
         05  WS-PCT-PRINT-PCT  PIC X VALUE "%".
     03  WS-BP-MAGNITUDE       PIC S9(03)V9(05) COMP-3.
     03  WS-BP-INTEGER         PIC 9(05).
     03  WS-BP-PRINT.
         05  WS-BP-PRINT-S     PIC X VALUE "S".
         05  WS-BP-PRINT-SIGN  PIC X VALUE "+".
         05  WS-BP-PRINT-NUM   PIC ZZZZ9.
     03  WS-RATE-PRINT         PIC X(10).
     03  WS-MONEY-RAW          PIC S9(13)V9(02) COMP-3.
     03  WS-MONEY-PRINT        PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
     03  WS-COUNT-RAW          PIC 9(06) COMP.
     03  WS-COUNT-PRINT        PIC ZZZ,ZZ9.
     03  FILLER                PIC X(10).
*
*   PRINT-LINE LAYOUTS - ONE 01 PER LINE SHAPE, REUSED FOR BOTH
*   PARTIES WHERE THE SAME SHAPE APPLIES.  EACH IS PADDED TO THE
*   FULL 132-COLUMN REPORT WIDTH.
*
 01  WS-HDR-LINE.
     03  FILLER                PIC X(06) VALUE "CASE: ".
     03  WS-HDR-CASE-ID        PIC X(06).
     03  FILLER                PIC X(120) VALUE SPACES.
*
 01  WS-PARTY-HDR-LINE.
     03  FILLER                PIC X(20) VALUE "PARTY".
     03  FILLER                PIC X(20) VALUE "FIXED RATE".
     03  FILLER                PIC X(20)
         VALUE "FLOATING RATE DELTA".
     03  FILLER                PIC X(72) VALUE SPACES.
*
 01  WS-PARTY-ROW-LINE.
     03  WS-PR-NAME            PIC X(20).
     03  WS-PR-FIXED           PIC X(20).
     03  WS-PR-FLOAT           PIC X(20).
     03  FILLER                PIC X(72) VALUE SPACES.
*
 01  WS-ABSADV-HDR-LINE.
     03  FILLER                PIC X(20) VALUE "MARKET".
     03  FILLER                PIC X(20) VALUE "PARTY".
     03  FILLER                PIC X(92) VALUE SPACES.
*
 01  WS-ABSADV-ROW-LINE.
     03  WS-AA-MARKET          PIC X(20).
     03  WS-AA-PARTY           PIC X(20).
     03  FILLER                PIC X(92) VALUE SPACES.
*
 01  WS-COMP-HDR-LINE.
     03  FILLER                PIC X(20) VALUE "PARTY".
     03  FILLER                PIC X(25)
         VALUE "FIXED COMPARATIVE".
     03  FILLER                PIC X(25)
         VALUE "FLOATING COMPARATIVE".
     03  FILLER                PIC X(62) VALUE SPACES.
*
 01  WS-COMP-ROW-LINE.
     03  WS-CR-NAME            PIC X(20).
     03  WS-CR-FIXED           PIC X(25).
     03  WS-CR-FLOAT           PIC X(25).
     03  FILLER                PIC X(62) VALUE SPACES.
*
 01  WS-ADV-SENTENCE-LINE.
     03  FILLER                PIC X(02) VALUE SPACES.
     03  WS-AS-NAME            PIC X(20).
     03  FILLER                PIC X(33)
         VALUE " HAS A COMPARATIVE ADVANTAGE IN ".
     03  WS-AS-TYPE            PIC X(08).
     03  FILLER                PIC X(08) VALUE " MARKET.".
     03  FILLER                PIC X(61) VALUE SPACES.
*
 01  WS-ARB-LINE.
     03  FILLER                PIC X(27)
         VALUE "TOTAL ARBITRAGE AVAILABLE: ".
     03  WS-ARB-VALUE          PIC X(10).
     03  FILLER                PIC X(95) VALUE SPACES.
*
 01  WS-SWAP-DET-LINE1.
     03  FILLER                PIC X(16) VALUE "FIXED LEG RATE: ".
     03  WS-SD1-FIXED          PIC X(10).
     03  FILLER                PIC X(10) VALUE SPACES.
     03  FILLER                PIC X(19)
         VALUE "FLOATING LEG RATE: ".
     03  WS-SD1-FLOAT          PIC X(10).
     03  FILLER                PIC X(67) VALUE SPACES.
*
 01  WS-SWAP-DET-LINE2.
     03  FILLER                PIC X(13) VALUE "FIXED PAYER: ".
     03  WS-SD2-FIXED-PAYER    PIC X(20).
     03  FILLER                PIC X(06) VALUE SPACES.
     03  FILLER                PIC X(16) VALUE "FLOATING PAYER: ".
     03  WS-SD2-FLOAT-PAYER    PIC X(20).
     03  FILLER                PIC X(57) VALUE SPACES.
*
 01  WS-SWAP-DET-LINE3.
     03  FILLER                PIC X(10) VALUE "NOTIONAL: ".
     03  WS-SD3-NOTIONAL       PIC X(20).
     03  FILLER                PIC X(102) VALUE SPACES.
*
 01  WS-ACTIONS-HDR-LINE.
     03  FILLER                PIC X(12) VALUE "ACTIONS FOR ".
     03  WS-AH-NAME            PIC X(20).
     03  FILLER                PIC X(100) VALUE SPACES.
*
 01  WS-ACTIONS-BODY-LINE.
     03  FILLER                PIC X(04) VALUE SPACES.
     03  WS-AB-LABEL           PIC X(45).
     03  WS-AB-VALUE           PIC X(15).
     03  FILLER                PIC X(68) VALUE SPACES.
*
 01  WS-PAYMT-LINE.
     03  FILLER                PIC X(04) VALUE SPACES.
     03  WS-PM-LABEL           PIC X(30).
     03  WS-PM-VALUE           PIC X(20).
     03  FILLER                PIC X(78) VALUE SPACES.
*
 01  WS-RUNTOT-HDR-LINE.
     03  FILLER                PIC X(20) VALUE "RUN TOTALS".
     03  FILLER                PIC X(112) VALUE SPACES.
*
 01  WS-TOTALS-LINE.
     03  WS-TOT-LABEL          PIC X(30).
     03  WS-TOT-VALUE          PIC X(20).
     03  FILLER                PIC X(82) VALUE SPACES.
*
 01  WS-REJECT-LINE.
     03  FILLER                PIC X(04) VALUE "*** ".
     03  WS-REJ-CASE           PIC X(06).
     03  FILLER                PIC X(02) VALUE SPACES.
     03  FILLER                PIC X(09) VALUE "REJECTED ".
     03  WS-REJ-REASON-OUT     PIC X(40).
     03  FILLER                PIC X(71) VALUE SPACES.
*
 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
*
 01  WS-ERROR-MESSAGES.
     03  RS001 PIC X(55)
         VALUE "RS001 CANNOT OPEN ANALYSIS-REQUEST - RUN STOP".
     03  RS002 PIC X(55)
         VALUE "RS002 CANNOT OPEN ANALYSIS-REPORT - RUN STOP".
*
 PROCEDURE DIVISION.
*
*   MAIN LINE - OPEN, READ-PROCESS-UNTIL-EOF, TOTALS, CLOSE.  THE
*   SAME SKELETON AS EVERY OTHER SINGLE-PASS SEQUENTIAL UTILITY ON
*   THE DESK'S SUITE - NOTHING SWAP-SPECIFIC HAPPENS AT THIS LEVEL
*
 AA000-MAIN SECTION.
 AA000-MAIN-START.
*
*       LOG THE PROGRAM-ID/VERSION LITERAL SO THE SPOOL SHOWS
*       LOAD MODULE RAN - ADDED AFTER TS-381 (SEE CHANGE LOG).
*
     DISPLAY WS-PROGRAM-ID " STARTING".
     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.
     IF WS-ABORT-RUN
         GOBACK
     END-IF.
     PERFORM ZZ100-READ-REQUEST THRU ZZ100-EXIT.
     PERFORM BB000-PROCESS-REQUESTS THRU BB000-EXIT
         UNTIL WS-EOF.
     PERFORM EE100-WRITE-TOTALS THRU EE100-EXIT.
     PERFORM EE900-CLOSE-FILES THRU EE900-EXIT.
     GOBACK.
 AA000-EXIT.
     EXIT.
*
*   IF EITHER FILE WON'T OPEN WE DISPLAY THE MESSAGE, SET THE
*   ABORT SWITCH AND LET AA000 GOBACK CLEANLY - NO ABEND, NO
*   PARTIAL REPORT LEFT ON THE PRINT FILE.
*
 AA010-OPEN-FILES.
     OPEN INPUT RS-REQUEST-FILE.
     IF NOT RS-REQ-OK
         DISPLAY RS001
         MOVE "Y" TO WS-ABORT-SWITCH
         GO TO AA010-EXIT
     END-IF.
     OPEN OUTPUT RS-REPORT-FILE.
     IF NOT RS-RPT-OK
         DISPLAY RS002
         CLOSE RS-REQUEST-FILE
         MOVE "Y" TO WS-ABORT-SWITCH
         GO TO AA010-EXIT
     END-IF.
 AA010-EXIT.
     EXIT.
*
*   ONE CASE THROUGH THE MILL - VALIDATE FIRST, THEN EITHER LOG A
*   REJECTION OR RUN THE FULL CC200-CC600 ANALYSIS AND PRINT THE
*   CASE REPORT.  NOTIONAL IS ONLY ADDED TO THE RUN TOTAL FOR
*   CASES THAT PASS THE EDIT - A REJECTED CASE HAS NO RELIABLE
*   NOTIONAL FIGURE TO ADD.
*
 BB000-PROCESS-REQUESTS SECTION.
 BB100-PROCESS-ONE-REQUEST.
     MOVE RS-REQ-CASE-ID TO RS-RES-CASE-ID.
     PERFORM CC100-VALIDATE-REQUEST THRU CC100-EXIT.
     IF WS-REJECTED
         ADD 1 TO WS-RECS-REJECTED
         PERFORM DD800-WRITE-REJECTION THRU DD800-EXIT
     ELSE
         ADD 1 TO WS-RECS-ANALYSED
         ADD RS-REQ-NOTIONAL TO WS-NOTIONAL-TOTAL
         PERFORM CC200-COMPUTE-COMPARATIVES THRU CC200-EXIT
         PERFORM CC300-COMPUTE-ADVANTAGES THRU CC300-EXIT
         PERFORM CC400-SELECT-FIXED-PAYER THRU CC400-EXIT
         PERFORM CC500-COMPUTE-PARTY-ECONOMICS THRU CC500-EXIT
         PERFORM CC600-COMPUTE-PAYMENTS THRU CC600-EXIT
         PERFORM DD000-WRITE-CASE-REPORT THRU DD000-EXIT
     END-IF.
     PERFORM ZZ100-READ-REQUEST THRU ZZ100-EXIT.
 BB000-EXIT.
     EXIT.
*
*   VALIDATION - BUSINESS RULE: PARTY NAMES NON-BLANK, PARTY
*   PREFERENCES ONE OF FIXED/FLOATING, NOTIONAL GREATER THAN
*   ZERO, ALL RATE FIELDS NUMERIC.  FIRST FAILURE WINS.
*
 CC100-VALIDATE-REQUEST.
     MOVE "N" TO WS-REJECT-SWITCH.
*
*       BLANK-NAME CHECK TIGHTENED 30/09/21 (SEE CHANGE LOG) TO
*       CATCH AN ALL-SPACES NAME - SPACES = SPACES CATCHES THAT
*       CASE JUST AS WELL AS A LOW-VALUES TEST, AND IS WHAT THE
*       DESK'S OTHER INPUT EDITS USE THROUGHOUT THE SUITE.
*
     IF RS-REQ-PARTY-A-NAME = SPACES
         MOVE "Y" TO WS-REJECT-SWITCH
         MOVE "PARTY A NAME IS BLANK" TO WS-REJ-REASON
         GO TO CC100-EXIT
     END-IF.
     IF RS-REQ-PARTY-B-NAME = SPACES
         MOVE "Y" TO WS-REJECT-SWITCH
         MOVE "PARTY B NAME IS BLANK" TO WS-REJ-REASON
         GO TO CC100-EXIT
     END-IF.
*
*       PREFERENCE FIELDS ADDED FOR TS-104 (SEE CHANGE LOG) ARE
*       EDITED HERE BUT ARE DISPLAY-ONLY ON THE REPORT - THEY DO
*       NOT DRIVE THE FIXED-PAYER SELECTION IN CC400 BELOW.
*
     IF NOT RS-REQ-A-PREF-VALID
         MOVE "Y" TO WS-REJECT-SWITCH
         MOVE "PARTY A PREFERENCE NOT FIXED OR FLOATING"
                                       TO WS-REJ-REASON
         GO TO CC100-EXIT
     END-IF.
     IF NOT RS-REQ-B-PREF-VALID
         MOVE "Y" TO WS-REJECT-SWITCH
         MOVE "PARTY B PREFERENCE NOT FIXED OR FLOATING"
                                       TO WS-REJ-REASON
         GO TO CC100-EXIT
     END-IF.
     IF RS-REQ-NOTIONAL NOT > ZERO
         MOVE "Y" TO WS-REJECT-SWITCH
         MOVE "NOTIONAL IS NOT GREATER THAN ZERO" TO WS-REJ-REASON
         GO TO CC100-EXIT
     END-IF.
*
*       NUMERIC EDIT WIDENED 17/03/19 (TS-355, SEE CHANGE LOG) TO
*       COVER EVERY RATE FIELD ON THE RECORD, NOT JUST BENCHMARK -
*       A SINGLE CORRUPT BYTE IN ANY OF THESE SEVEN WOULD OTHER-
*       WISE BLOW UP ONE OF THE COMPUTE STATEMENTS BELOW AT RUN
*       TIME.
*
     IF RS-REQ-PARTY-A-FIXED     NOT NUMERIC OR
        RS-REQ-PARTY-A-FLT-DELTA NOT NUMERIC OR
        RS-REQ-PARTY-B-FIXED     NOT NUMERIC OR
        RS-REQ-PARTY-B-FLT-DELTA NOT NUMERIC OR
        RS-REQ-SWAP-FIXED-RATE   NOT NUMERIC OR
        RS-REQ-SWAP-FLT-DELTA    NOT NUMERIC OR
        RS-REQ-BENCHMARK-RATE    NOT NUMERIC
         MOVE "Y" TO WS-REJECT-SWITCH
         MOVE "A RATE OR AMOUNT FIELD IS NOT NUMERIC"
                                       TO WS-REJ-REASON
         GO TO CC100-EXIT
     END-IF.
 CC100-EXIT.
     EXIT.
*
*   COMPARATIVE ADVANTAGE ANALYSER - RATE ARITHMETIC.
*   SUBSCRIPT 1 = PARTY A, SUBSCRIPT 2 = PARTY B THROUGHOUT.
*
*   THE "COMPARATIVE" FOR A PARTY IN A MARKET IS SIMPLY ITS OWN
*   QUOTED RATE LESS THE OTHER PARTY'S QUOTED RATE IN THE SAME
*   MARKET.  A NEGATIVE COMPARATIVE MEANS THIS PARTY BORROWS MORE
*   CHEAPLY THAN THE OTHER PARTY IN THAT MARKET - THE SMALLER
*   (MORE NEGATIVE) OF A PARTY'S TWO COMPARATIVES IS WHERE ITS
*   RELATIVE EDGE IS GREATEST, WHICH CC300 BELOW PICKS OUT AS THE
*   "COMPARATIVE ADVANTAGE" MARKET.
*
 CC200-COMPUTE-COMPARATIVES.
     MOVE RS-REQ-PARTY-A-NAME TO RS-RES-PARTY-NAME (1).
     MOVE RS-REQ-PARTY-B-NAME TO RS-RES-PARTY-NAME (2).
*
*       FIXED-MARKET COMPARATIVE, BOTH PARTIES.  PARTY 1'S FIGURE
*       AND PARTY 2'S FIGURE ARE ALWAYS EQUAL AND OPPOSITE - WE
*       COULD COMPUTE ONE AND NEGATE IT FOR THE OTHER, BUT THE
*       DESK'S ORIGINAL WORKSHEET COMPUTED BOTH SIDES INDEPEND-
*       ENTLY, AND THAT IS THE FORM KEPT HERE SO A TRACE LISTING
*       READS THE SAME WAY THE PAPER WORKSHEET DID.
*
     COMPUTE WS-FIXED-COMP (1) =
         RS-REQ-PARTY-A-FIXED - RS-REQ-PARTY-B-FIXED.
     COMPUTE WS-FIXED-COMP (2) =
         RS-REQ-PARTY-B-FIXED - RS-REQ-PARTY-A-FIXED.
*
*       FLOATING-MARKET COMPARATIVE, SAME RULE APPLIED TO THE
*       FLOATING-RATE DELTA OVER THE (COMMON) BENCHMARK.  FIX FOR
*       TS-029 (SEE CHANGE LOG) WAS MADE RIGHT HERE - THE SIGN ON
*       PARTY B'S FIGURE HAD BEEN LEFT THE SAME AS PARTY A'S.
*
     COMPUTE WS-FLOAT-COMP (1) =
         RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-PARTY-B-FLT-DELTA.
     COMPUTE WS-FLOAT-COMP (2) =
         RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-PARTY-A-FLT-DELTA.
*
*       CARRY BOTH FIGURES OUT TO THE RESULT RECORD FOR DD400 TO
*       PRINT AS THE "FIXED COMPARATIVE"/"FLOATING COMPARATIVE"
*       COLUMNS - BOTH ARE PRINTED AS A PERCENT, NEVER AS BASIS
*       POINTS, SINCE A COMPARATIVE IS A RATE-LESS-RATE FIGURE,
*       NOT A SPREAD OVER BENCHMARK.
*
     MOVE WS-FIXED-COMP (1) TO RS-RES-FIXED-COMP (1).
     MOVE WS-FIXED-COMP (2) TO RS-RES-FIXED-COMP (2).
     MOVE WS-FLOAT-COMP (1) TO RS-RES-FLOATING-COMP (1).
     MOVE WS-FLOAT-COMP (2) TO RS-RES-FLOATING-COMP (2).
 CC200-EXIT.
     EXIT.
*
*   ADVANTAGE = THE MARKET WHOSE COMPARATIVE IS SMALLER.
*   DISADVANTAGE = THE MARKET WHOSE COMPARATIVE IS LARGER.
*   EQUAL COMPARATIVES GIVE NONE/ZERO ON BOTH SIDES.
*
*   BOTH PARTIES ARE WORKED INDEPENDENTLY BELOW - THERE IS NO
*   SHORT CUT FROM PARTY 1'S RESULT TO PARTY 2'S, BECAUSE THE
*   "SMALLER COMPARATIVE" TEST CAN IN PRINCIPLE PLACE BOTH
*   PARTIES' ADVANTAGE IN THE SAME MARKET (NO ARBITRAGE CASE) OR
*   IN OPPOSITE MARKETS (THE USUAL, ARBITRAGEABLE CASE).
*
 CC300-COMPUTE-ADVANTAGES.
*
*       PARTY A (SUBSCRIPT 1).
*
     IF WS-FIXED-COMP (1) < WS-FLOAT-COMP (1)
         MOVE "FIXED   "            TO RS-RES-COMP-ADV-TYPE (1)
         MOVE WS-FIXED-COMP (1)     TO RS-RES-COMP-ADV-RATE (1)
         MOVE "FLOATING"            TO RS-RES-DISADV-TYPE (1)
         MOVE WS-FLOAT-COMP (1)     TO RS-RES-DISADV-RATE (1)
     ELSE
         IF WS-FIXED-COMP (1) > WS-FLOAT-COMP (1)
             MOVE "FLOATING"        TO RS-RES-COMP-ADV-TYPE (1)
             MOVE WS-FLOAT-COMP (1) TO RS-RES-COMP-ADV-RATE (1)
             MOVE "FIXED   "        TO RS-RES-DISADV-TYPE (1)
             MOVE WS-FIXED-COMP (1) TO RS-RES-DISADV-RATE (1)
         ELSE
*
*               THE TWO COMPARATIVES TIE - PARTY A HAS NO
*               ADVANTAGE EITHER WAY.  "NONE" IS CARRIED RATHER
*               THAN DEFAULTING TO FIXED SO DD400 CAN SUPPRESS
*               THE ADVANTAGE SENTENCE FOR THIS PARTY ENTIRELY.
*
             MOVE "NONE    "        TO RS-RES-COMP-ADV-TYPE (1)
             MOVE ZERO               TO RS-RES-COMP-ADV-RATE (1)
             MOVE "NONE    "        TO RS-RES-DISADV-TYPE (1)
             MOVE ZERO               TO RS-RES-DISADV-RATE (1)
         END-IF
     END-IF.
*
*       PARTY B (SUBSCRIPT 2) - SAME TEST, MIRRORED.
*
     IF WS-FIXED-COMP (2) < WS-FLOAT-COMP (2)
         MOVE "FIXED   "            TO RS-RES-COMP-ADV-TYPE (2)
         MOVE WS-FIXED-COMP (2)     TO RS-RES-COMP-ADV-RATE (2)
         MOVE "FLOATING"            TO RS-RES-DISADV-TYPE (2)
         MOVE WS-FLOAT-COMP (2)     TO RS-RES-DISADV-RATE (2)
     ELSE
         IF WS-FIXED-COMP (2) > WS-FLOAT-COMP (2)
             MOVE "FLOATING"        TO RS-RES-COMP-ADV-TYPE (2)
             MOVE WS-FLOAT-COMP (2) TO RS-RES-COMP-ADV-RATE (2)
             MOVE "FIXED   "        TO RS-RES-DISADV-TYPE (2)
             MOVE WS-FIXED-COMP (2) TO RS-RES-DISADV-RATE (2)
         ELSE
             MOVE "NONE    "        TO RS-RES-COMP-ADV-TYPE (2)
             MOVE ZERO               TO RS-RES-COMP-ADV-RATE (2)
             MOVE "NONE    "        TO RS-RES-DISADV-TYPE (2)
             MOVE ZERO               TO RS-RES-DISADV-RATE (2)
         END-IF
     END-IF.
*
*       TOTAL ARBITRAGE AVAILABLE ON THE CASE - THE SUM OF BOTH
*       PARTIES' COMPARATIVE-ADVANTAGE RATES.  THIS IS THE FIGURE
*       THE DESK MANAGER ASKED TO SEE PRINTED FIRST (03/02/87
*       CHANGE-LOG ENTRY ABOVE) - A NEGATIVE TOTAL HERE IS THE
*       ORIGINAL DESK'S SIGN CONVENTION FOR "ARBITRAGE EXISTS".
*
     COMPUTE RS-RES-TOTAL-ARBITRAGE =
         RS-RES-COMP-ADV-RATE (1) + RS-RES-COMP-ADV-RATE (2).
 CC300-EXIT.
     EXIT.
*
*   THE PARTY WHOSE COMPARATIVE ADVANTAGE LIES IN THE FIXED
*   MARKET PAYS FIXED ON THE SWAP; THE OTHER PAYS FLOATING.  IF
*   NEITHER SHOWS A FIXED ADVANTAGE (BOTH NONE), PARTY A PAYS
*   FIXED BY DEFAULT - BUSINESS RULE, SEE TS-104 NOTE ABOVE.
*
*   PAY-POS/RECV-POS ARE SET FOR BOTH PARTIES IN EVERY BRANCH SO
*   CC500 CAN ALWAYS FIND A VALID TYPE FOR EITHER SUBSCRIPT - THIS
*   AVOIDS A THIRD "NEITHER SET" STATE THAT CC500 WOULD OTHERWISE
*   HAVE TO GUARD AGAINST.
*
 CC400-SELECT-FIXED-PAYER.
     IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "
*
*           PARTY A'S EDGE IS IN THE FIXED MARKET - IT PAYS FIXED,
*           RECEIVES FLOATING; PARTY B IS THE MIRROR IMAGE.
*
         MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FIXED-PAYER-NAME
         MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FLOATING-PAYER-NAME
         MOVE "FIXED   "          TO RS-RES-PAY-POS (1)
         MOVE "FLOATING"          TO RS-RES-RECV-POS (1)
         MOVE "FLOATING"          TO RS-RES-PAY-POS (2)
         MOVE "FIXED   "          TO RS-RES-RECV-POS (2)
     ELSE
         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "
*
*               PARTY B'S EDGE IS IN THE FIXED MARKET INSTEAD.
*
            MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FIXED-PAYER-NAME
            MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FLOATING-PAYER-NAME
            MOVE "FIXED   "          TO RS-RES-PAY-POS (2)
            MOVE "FLOATING"          TO RS-RES-RECV-POS (2)
            MOVE "FLOATING"          TO RS-RES-PAY-POS (1)
            MOVE "FIXED   "          TO RS-RES-RECV-POS (1)
         ELSE
*
*               NEITHER PARTY SHOWS A FIXED ADVANTAGE (BOTH
*               "NONE", OR BOTH HAPPEN TO SHOW FLOATING) - DEFAULT
*               PARTY A TO FIXED PAYER PER THE DESK'S STANDING
*               RULE RATHER THAN LEAVE THE SWAP UNPRICEABLE.
*
            MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FIXED-PAYER-NAME
            MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FLOATING-PAYER-NAME
            MOVE "FIXED   "          TO RS-RES-PAY-POS (1)
            MOVE "FLOATING"          TO RS-RES-RECV-POS (1)
            MOVE "FLOATING"          TO RS-RES-PAY-POS (2)
            MOVE "FIXED   "          TO RS-RES-RECV-POS (2)
         END-IF
     END-IF.
 CC400-EXIT.
     EXIT.
*
*   PER-PARTY SWAP ECONOMICS.
*   NET BENEFIT(P)   = MARKET-RATE(P,ADVANTAGE-TYPE(P))
*                        LESS SWAP-RATE(RECEIVE-POSITION(P)).
*   TOTAL COST(P)    = SWAP-RATE(PAY-POSITION(P)) PLUS
*                        NET BENEFIT(P).
*   MARKET IMPROVEMENT(P) = MARKET-RATE(P,DISADVANTAGE-TYPE(P))
*                        LESS TOTAL COST(P).
*   EACH FIGURE CARRIES ITS OWN FIXED/FLOATING TYPE, WORKED OUT
*   BY THE SAME SUM/DIFFERENCE RULE AS THE RATES THEMSELVES -
*   FIXED WITH FIXED OR FLOATING WITH FLOATING GIVES FIXED,
*   OTHERWISE THE RESULT IS FLOATING.
*
*   THIS PARAGRAPH IS WRITTEN OUT LONGHAND, SUBSCRIPT 1 THEN
*   SUBSCRIPT 2, RATHER THAN AS A PERFORM VARYING LOOP - THE
*   FIELD NAMES ON EACH SIDE (PARTY-A-xxx VS PARTY-B-xxx) ARE NOT
*   THEMSELVES SUBSCRIPTED, SO THERE IS NO SINGLE STATEMENT THAT
*   WOULD WORK FOR BOTH PARTIES WITHOUT A SEPARATE MOVE STEP
*   FIRST - KEEPING IT LONGHAND IS NO LONGER CODE THAN THAT WOULD
*   BE AND IS EASIER TO FOLLOW ON A LISTING.
*
 CC500-COMPUTE-PARTY-ECONOMICS.
*
*       PARTY A - NET BENEFIT.  WHICHEVER MARKET CARRIES PARTY
*       A'S COMPARATIVE ADVANTAGE, ITS OWN QUOTED RATE IN THAT
*       MARKET LESS THE SWAP RATE ON THE SIDE IT RECEIVES IS THE
*       BENEFIT OF ROUTING THROUGH THE SWAP RATHER THAN BORROWING
*       DIRECT.
*
     IF RS-RES-PAY-POS (1) = "FIXED   "
         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "
             COMPUTE RS-RES-NET-BENEFIT (1) =
                 RS-REQ-PARTY-A-FIXED - RS-REQ-SWAP-FLT-DELTA
         ELSE
             COMPUTE RS-RES-NET-BENEFIT (1) =
                 RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-SWAP-FLT-DELTA
         END-IF
*
*           TOTAL COST = WHAT PARTY A ACTUALLY PAYS ON THE SWAP
*           PLUS THE NET BENEFIT JUST COMPUTED - THIS IS THE
*           PARTY'S ALL-IN COST OF FUNDS AFTER THE SWAP.
*
         COMPUTE RS-RES-TOTAL-COST (1) =
             RS-REQ-SWAP-FIXED-RATE + RS-RES-NET-BENEFIT (1)
     ELSE
         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "
             COMPUTE RS-RES-NET-BENEFIT (1) =
                 RS-REQ-PARTY-A-FIXED - RS-REQ-SWAP-FIXED-RATE
         ELSE
             COMPUTE RS-RES-NET-BENEFIT (1) =
                 RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-SWAP-FIXED-RATE
         END-IF
         COMPUTE RS-RES-TOTAL-COST (1) =
             RS-REQ-SWAP-FLT-DELTA + RS-RES-NET-BENEFIT (1)
     END-IF.
*
*       NET-BENEFIT TYPE FOR PRINTING - FIXED WHEN THE ADVANTAGE
*       TYPE MATCHES WHAT PARTY A ACTUALLY RECEIVES ON THE SWAP,
*       OTHERWISE FLOATING.  SAME "MATCH GIVES FIXED, MISMATCH
*       GIVES FLOATING" RULE QUOTED IN THE PARAGRAPH BANNER ABOVE.
*
     IF RS-RES-COMP-ADV-TYPE (1) = RS-RES-RECV-POS (1)
         MOVE "FIXED   " TO RS-RES-NETBEN-TYPE (1)
     ELSE
         MOVE "FLOATING" TO RS-RES-NETBEN-TYPE (1)
     END-IF.
*
*       TOTAL-COST TYPE - FLOATING IF EITHER THE SWAP LEG PAID OR
*       THE NET BENEFIT JUST TYPED IS FLOATING, OTHERWISE FIXED.
*       A FIXED TOTAL COST CAN ONLY ARISE WHEN BOTH COMPONENTS
*       ARE THEMSELVES FIXED.
*
     IF RS-RES-PAY-POS (1) = "FLOATING" OR
        RS-RES-NETBEN-TYPE (1) = "FLOATING"
         MOVE "FLOATING" TO RS-RES-TOTCOST-TYPE (1)
     ELSE
         MOVE "FIXED   " TO RS-RES-TOTCOST-TYPE (1)
     END-IF.
*
*       MARKET IMPROVEMENT - PARTY A'S OWN QUOTED RATE IN ITS
*       DISADVANTAGED MARKET LESS THE TOTAL COST JUST WORKED OUT.
*       THIS IS THE SAVING THE SWAP GIVES THE PARTY OVER BORROWING
*       DIRECT IN THE MARKET WHERE IT HAS NO EDGE.
*
     IF RS-RES-DISADV-TYPE (1) = "FIXED   "
         COMPUTE RS-RES-MKT-IMPROVEMENT (1) =
             RS-REQ-PARTY-A-FIXED - RS-RES-TOTAL-COST (1)
     ELSE
         COMPUTE RS-RES-MKT-IMPROVEMENT (1) =
             RS-REQ-PARTY-A-FLT-DELTA - RS-RES-TOTAL-COST (1)
     END-IF.
*
*       MARKET-IMPROVEMENT TYPE - FIXED ONLY WHEN THE DISADVANTAGE
*       TYPE AND THE TOTAL-COST TYPE AGREE.
*
     IF RS-RES-DISADV-TYPE (1) = RS-RES-TOTCOST-TYPE (1)
         MOVE "FIXED   " TO RS-RES-MKTIMP-TYPE (1)
     ELSE
         MOVE "FLOATING" TO RS-RES-MKTIMP-TYPE (1)
     END-IF.
*
*       PARTY B - SAME FOUR STEPS REPEATED AGAINST SUBSCRIPT 2
*       AND PARTY B'S OWN QUOTED RATES.  NO SHORT CUT TAKEN FROM
*       PARTY A'S FIGURES - PARTY B'S PAY/RECEIVE POSITIONS AND
*       ADVANTAGE/DISADVANTAGE TYPES CAN DIFFER IN WAYS THAT ARE
*       NOT A SIMPLE MIRROR (SEE CC300 ABOVE FOR THE "BOTH NONE"
*       CASE).
*
     IF RS-RES-PAY-POS (2) = "FIXED   "
         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "
             COMPUTE RS-RES-NET-BENEFIT (2) =
                 RS-REQ-PARTY-B-FIXED - RS-REQ-SWAP-FLT-DELTA
         ELSE
             COMPUTE RS-RES-NET-BENEFIT (2) =
                 RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-SWAP-FLT-DELTA
         END-IF
         COMPUTE RS-RES-TOTAL-COST (2) =
             RS-REQ-SWAP-FIXED-RATE + RS-RES-NET-BENEFIT (2)
     ELSE
         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "
             COMPUTE RS-RES-NET-BENEFIT (2) =
                 RS-REQ-PARTY-B-FIXED - RS-REQ-SWAP-FIXED-RATE
         ELSE
             COMPUTE RS-RES-NET-BENEFIT (2) =
                 RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-SWAP-FIXED-RATE
         END-IF
         COMPUTE RS-RES-TOTAL-COST (2) =
             RS-REQ-SWAP-FLT-DELTA + RS-RES-NET-BENEFIT (2)
     END-IF.
     IF RS-RES-COMP-ADV-TYPE (2) = RS-RES-RECV-POS (2)
         MOVE "FIXED   " TO RS-RES-NETBEN-TYPE (2)
     ELSE
         MOVE "FLOATING" TO RS-RES-NETBEN-TYPE (2)
     END-IF.
     IF RS-RES-PAY-POS (2) = "FLOATING" OR
        RS-RES-NETBEN-TYPE (2) = "FLOATING"
         MOVE "FLOATING" TO RS-RES-TOTCOST-TYPE (2)
     ELSE
         MOVE "FIXED   " TO RS-RES-TOTCOST-TYPE (2)
     END-IF.
     IF RS-RES-DISADV-TYPE (2) = "FIXED   "
         COMPUTE RS-RES-MKT-IMPROVEMENT (2) =
             RS-REQ-PARTY-B-FIXED - RS-RES-TOTAL-COST (2)
     ELSE
         COMPUTE RS-RES-MKT-IMPROVEMENT (2) =
             RS-REQ-PARTY-B-FLT-DELTA - RS-RES-TOTAL-COST (2)
     END-IF.
     IF RS-RES-DISADV-TYPE (2) = RS-RES-TOTCOST-TYPE (2)
         MOVE "FIXED   " TO RS-RES-MKTIMP-TYPE (2)
     ELSE
         MOVE "FLOATING" TO RS-RES-MKTIMP-TYPE (2)
     END-IF.
 CC500-EXIT.
     EXIT.
*
*   SWAP PAYMENT ENGINE - SEMI-ANNUAL PAYMENTS, ROUNDED HALF-UP
*   ON THE FINAL RESULT ONLY.
*
*   THE FIXED LEG IS NOTIONAL TIMES THE AGREED SWAP FIXED RATE,
*   HALVED FOR A SIX-MONTH PERIOD.  THE FLOATING LEG IS NOTIONAL
*   TIMES (BENCHMARK PLUS THE AGREED FLOATING DELTA), ALSO HALVED
*   - THE BENCHMARK IS CARRIED ON THE REQUEST RECORD ITSELF SINCE
*   TS-241 (SEE CHANGE LOG), NOT PICKED UP FROM A SEPARATE RATE
*   CARD.  EACH PARTY'S NET SWAP CASH FLOW IS SIMPLY WHAT IT
*   RECEIVES LESS WHAT IT PAYS - THE TWO NET FIGURES ARE ALWAYS
*   EQUAL AND OPPOSITE, WHICH DD700 PRINTS AS A CHECK FOR THE DESK
*
 CC600-COMPUTE-PAYMENTS.
     COMPUTE RS-RES-FIXED-LEG-PAYMENT ROUNDED =
         RS-REQ-NOTIONAL * RS-REQ-SWAP-FIXED-RATE / 2.
     COMPUTE RS-RES-FLOATING-LEG-PAYMENT ROUNDED =
         RS-REQ-NOTIONAL *
             (RS-REQ-BENCHMARK-RATE + RS-REQ-SWAP-FLT-DELTA) / 2.
*
*       THE FIXED PAYER RECEIVES THE FLOATING LEG AND PAYS THE
*       FIXED LEG - ITS NET IS FLOATING LESS FIXED.  THE FLOATING
*       PAYER'S NET IS THE EXACT MIRROR.
*
     COMPUTE RS-RES-FIXED-PAYER-NET =
         RS-RES-FLOATING-LEG-PAYMENT - RS-RES-FIXED-LEG-PAYMENT.
     COMPUTE RS-RES-FLOATING-PAYER-NET =
         RS-RES-FIXED-LEG-PAYMENT - RS-RES-FLOATING-LEG-PAYMENT.
 CC600-EXIT.
     EXIT.
*
*   REPORT BUILDER - WRITES THE EIGHT-PART CASE SECTION.
*
*   EACH BLOCK BELOW CORRESPONDS TO ONE QUESTION THE DESK ASKS OF
*   A CASE: WHAT DOES EACH PARTY QUOTE (BLOCK 2), WHO IS CHEAPEST
*   IN EACH MARKET OUTRIGHT (BLOCK 3), WHAT IS EACH PARTY'S
*   COMPARATIVE EDGE AND THE TOTAL ARBITRAGE (BLOCK 4), WHAT DOES
*   THE SWAP ITSELF LOOK LIKE (BLOCK 5), WHAT DOES EACH PARTY
*   ACTUALLY DO AND GAIN (BLOCK 6, ONE PASS PER PARTY), AND WHAT
*   CASH ACTUALLY MOVES (BLOCK 7).  DD000 IS ONLY THE DRIVER - NO
*   ARITHMETIC IS DONE HERE, ONLY EDITING AND WRITING.
*
 DD000-WRITE-CASE-REPORT SECTION.
 DD000-START.
     PERFORM DD100-WRITE-CASE-HEADER  THRU DD100-EXIT.
     PERFORM DD200-WRITE-PARTY-TABLE  THRU DD200-EXIT.
     PERFORM DD300-WRITE-ABS-ADVANTAGE THRU DD300-EXIT.
     PERFORM DD400-WRITE-COMPARATIVES THRU DD400-EXIT.
     PERFORM DD500-WRITE-SWAP-DETAILS THRU DD500-EXIT.
     PERFORM DD600-WRITE-PARTY-ACTIONS THRU DD600-EXIT.
     PERFORM DD700-WRITE-PAYMENT-BLOCK THRU DD700-EXIT.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
 DD000-EXIT.
     EXIT.
*
*   BLOCK 1 - THE CASE-ID BANNER LINE THAT OPENS EVERY CASE
*   SECTION ON THE REPORT.
*
 DD100-WRITE-CASE-HEADER.
     MOVE RS-REQ-CASE-ID TO WS-HDR-CASE-ID.
     WRITE RS-REPORT-LINE FROM WS-HDR-LINE.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
 DD100-EXIT.
     EXIT.
*
*   BLOCK 2 - EACH PARTY'S TWO QUOTED RATES, EDITED THROUGH
*   ZZ320 SO FIXED PRINTS AS A PERCENT AND FLOATING PRINTS AS A
*   SIGNED SPREAD IN BASIS POINTS OVER BENCHMARK.
*
 DD200-WRITE-PARTY-TABLE.
     WRITE RS-REPORT-LINE FROM WS-PARTY-HDR-LINE.
*
*       PARTY A'S ROW.
*
     MOVE RS-REQ-PARTY-A-FIXED TO WS-FMT-RATE-IN.
     MOVE "FIXED   "           TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE RS-REQ-PARTY-A-NAME  TO WS-PR-NAME.
     MOVE WS-RATE-PRINT        TO WS-PR-FIXED.
     MOVE RS-REQ-PARTY-A-FLT-DELTA TO WS-FMT-RATE-IN.
     MOVE "FLOATING"           TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT        TO WS-PR-FLOAT.
     WRITE RS-REPORT-LINE FROM WS-PARTY-ROW-LINE.
*
*       PARTY B'S ROW - SAME TWO EDITS REPEATED.
*
     MOVE RS-REQ-PARTY-B-FIXED TO WS-FMT-RATE-IN.
     MOVE "FIXED   "           TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE RS-REQ-PARTY-B-NAME  TO WS-PR-NAME.
     MOVE WS-RATE-PRINT        TO WS-PR-FIXED.
     MOVE RS-REQ-PARTY-B-FLT-DELTA TO WS-FMT-RATE-IN.
     MOVE "FLOATING"           TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT        TO WS-PR-FLOAT.
     WRITE RS-REPORT-LINE FROM WS-PARTY-ROW-LINE.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
 DD200-EXIT.
     EXIT.
*
*   BLOCK 3 - ABSOLUTE ADVANTAGE - THE PARTY WITH THE LOWER RATE
*   IN EACH MARKET OUTRIGHT, OR "NONE" IF THE TWO RATES TIE.  THIS
*   IS DELIBERATELY A DIFFERENT QUESTION FROM COMPARATIVE
*   ADVANTAGE IN BLOCK 4 - A PARTY CAN BE CHEAPEST IN BOTH MARKETS
*   OUTRIGHT (ABSOLUTE ADVANTAGE IN BOTH) AND STILL HAVE A
*   COMPARATIVE ADVANTAGE IN ONLY ONE OF THEM, WHICH IS WHY A SWAP
*   CAN STILL BENEFIT BOTH SIDES EVEN WHEN ONE PARTY IS THE
*   STRONGER CREDIT IN EVERY MARKET.
*
 DD300-WRITE-ABS-ADVANTAGE.
     WRITE RS-REPORT-LINE FROM WS-ABSADV-HDR-LINE.
     MOVE "FIXED   " TO WS-AA-MARKET.
     IF RS-REQ-PARTY-A-FIXED < RS-REQ-PARTY-B-FIXED
         MOVE RS-REQ-PARTY-A-NAME TO WS-AA-PARTY
     ELSE
         IF RS-REQ-PARTY-B-FIXED < RS-REQ-PARTY-A-FIXED
             MOVE RS-REQ-PARTY-B-NAME TO WS-AA-PARTY
         ELSE
             MOVE "NONE" TO WS-AA-PARTY
         END-IF
     END-IF.
     WRITE RS-REPORT-LINE FROM WS-ABSADV-ROW-LINE.
     MOVE "FLOATING" TO WS-AA-MARKET.
     IF RS-REQ-PARTY-A-FLT-DELTA < RS-REQ-PARTY-B-FLT-DELTA
         MOVE RS-REQ-PARTY-A-NAME TO WS-AA-PARTY
     ELSE
         IF RS-REQ-PARTY-B-FLT-DELTA < RS-REQ-PARTY-A-FLT-DELTA
             MOVE RS-REQ-PARTY-B-NAME TO WS-AA-PARTY
         ELSE
             MOVE "NONE" TO WS-AA-PARTY
         END-IF
     END-IF.
     WRITE RS-REPORT-LINE FROM WS-ABSADV-ROW-LINE.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
 DD300-EXIT.
     EXIT.
*
*   BLOCK 4 - THE COMPARATIVE FIGURES FROM CC200, BOTH PRINTED AS
*   A PERCENT (A COMPARATIVE IS ALWAYS A RATE-LESS-RATE FIGURE,
*   NEVER A SPREAD), FOLLOWED BY A PLAIN-LANGUAGE SENTENCE FOR
*   WHICHEVER PARTY (OR PARTIES) ACTUALLY HAS AN ADVANTAGE, AND
*   FINALLY THE TOTAL-ARBITRAGE LINE THE DESK MANAGER ASKED FOR.
*
 DD400-WRITE-COMPARATIVES.
     WRITE RS-REPORT-LINE FROM WS-COMP-HDR-LINE.
     MOVE WS-FIXED-COMP (1)   TO WS-FMT-RATE-IN.
     MOVE "FIXED   "          TO WS-FMT-RATE-TYPE.
     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.
     MOVE RS-REQ-PARTY-A-NAME TO WS-CR-NAME.
     MOVE WS-PCT-PRINT        TO WS-CR-FIXED.
     MOVE WS-FLOAT-COMP (1)   TO WS-FMT-RATE-IN.
     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.
     MOVE WS-PCT-PRINT        TO WS-CR-FLOAT.
     WRITE RS-REPORT-LINE FROM WS-COMP-ROW-LINE.
     MOVE WS-FIXED-COMP (2)   TO WS-FMT-RATE-IN.
     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.
     MOVE RS-REQ-PARTY-B-NAME TO WS-CR-NAME.
     MOVE WS-PCT-PRINT        TO WS-CR-FIXED.
     MOVE WS-FLOAT-COMP (2)   TO WS-FMT-RATE-IN.
     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.
     MOVE WS-PCT-PRINT        TO WS-CR-FLOAT.
     WRITE RS-REPORT-LINE FROM WS-COMP-ROW-LINE.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
*
*       ADVANTAGE SENTENCE - SUPPRESSED FOR A PARTY WHOSE TYPE
*       CAME BACK "NONE" FROM CC300 (THE TIE CASE).
*
     IF RS-RES-COMP-ADV-TYPE (1) NOT = "NONE    "
         MOVE RS-REQ-PARTY-A-NAME     TO WS-AS-NAME
         MOVE RS-RES-COMP-ADV-TYPE (1) TO WS-AS-TYPE
         WRITE RS-REPORT-LINE FROM WS-ADV-SENTENCE-LINE
     END-IF.
     IF RS-RES-COMP-ADV-TYPE (2) NOT = "NONE    "
         MOVE RS-REQ-PARTY-B-NAME     TO WS-AS-NAME
         MOVE RS-RES-COMP-ADV-TYPE (2) TO WS-AS-TYPE
         WRITE RS-REPORT-LINE FROM WS-ADV-SENTENCE-LINE
     END-IF.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
*
*       TOTAL ARBITRAGE - ALWAYS PRINTED AS A PERCENT, SAME AS THE
*       TWO COMPARATIVES IT IS SUMMED FROM.
*
     MOVE RS-RES-TOTAL-ARBITRAGE TO WS-FMT-RATE-IN.
     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.
     MOVE WS-PCT-PRINT TO WS-ARB-VALUE.
     WRITE RS-REPORT-LINE FROM WS-ARB-LINE.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
 DD400-EXIT.
     EXIT.
*
*   BLOCK 5 - THE AGREED SWAP TERMS: THE FIXED AND FLOATING LEG
*   RATES, WHO PAYS WHICH LEG, AND THE NOTIONAL THE PAYMENTS IN
*   BLOCK 7 ARE CALCULATED AGAINST.
*
 DD500-WRITE-SWAP-DETAILS.
     MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN.
     MOVE "FIXED   "              TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT           TO WS-SD1-FIXED.
     MOVE RS-REQ-SWAP-FLT-DELTA   TO WS-FMT-RATE-IN.
     MOVE "FLOATING"              TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT           TO WS-SD1-FLOAT.
     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE1.
     MOVE RS-RES-FIXED-PAYER-NAME    TO WS-SD2-FIXED-PAYER.
     MOVE RS-RES-FLOATING-PAYER-NAME TO WS-SD2-FLOAT-PAYER.
     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE2.
     MOVE RS-REQ-NOTIONAL TO WS-MONEY-RAW.
     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.
     MOVE WS-MONEY-PRINT TO WS-SD3-NOTIONAL.
     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE3.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
 DD500-EXIT.
     EXIT.
*
*   BLOCK 6 - PER-PARTY ACTIONS - WHERE EACH PARTY BORROWS, WHAT
*   IT RECEIVES AND PAYS ON THE SWAP, AND ITS IMPROVEMENT OVER
*   BORROWING DIRECT IN ITS DISADVANTAGED MARKET.  WRITTEN ONCE
*   PER PARTY BY STEPPING WS-PARTY-IX OVER THE OCCURS 2 TABLE AND
*   PERFORMING DD610 TWICE - THE TABLE-STEPPING HOUSE IDIOM NOTED
*   IN THE CHANGE LOG AGAINST 07/07/93.
*
 DD600-WRITE-PARTY-ACTIONS.
     MOVE 1 TO WS-PARTY-IX.
     PERFORM DD610-WRITE-ONE-PARTY-ACTIONS THRU DD610-EXIT.
     MOVE 2 TO WS-PARTY-IX.
     PERFORM DD610-WRITE-ONE-PARTY-ACTIONS THRU DD610-EXIT.
 DD600-EXIT.
     EXIT.
*
*   ONE PASS OF BLOCK 6 FOR THE PARTY CURRENTLY ADDRESSED BY
*   WS-PARTY-IX.  EVERY FIGURE WRITTEN HERE CARRIES ITS OWN TYPE
*   FLAG OUT OF THE RESULT TABLE SO ZZ320 CAN PICK PERCENT OR
*   BASIS-POINT DISPLAY WITHOUT THIS PARAGRAPH HAVING TO KNOW
*   WHICH IT IS.
*
 DD610-WRITE-ONE-PARTY-ACTIONS.
     MOVE RS-RES-PARTY-NAME (WS-PARTY-IX) TO WS-AH-NAME.
     WRITE RS-REPORT-LINE FROM WS-ACTIONS-HDR-LINE.
*
*       WHAT THE PARTY BORROWS DIRECT, IN ITS OWN ADVANTAGED
*       MARKET - SOURCED FROM THE PARTY-A-xxx OR PARTY-B-xxx
*       REQUEST FIELD ACCORDING TO WS-PARTY-IX, SINCE THOSE
*       FIELDS ARE NOT THEMSELVES HELD AS AN OCCURS TABLE.
*
     MOVE "BORROWS IN ITS ADVANTAGED MARKET AT"
                                          TO WS-AB-LABEL.
     MOVE RS-RES-COMP-ADV-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.
     IF WS-PARTY-IX = 1
         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "
             MOVE RS-REQ-PARTY-A-FIXED TO WS-FMT-RATE-IN
         ELSE
             MOVE RS-REQ-PARTY-A-FLT-DELTA TO WS-FMT-RATE-IN
         END-IF
     ELSE
         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "
             MOVE RS-REQ-PARTY-B-FIXED TO WS-FMT-RATE-IN
         ELSE
             MOVE RS-REQ-PARTY-B-FLT-DELTA TO WS-FMT-RATE-IN
         END-IF
     END-IF.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT TO WS-AB-VALUE.
     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.
*
*       WHAT THE PARTY RECEIVES ON THE SWAP - THE SWAP-RATE FIELD
*       ON WHICHEVER SIDE THE PARTY'S RECEIVE-POSITION SHOWS.
*       UNLIKE THE BORROW FIGURE ABOVE, THE SWAP-FIXED-RATE AND
*       SWAP-FLT-DELTA FIELDS ARE COMMON TO BOTH PARTIES, SO NO
*       WS-PARTY-IX TEST ON THE SOURCE FIELD IS NEEDED HERE.
*
     MOVE "RECEIVES ON THE SWAP AT" TO WS-AB-LABEL.
     MOVE RS-RES-RECV-POS (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.
     IF WS-FMT-RATE-TYPE = "FIXED   "
         MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN
     ELSE
         MOVE RS-REQ-SWAP-FLT-DELTA  TO WS-FMT-RATE-IN
     END-IF.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT TO WS-AB-VALUE.
     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.
*
*       NET BENEFIT - STRAIGHT OUT OF THE RESULT TABLE, ALREADY
*       COMPUTED AND TYPED BY CC500 ABOVE.
*
     MOVE "NET BENEFIT" TO WS-AB-LABEL.
     MOVE RS-RES-NET-BENEFIT (WS-PARTY-IX) TO WS-FMT-RATE-IN.
     MOVE RS-RES-NETBEN-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT TO WS-AB-VALUE.
     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.
*
*       WHAT THE PARTY ACTUALLY PAYS ON THE SWAP - THE SWAP-RATE
*       FIELD ON THE PAY-POSITION SIDE, SAME IDEA AS THE RECEIVE
*       FIGURE ABOVE BUT THE OPPOSITE SIDE OF THE SWAP.
*
     MOVE "PAYS ON THE SWAP AT" TO WS-AB-LABEL.
     MOVE RS-RES-PAY-POS (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.
     IF WS-FMT-RATE-TYPE = "FIXED   "
         MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN
     ELSE
         MOVE RS-REQ-SWAP-FLT-DELTA  TO WS-FMT-RATE-IN
     END-IF.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT TO WS-AB-VALUE.
     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.
*
*       TOTAL COST OF BORROWING THROUGH THE SWAP - ALSO STRAIGHT
*       OUT OF THE RESULT TABLE.
*
     MOVE "TOTAL COST OF BORROWING THROUGH THE SWAP"
                                          TO WS-AB-LABEL.
     MOVE RS-RES-TOTAL-COST (WS-PARTY-IX) TO WS-FMT-RATE-IN.
     MOVE RS-RES-TOTCOST-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT TO WS-AB-VALUE.
     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.
*
*       MARKET IMPROVEMENT - THE LAST LINE OF THE BLOCK, AND THE
*       FIGURE THE DESK ACTUALLY SELLS THE SWAP ON: HOW MUCH
*       BETTER OFF THIS PARTY IS THAN IF IT HAD SIMPLY BORROWED
*       DIRECT IN ITS DISADVANTAGED MARKET.
*
     MOVE "IMPROVEMENT OVER ITS DISADVANTAGED MARKET"
                                          TO WS-AB-LABEL.
     MOVE RS-RES-MKT-IMPROVEMENT (WS-PARTY-IX) TO WS-FMT-RATE-IN.
     MOVE RS-RES-MKTIMP-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.
     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.
     MOVE WS-RATE-PRINT TO WS-AB-VALUE.
     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
 DD610-EXIT.
     EXIT.
*
*   BLOCK 7 - THE CASH THAT ACTUALLY MOVES: BOTH SEMI-ANNUAL LEG
*   PAYMENTS, THEN EACH PAYER'S NET SWAP CASH FLOW.  THE TWO NET
*   FIGURES SHOULD ALWAYS BE EQUAL AND OPPOSITE (SEE CC600 ABOVE)
*   - PRINTING BOTH GIVES THE DESK A VISIBLE CROSS-CHECK WITHOUT
*   HAVING TO ADD THEM UP BY HAND.
*
 DD700-WRITE-PAYMENT-BLOCK.
     MOVE "FIXED LEG PAYMENT"    TO WS-PM-LABEL.
     MOVE RS-RES-FIXED-LEG-PAYMENT TO WS-MONEY-RAW.
     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.
     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.
     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.
     MOVE "FLOATING LEG PAYMENT" TO WS-PM-LABEL.
     MOVE RS-RES-FLOATING-LEG-PAYMENT TO WS-MONEY-RAW.
     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.
     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.
     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.
*
*       NET CASH FLOW LABELLED BY PAYER NAME RATHER THAN "PARTY
*       A"/"PARTY B" - THE FIXED PAYER IS NOT ALWAYS PARTY A (SEE
*       CC400 ABOVE), SO THE NAME ITSELF IS THE ONLY RELIABLE
*       LABEL FOR THIS LINE.
*
     MOVE RS-RES-FIXED-PAYER-NAME  TO WS-PM-LABEL.
     MOVE RS-RES-FIXED-PAYER-NET TO WS-MONEY-RAW.
     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.
     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.
     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.
     MOVE RS-RES-FLOATING-PAYER-NAME TO WS-PM-LABEL.
     MOVE RS-RES-FLOATING-PAYER-NET TO WS-MONEY-RAW.
     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.
     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.
     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.
 DD700-EXIT.
     EXIT.
*
*   REJECTION LINE - CASE ID PLUS THE REASON TEXT SET BY WHICHEVER
*   TEST IN CC100 FAILED FIRST.  NO CASE REPORT BLOCKS ARE WRITTEN
*   FOR A REJECTED CASE - JUST THIS ONE LINE.
*
 DD800-WRITE-REJECTION.
     MOVE RS-REQ-CASE-ID  TO WS-REJ-CASE.
     MOVE WS-REJ-REASON   TO WS-REJ-REASON-OUT.
     WRITE RS-REPORT-LINE FROM WS-REJECT-LINE.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
 DD800-EXIT.
     EXIT.
*
*   RUN TOTALS - WRITTEN ONCE, AFTER THE LAST CASE, FROM THE FOUR
*   COUNTERS/ACCUMULATORS MAINTAINED IN BB100 AND ZZ100 THROUGHOUT
*   THE RUN.  ADDED FOR TS-301 (SEE CHANGE LOG) SO THE DESK COULD
*   RECONCILE THE REPORT AGAINST THE INPUT FILE WITHOUT COUNTING
*   CASE HEADERS BY HAND.
*
 EE100-WRITE-TOTALS.
     WRITE RS-REPORT-LINE FROM WS-RUNTOT-HDR-LINE.
     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.
     MOVE "RECORDS READ"          TO WS-TOT-LABEL.
     MOVE WS-RECS-READ             TO WS-COUNT-RAW.
     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.
     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.
     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.
     MOVE "RECORDS ANALYSED"      TO WS-TOT-LABEL.
     MOVE WS-RECS-ANALYSED          TO WS-COUNT-RAW.
     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.
     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.
     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.
     MOVE "RECORDS REJECTED"      TO WS-TOT-LABEL.
     MOVE WS-RECS-REJECTED          TO WS-COUNT-RAW.
     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.
     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.
     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.
     MOVE "TOTAL NOTIONAL ANALYSED" TO WS-TOT-LABEL.
     MOVE WS-NOTIONAL-TOTAL          TO WS-MONEY-RAW.
     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.
     MOVE WS-MONEY-PRINT              TO WS-TOT-VALUE.
     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.
 EE100-EXIT.
     EXIT.
*
 EE900-CLOSE-FILES.
     CLOSE RS-REQUEST-FILE.
     CLOSE RS-REPORT-FILE.
 EE900-EXIT.
     EXIT.
*
*   UTILITY PARAGRAPHS - END-OF-FILE READ, BLANK LINE, AND THE
*   THREE FIGURE FORMATTERS (PERCENT, BASIS POINTS, MONEY).
*
*   WS-RECS-READ IS ONLY INCREMENTED WHEN A REAL RECORD COMES
*   BACK - THE READ THAT FINALLY HITS END OF FILE MUST NOT BE
*   COUNTED, OR THE RUN-TOTALS BLOCK WOULD OVERSTATE RECORDS READ
*   BY ONE AGAINST THE INPUT FILE'S TRUE RECORD COUNT.
*
 ZZ100-READ-REQUEST.
     READ RS-REQUEST-FILE
         AT END MOVE "Y" TO WS-EOF-SWITCH
     END-READ.
     IF NOT WS-EOF
         ADD 1 TO WS-RECS-READ
     END-IF.
 ZZ100-EXIT.
     EXIT.
*
 ZZ200-WRITE-BLANK-LINE.
     WRITE RS-REPORT-LINE FROM WS-BLANK-LINE.
 ZZ200-EXIT.
     EXIT.
*
*   PERCENT = RATE TIMES 100, SIGNED, TWO DECIMALS, WITH A
*   TRAILING "%".  USED FOR ANY FIGURE CARRYING A FIXED TYPE.
*
 ZZ300-FORMAT-PERCENT.
     COMPUTE WS-PCT-RAW ROUNDED = WS-FMT-RATE-IN * 100.
     MOVE WS-PCT-RAW TO WS-PCT-PRINT-NUM.
 ZZ300-EXIT.
     EXIT.
*
*   BASIS POINTS = RATE TIMES 10000, TRUNCATED, SHOWN AS
*   "S" FOLLOWED BY A SIGN AND THE WHOLE NUMBER OF POINTS.
*   USED FOR ANY FIGURE CARRYING A FLOATING TYPE.
*
*   THE SIGN IS SPLIT OUT INTO ITS OWN BYTE FIRST BECAUSE
*   WS-BP-PRINT-NUM IS AN UNSIGNED ZZZZ9 EDIT FIELD - A NEGATIVE
*   RATE WOULD OTHERWISE LOSE ITS SIGN ON THE PRINTED LINE.
*
 ZZ310-FORMAT-BP.
     IF WS-FMT-RATE-IN < ZERO
         MOVE "-" TO WS-BP-PRINT-SIGN
         COMPUTE WS-BP-MAGNITUDE = WS-FMT-RATE-IN * -1
     ELSE
         MOVE "+" TO WS-BP-PRINT-SIGN
         MOVE WS-FMT-RATE-IN TO WS-BP-MAGNITUDE
     END-IF.
     COMPUTE WS-BP-INTEGER = WS-BP-MAGNITUDE * 10000.
     MOVE WS-BP-INTEGER TO WS-BP-PRINT-NUM.
 ZZ310-EXIT.
     EXIT.
*
*   DISPATCHES TO ZZ300 OR ZZ310 ACCORDING TO WS-FMT-RATE-TYPE
*   AND LEAVES THE RESULT, LEFT-JUSTIFIED, IN WS-RATE-PRINT.  THIS
*   IS THE ONE PLACE IN THE PROGRAM THAT TURNS A FIGURE'S TYPE
*   FLAG (SET ALL THROUGH CC300-CC500) INTO AN ACTUAL CHOICE OF
*   PRINT EDIT - EVERY DD-SERIES PARAGRAPH THAT PRINTS A RATE
*   GOES THROUGH HERE RATHER THAN CALLING ZZ300/ZZ310 DIRECT.
*
 ZZ320-FORMAT-RATE.
     IF WS-FMT-RATE-TYPE = "FIXED   "
         PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT
         MOVE WS-PCT-PRINT TO WS-RATE-PRINT
     ELSE
         PERFORM ZZ310-FORMAT-BP THRU ZZ310-EXIT
         MOVE WS-BP-PRINT TO WS-RATE-PRINT
     END-IF.
 ZZ320-EXIT.
     EXIT.
*
 ZZ330-FORMAT-MONEY.
     MOVE WS-MONEY-RAW TO WS-MONEY-PRINT.
 ZZ330-EXIT.
     EXIT.
*
 ZZ340-FORMAT-COUNT.
     MOVE WS-COUNT-RAW TO WS-COUNT-PRINT.
 ZZ340-EXIT.
     EXIT.
