*****************************************************************
*                                                                *
*  WORKING STORAGE FOR THE ANALYSIS RESULT OF ONE SWAP CASE      *
*     BUILT FRESH FOR EACH REQUEST RECORD - NOT A FILE           *
*****************************************************************
*  HOLDS THE COMPARATIVE-ADVANTAGE FIGURES, THE SELECTED FIXED
*  AND FLOATING PAYERS, AND THE SEMI-ANNUAL LEG PAYMENTS, READY
*  FOR THE REPORT-WRITING PARAGRAPHS TO PICK UP.
*
* 14/01/87 DRH - CREATED FOR THE TREASURY SWAP-DESK PROJECT.
* 07/07/93 DRH - PARTY FIGURES CHANGED FROM TWO SEPARATE GROUPS
*                TO AN OCCURS 2 TABLE (SAME SHAPE FOR A AND B).
* 19/09/98 DRH - Y2K REVIEW - NO DATE FIELDS HELD HERE, NONE
*                NEEDED - CHANGE SLIP TS-308 CLOSED NO ACTION.
* 23/04/11 CMP - ADDED PAY/RECEIVE POSITION AND THE THREE RATE-
*                TYPE FLAGS SO THE REPORT CAN TELL A FIXED FIGURE
*                FROM A FLOATING ONE WHEN IT PRINTS (REQ TS-266).
* 19/08/23 CMP - DROPPED RS-RES-DISADV-RATE.  DESK AUDIT (TS-382)
*                FOUND CC300 SET IT FOR BOTH PARTIES BUT NO OTHER
*                PARAGRAPH EVER READ IT BACK - DD-SERIES PRINTS
*                THE DISADVANTAGE MARKET'S NAME (DISADV-TYPE) BUT
*                NEVER ITS RATE, SO THE FIGURE HAD NO REPORT SLOT.
*                KEPT RS-RES-DISADV-TYPE, WHICH CC500 STILL TESTS.
*
 01  RS-RESULT-RECORD.
     03  RS-RES-CASE-ID               PIC X(06).
     03  RS-RES-CASE-ID-N             REDEFINES RS-RES-CASE-ID
                                       PIC 9(06).
*                            NUMERIC VIEW OF THE CASE ID - THE
*                            SWAP DESK'S CASE NUMBERS ARE ALL
*                            DIGITS, FOR A FUTURE SORT OR A
*                            RANGE-CHECK ADDRESSING IT AS NUMERIC.
     03  RS-RES-TOTAL-ARBITRAGE       PIC S9(03)V9(05) COMP-3.
     03  RS-RES-FIXED-PAYER-NAME      PIC X(20).
     03  RS-RES-FLOATING-PAYER-NAME   PIC X(20).
*
*  01 = PARTY A, 02 = PARTY B.  SAME LAYOUT BOTH SIDES SO THE
*  REPORT TABLES CAN BE PRINTED BY STEPPING THE SUBSCRIPT.
*
     03  RS-RES-PARTY-DETAIL OCCURS 2.
         05  RS-RES-PARTY-NAME        PIC X(20).
         05  RS-RES-FIXED-COMP        PIC S9(03)V9(05) COMP-3.
         05  RS-RES-FLOATING-COMP     PIC S9(03)V9(05) COMP-3.
         05  RS-RES-COMP-ADV-TYPE     PIC X(08).
         05  RS-RES-COMP-ADV-RATE     PIC S9(03)V9(05) COMP-3.
         05  RS-RES-DISADV-TYPE       PIC X(08).
         05  RS-RES-PAY-POS           PIC X(08).
         05  RS-RES-RECV-POS          PIC X(08).
         05  RS-RES-NET-BENEFIT       PIC S9(03)V9(05) COMP-3.
         05  RS-RES-NETBEN-TYPE       PIC X(08).
         05  RS-RES-TOTAL-COST        PIC S9(03)V9(05) COMP-3.
         05  RS-RES-TOTCOST-TYPE      PIC X(08).
         05  RS-RES-MKT-IMPROVEMENT   PIC S9(03)V9(05) COMP-3.
         05  RS-RES-MKTIMP-TYPE       PIC X(08).
*
     03  RS-RES-FIXED-LEG-PAYMENT     PIC S9(11)V9(02) COMP-3.
     03  RS-RES-FLOATING-LEG-PAYMENT  PIC S9(11)V9(02) COMP-3.
     03  RS-RES-FIXED-PAYER-NET       PIC S9(11)V9(02) COMP-3.
     03  RS-RES-FLOATING-PAYER-NET    PIC S9(11)V9(02) COMP-3.
     03  FILLER                       PIC X(20).
*
