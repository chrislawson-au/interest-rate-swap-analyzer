000100*****************************************************************         
000200*                                                                *        
000300*   RSANLYZ  --  INTEREST-RATE SWAP COMPARATIVE-ADVANTAGE       *         
000400*                ANALYSER - TREASURY SWAP-DESK PROJECT          *         
000500*                                                                *        
000600*****************************************************************         
000700* THIS PROGRAM READS ONE ANALYSIS-REQUEST RECORD PER SWAP CASE,           
000800* WORKS OUT EACH PARTY'S COMPARATIVE ADVANTAGE IN THE FIXED AND           
000900* FLOATING MARKETS, PICKS THE FIXED-RATE PAYER, PRICES THE TWO            
001000* SEMI-ANNUAL SWAP LEGS AND WRITES A FULL CASE REPORT.  A RUN             
001100* TOTALS BLOCK IS WRITTEN AT END OF FILE.                                 
001200*                                                                         
001300* RECORDS THAT FAIL THE INPUT EDIT ARE REJECTED, LOGGED ON THE            
001400* REPORT AND COUNTED - THEY DO NOT STOP THE RUN.                          
001500*                                                                         
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.     RSANLYZ.                                                 
001800 AUTHOR.         D. R. HALLOWAY.                                          
001900 INSTALLATION.   MERIDIAN TRUST COMPANY - TREASURY SYSTEMS.               
002000 DATE-WRITTEN.   14/01/87.                                                
002100 DATE-COMPILED.                                                           
002200 SECURITY.       CONFIDENTIAL - FOR THE USE OF THE SWAP DESK AND          
002300                 TREASURY SYSTEMS STAFF ONLY.  NOT TO BE COPIED           
002400                 OUTSIDE THE DEPARTMENT WITHOUT THE MANAGER'S             
002500                 WRITTEN CONSENT.                                         
002600*                                                                         
002700*   C H A N G E   L O G                                                   
002800*                                                                         
002900* 14/01/87 DRH - FIRST WRITTEN FOR THE TREASURY SWAP-DESK PROJECT,        
003000*                REPLACING THE DESK'S HAND-CRANKED WORKSHEETS.            
003100* 03/02/87 DRH - ADDED THE ABSOLUTE-ADVANTAGE TABLE TO THE REPORT         
003200*                AT THE DESK MANAGER'S REQUEST.                           
003300* 22/06/88 DRH - CORRECTED SIGN OF THE FLOATING COMPARATIVE - WAS         
003400*                BEING SHOWN INVERTED FOR PARTY B (TS-029).       TS-029  
003500* 02/03/92 DRH - PARTY PREFERENCE FIELDS ADDED TO THE REQUEST             
003600*                RECORD AND VALIDATED ON INPUT (REQ TS-104). THE  TS-104  
003700*                PREFERENCE ITSELF IS NOT YET USED TO OVERRIDE THE        
003800*                FIXED-PAYER SELECTION - FOR INFORMATION ONLY.            
003900* 07/07/93 DRH - PARTY WORKING FIGURES MOVED TO AN OCCURS 2 TABLE         
004000*                SO PARAGRAPHS DD200/DD400/DD600 CAN STEP A               
004100*                SUBSCRIPT INSTEAD OF DUPLICATING LOGIC PER PARTY.        
004200* 14/02/95 DRH - REJECTION HANDLING ADDED - BAD RECORDS NO LONGER         
004300*                ABEND THE RUN, THEY ARE LOGGED AND SKIPPED.              
004400* 19/09/98 DRH - Y2K REVIEW.  NO DATE-BEARING FIELDS ARE READ,            
004500*                HELD OR PRINTED BY THIS PROGRAM.  CHANGE SLIP            
004600*                TS-199 CLOSED, NO CODE CHANGE REQUIRED.          TS-199  
004700* 11/05/09 CMP - BENCHMARK RATE MOVED FROM A RUN PARAMETER CARD TO        
004800*                THE REQUEST RECORD ITSELF, ONE PER CASE (TS-241).TS-241  
004900* 23/04/11 CMP - MARKET-IMPROVEMENT, NET-BENEFIT AND TOTAL-COST           
005000*                FIGURES NOW CARRY THEIR OWN FIXED/FLOATING TYPE          
005100*                SO THE REPORT PRINTS EACH ONE IN THE RIGHT FORM          
005200*                (PERCENT OR BASIS POINTS) INSTEAD OF ALWAYS AS A         
005300*                PERCENTAGE - DESK AUDIT FINDING TS-266.          TS-266  
005400* 08/11/14 CMP - RUN TOTALS BLOCK ADDED - RECORDS READ, ANALYSED,         
005500*                REJECTED AND TOTAL NOTIONAL (REQ TS-301).        TS-301  
005600* 17/03/19 CMP - SWITCHED THE BENCHMARK-RATE EDIT TO REJECT ANY           
005700*                NON-NUMERIC RATE FIELD RATHER THAN JUST BENCHMARK        
005800*                - FIELD ENGINEER FOUND A CORRUPT TAPE (TS-355).  TS-355  
005900* 30/09/21 CMP - PARTY NAME BLANK CHECK TIGHTENED TO CATCH AN             
006000*                ALL-SPACES NAME COMING OUT OF THE UPSTREAM FEED.         
006100* 12/08/23 CMP - STARTUP DISPLAY OF THE PROGRAM-ID/VERSION LITERAL        
006200*                ADDED TO THE JOB LOG - OPERATIONS COULD NOT TELL         
006300*                WHICH LOAD MODULE HAD ACTUALLY RUN FROM THE SPOOL        
006400*                WHEN TWO RSANLYZ STEPS WERE CHAINED (TS-381).    TS-381  
006500* 19/08/23 CMP - CC300 NO LONGER SETS RS-RES-DISADV-RATE - NOTHING        
006600*                EVER READ IT BACK.  SEE WSRSRES CHANGE LOG               
006700*                (TS-382).                                        TS-382  
006800* 19/08/23 CMP - PRINT FILE NOW PAGINATES.  A PAGE-HEADING LINE           
006900*                CARRYING THE PROGRAM-ID/VERSION LITERAL AND A            
007000*                PAGE NUMBER IS WRITTEN AFTER ADVANCING TOP-OF-           
007100*                FORM AT RUN START, AND AGAIN WHENEVER A CASE OR          
007200*                THE RUN-TOTALS BLOCK WOULD OTHERWISE SPLIT OVER          
007300*                A FOLD - DESK OPERATORS WERE MANUALLY RE-                
007400*                STAPLING CONTINUATION PAGES AT THE BURSTER               
007500*                (TS-383).                                        TS-383  
007600* 19/08/23 CMP - ZZ320 NOW CHECKS THE RATE-TYPE FLAG IS ALPHABETIC        
007700*                BEFORE DISPATCHING TO THE PERCENT OR BASIS-POINT         
007800*                EDIT - A CORRUPT FLAG WOULD OTHERWISE PICK               
007900*                WHICHEVER EDIT CAME UP BY ACCIDENT (TS-384).     TS-384  
008000* 19/08/23 CMP - ADDED A TEST-RUN TRACE, ON UPSI-0, THAT DISPLAYS         
008100*                EACH CASE'S KEY FIGURES TO THE JOB LOG AS IT IS          
008200*                WRITTEN - LETS THE DESK CHECK A TEST FILE AGAINST        
008300*                THE PRINTED REPORT WITHOUT WAITING ON THE PRINTER        
008400*                (TS-385).  OFF (PRODUCTION) BY DEFAULT.          TS-385  
008500*                                                                         
008600 ENVIRONMENT DIVISION.                                                    
008700 CONFIGURATION SECTION.                                                   
008800 SOURCE-COMPUTER.   MERIDIAN-3090.                                        
008900 OBJECT-COMPUTER.   MERIDIAN-3090.                                        
009000 SPECIAL-NAMES.                                                           
009100     C01 IS TOP-OF-FORM                                                   
009200     CLASS RATE-TYPE-CHARS   IS "A" THRU "Z"                              
009300     UPSI-0 ON  STATUS IS WS-TEST-RUN                                     
009400            OFF STATUS IS WS-PRODUCTION-RUN.                              
009500*                                                                         
009600 INPUT-OUTPUT SECTION.                                                    
009700 FILE-CONTROL.                                                            
009800     COPY "SELRSREQ.COB".                                                 
009900     COPY "SELRSRPT.COB".                                                 
010000*                                                                         
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300     COPY "FDRSREQ.COB".                                                  
010400     COPY "FDRSRPT.COB".                                                  
010500*                                                                         
010600 WORKING-STORAGE SECTION.                                                 
010700*                                                                         
010800*   PROGRAM-ID/VERSION LITERAL - DISPLAYED TO THE JOB LOG AT              
010900*   AA000-MAIN-START SO OPERATIONS CAN TELL FROM THE SPOOL WHICH          
011000*   LOAD MODULE ACTUALLY RAN (TS-381 ABOVE).                      TS-381  
011100*                                                                         
011200 77  WS-PROGRAM-ID             PIC X(17) VALUE "RSANLYZ (V4.00 )".        
011300*                                                                         
011400 01  WS-FILE-STATUSES.                                                    
011500     03  RS-REQ-STATUS         PIC XX.                                    
011600         88  RS-REQ-OK         VALUE "00".                                
011700         88  RS-REQ-EOF        VALUE "10".                                
011800     03  RS-RPT-STATUS         PIC XX.                                    
011900         88  RS-RPT-OK         VALUE "00".                                
012000     03  FILLER                PIC X(20).                                 
012100*                                                                         
012200 01  WS-SWITCHES.                                                         
012300     03  WS-EOF-SWITCH         PIC X VALUE "N".                           
012400         88  WS-EOF            VALUE "Y".                                 
012500     03  WS-REJECT-SWITCH      PIC X VALUE "N".                           
012600         88  WS-REJECTED       VALUE "Y".                                 
012700     03  WS-ABORT-SWITCH       PIC X VALUE "N".                           
012800         88  WS-ABORT-RUN      VALUE "Y".                                 
012900*                                                                         
013000 01  WS-COUNTERS.                                                         
013100     03  WS-RECS-READ          PIC 9(06) COMP VALUE ZERO.                 
013200     03  WS-RECS-ANALYSED      PIC 9(06) COMP VALUE ZERO.                 
013300     03  WS-RECS-REJECTED      PIC 9(06) COMP VALUE ZERO.                 
013400*                                                                         
013500*       WS-PARTY-IX STEPS THE OCCURS 2 PARTY TABLE IN WSRSRES -           
013600*       1 FOR PARTY A, 2 FOR PARTY B - SO DD600/DD610 CAN WRITE           
013700*       THE ACTIONS BLOCK ONCE PER PARTY WITHOUT A SEPARATE PAIR          
013800*       OF PARAGRAPHS.  SEE THE 07/07/93 CHANGE-LOG ENTRY ABOVE.          
013900*                                                                         
014000     03  WS-PARTY-IX           PIC 9(01) COMP VALUE ZERO.                 
014100*                                                                         
014200*   PAGINATION WORK AREA - SEE ZZ210 AND THE 19/08/23 CHANGE-LOG          
014300*   ENTRY (TS-383).  WS-LINE-COUNT IS ADVANCED BY THE FIXED       TS-383  
014400*   MAXIMUM A BLOCK CAN PRINT RATHER THAN LINE BY LINE, SINCE THE         
014500*   REPORT HAS NO VARIABLE-LENGTH TABLES A WRITE COULD OVERRUN.           
014600*                                                                         
014700 01  WS-PAGE-CONTROL.                                                     
014800     03  WS-LINE-COUNT         PIC 9(02) COMP VALUE ZERO.                 
014900     03  WS-LINES-PER-PAGE     PIC 9(02) COMP VALUE 55.                   
015000     03  WS-PAGE-COUNT         PIC 9(03) COMP VALUE ZERO.                 
015100     03  WS-CASE-LINES-MAX     PIC 9(02) COMP VALUE 45.                   
015200     03  WS-TOTALS-LINES-MAX   PIC 9(02) COMP VALUE 06.                   
015300*                                                                         
015400 01  WS-ACCUMULATORS.                                                     
015500     03  WS-NOTIONAL-TOTAL     PIC S9(13)V9(02) COMP-3 VALUE ZERO.        
015600*                                                                         
015700*   WORKING FIGURES FOR THE CASE IN HAND - CLEARED IMPLICITLY BY          
015800*   CC200 REBUILDING BOTH SUBSCRIPTS EVERY CASE, SO THERE IS NO           
015900*   NEED TO ZEROISE THIS GROUP ON ENTRY TO BB100.                         
016000*                                                                         
016100 01  WS-CASE-WORK.                                                        
016200     03  WS-FIXED-COMP         PIC S9(03)V9(05) COMP-3 OCCURS 2.          
016300     03  WS-FLOAT-COMP         PIC S9(03)V9(05) COMP-3 OCCURS 2.          
016400     03  WS-REJ-REASON         PIC X(40) VALUE SPACES.                    
016500     03  FILLER                PIC X(20).                                 
016600*                                                                         
016700     COPY "WSRSRES.COB".                                                  
016800*                                                                         
016900*   SCRATCH FIELDS USED TO FORMAT A RATE, A MONEY AMOUNT OR A             
017000*   COUNT FOR PRINTING - SEE PARAGRAPHS ZZ300 THRU ZZ330.                 
017100*                                                                         
017200 01  WS-EDIT-FIELDS.                                                      
017300     03  WS-FMT-RATE-IN        PIC S9(03)V9(05) COMP-3.                   
017400     03  WS-FMT-RATE-TYPE      PIC X(08).                                 
017500     03  WS-PCT-RAW            PIC S9(05)V9(02) COMP-3.                   
017600     03  WS-PCT-PRINT.                                                    
017700         05  WS-PCT-PRINT-NUM  PIC -ZZ9.99.                               
017800         05  WS-PCT-PRINT-PCT  PIC X VALUE "%".                           
017900     03  WS-BP-MAGNITUDE       PIC S9(03)V9(05) COMP-3.                   
018000     03  WS-BP-INTEGER         PIC 9(05).                                 
018100     03  WS-BP-PRINT.                                                     
018200         05  WS-BP-PRINT-S     PIC X VALUE "S".                           
018300         05  WS-BP-PRINT-SIGN  PIC X VALUE "+".                           
018400         05  WS-BP-PRINT-NUM   PIC ZZZZ9.                                 
018500     03  WS-RATE-PRINT         PIC X(10).                                 
018600     03  WS-MONEY-RAW          PIC S9(13)V9(02) COMP-3.                   
018700     03  WS-MONEY-PRINT        PIC -ZZ,ZZZ,ZZZ,ZZ9.99.                    
018800     03  WS-COUNT-RAW          PIC 9(06) COMP.                            
018900     03  WS-COUNT-PRINT        PIC ZZZ,ZZ9.                               
019000     03  FILLER                PIC X(10).                                 
019100*                                                                         
019200*   PRINT-LINE LAYOUTS - ONE 01 PER LINE SHAPE, REUSED FOR BOTH           
019300*   PARTIES WHERE THE SAME SHAPE APPLIES.  EACH IS PADDED TO THE          
019400*   FULL 132-COLUMN REPORT WIDTH.                                         
019500*                                                                         
019600*   PAGE-TOP BANNER - PROGRAM-ID/VERSION, REPORT TITLE AND PAGE           
019700*   NUMBER.  WRITTEN BY ZZ210 AFTER ADVANCING TOP-OF-FORM - SEE           
019800*   THE 19/08/23 CHANGE-LOG ENTRY (TS-383).                       TS-383  
019900*                                                                         
020000 01  WS-PAGE-HDR-LINE.                                                    
020100     03  FILLER                PIC X(01) VALUE SPACE.                     
020200     03  WS-PH-PROGRAM         PIC X(17).                                 
020300     03  FILLER                PIC X(10) VALUE SPACES.                    
020400     03  FILLER                PIC X(45)                                  
020500         VALUE "INTEREST RATE SWAP COMPARATIVE-ADVANTAGE RPT".            
020600     03  FILLER                PIC X(10) VALUE SPACES.                    
020700     03  FILLER                PIC X(05) VALUE "PAGE ".                   
020800     03  WS-PH-PAGE-NO         PIC ZZZ9.                                  
020900     03  FILLER                PIC X(40) VALUE SPACES.                    
021000*                                                                         
021100 01  WS-HDR-LINE.                                                         
021200     03  FILLER                PIC X(06) VALUE "CASE: ".                  
021300     03  WS-HDR-CASE-ID        PIC X(06).                                 
021400     03  FILLER                PIC X(120) VALUE SPACES.                   
021500*                                                                         
021600 01  WS-PARTY-HDR-LINE.                                                   
021700     03  FILLER                PIC X(20) VALUE "PARTY".                   
021800     03  FILLER                PIC X(20) VALUE "FIXED RATE".              
021900     03  FILLER                PIC X(20)                                  
022000         VALUE "FLOATING RATE DELTA".                                     
022100     03  FILLER                PIC X(72) VALUE SPACES.                    
022200*                                                                         
022300 01  WS-PARTY-ROW-LINE.                                                   
022400     03  WS-PR-NAME            PIC X(20).                                 
022500     03  WS-PR-FIXED           PIC X(20).                                 
022600     03  WS-PR-FLOAT           PIC X(20).                                 
022700     03  FILLER                PIC X(72) VALUE SPACES.                    
022800*                                                                         
022900 01  WS-ABSADV-HDR-LINE.                                                  
023000     03  FILLER                PIC X(20) VALUE "MARKET".                  
023100     03  FILLER                PIC X(20) VALUE "PARTY".                   
023200     03  FILLER                PIC X(92) VALUE SPACES.                    
023300*                                                                         
023400 01  WS-ABSADV-ROW-LINE.                                                  
023500     03  WS-AA-MARKET          PIC X(20).                                 
023600     03  WS-AA-PARTY           PIC X(20).                                 
023700     03  FILLER                PIC X(92) VALUE SPACES.                    
023800*                                                                         
023900 01  WS-COMP-HDR-LINE.                                                    
024000     03  FILLER                PIC X(20) VALUE "PARTY".                   
024100     03  FILLER                PIC X(25)                                  
024200         VALUE "FIXED COMPARATIVE".                                       
024300     03  FILLER                PIC X(25)                                  
024400         VALUE "FLOATING COMPARATIVE".                                    
024500     03  FILLER                PIC X(62) VALUE SPACES.                    
024600*                                                                         
024700 01  WS-COMP-ROW-LINE.                                                    
024800     03  WS-CR-NAME            PIC X(20).                                 
024900     03  WS-CR-FIXED           PIC X(25).                                 
025000     03  WS-CR-FLOAT           PIC X(25).                                 
025100     03  FILLER                PIC X(62) VALUE SPACES.                    
025200*                                                                         
025300 01  WS-ADV-SENTENCE-LINE.                                                
025400     03  FILLER                PIC X(02) VALUE SPACES.                    
025500     03  WS-AS-NAME            PIC X(20).                                 
025600     03  FILLER                PIC X(33)                                  
025700         VALUE " HAS A COMPARATIVE ADVANTAGE IN ".                        
025800     03  WS-AS-TYPE            PIC X(08).                                 
025900     03  FILLER                PIC X(08) VALUE " MARKET.".                
026000     03  FILLER                PIC X(61) VALUE SPACES.                    
026100*                                                                         
026200 01  WS-ARB-LINE.                                                         
026300     03  FILLER                PIC X(27)                                  
026400         VALUE "TOTAL ARBITRAGE AVAILABLE: ".                             
026500     03  WS-ARB-VALUE          PIC X(10).                                 
026600     03  FILLER                PIC X(95) VALUE SPACES.                    
026700*                                                                         
026800 01  WS-SWAP-DET-LINE1.                                                   
026900     03  FILLER                PIC X(16) VALUE "FIXED LEG RATE: ".        
027000     03  WS-SD1-FIXED          PIC X(10).                                 
027100     03  FILLER                PIC X(10) VALUE SPACES.                    
027200     03  FILLER                PIC X(19)                                  
027300         VALUE "FLOATING LEG RATE: ".                                     
027400     03  WS-SD1-FLOAT          PIC X(10).                                 
027500     03  FILLER                PIC X(67) VALUE SPACES.                    
027600*                                                                         
027700 01  WS-SWAP-DET-LINE2.                                                   
027800     03  FILLER                PIC X(13) VALUE "FIXED PAYER: ".           
027900     03  WS-SD2-FIXED-PAYER    PIC X(20).                                 
028000     03  FILLER                PIC X(06) VALUE SPACES.                    
028100     03  FILLER                PIC X(16) VALUE "FLOATING PAYER: ".        
028200     03  WS-SD2-FLOAT-PAYER    PIC X(20).                                 
028300     03  FILLER                PIC X(57) VALUE SPACES.                    
028400*                                                                         
028500 01  WS-SWAP-DET-LINE3.                                                   
028600     03  FILLER                PIC X(10) VALUE "NOTIONAL: ".              
028700     03  WS-SD3-NOTIONAL       PIC X(20).                                 
028800     03  FILLER                PIC X(102) VALUE SPACES.                   
028900*                                                                         
029000 01  WS-ACTIONS-HDR-LINE.                                                 
029100     03  FILLER                PIC X(12) VALUE "ACTIONS FOR ".            
029200     03  WS-AH-NAME            PIC X(20).                                 
029300     03  FILLER                PIC X(100) VALUE SPACES.                   
029400*                                                                         
029500 01  WS-ACTIONS-BODY-LINE.                                                
029600     03  FILLER                PIC X(04) VALUE SPACES.                    
029700     03  WS-AB-LABEL           PIC X(45).                                 
029800     03  WS-AB-VALUE           PIC X(15).                                 
029900     03  FILLER                PIC X(68) VALUE SPACES.                    
030000*                                                                         
030100 01  WS-PAYMT-LINE.                                                       
030200     03  FILLER                PIC X(04) VALUE SPACES.                    
030300     03  WS-PM-LABEL           PIC X(30).                                 
030400     03  WS-PM-VALUE           PIC X(20).                                 
030500     03  FILLER                PIC X(78) VALUE SPACES.                    
030600*                                                                         
030700 01  WS-RUNTOT-HDR-LINE.                                                  
030800     03  FILLER                PIC X(20) VALUE "RUN TOTALS".              
030900     03  FILLER                PIC X(112) VALUE SPACES.                   
031000*                                                                         
031100 01  WS-TOTALS-LINE.                                                      
031200     03  WS-TOT-LABEL          PIC X(30).                                 
031300     03  WS-TOT-VALUE          PIC X(20).                                 
031400     03  FILLER                PIC X(82) VALUE SPACES.                    
031500*                                                                         
031600 01  WS-REJECT-LINE.                                                      
031700     03  FILLER                PIC X(04) VALUE "*** ".                    
031800     03  WS-REJ-CASE           PIC X(06).                                 
031900     03  FILLER                PIC X(02) VALUE SPACES.                    
032000     03  FILLER                PIC X(09) VALUE "REJECTED ".               
032100     03  WS-REJ-REASON-OUT     PIC X(40).                                 
032200     03  FILLER                PIC X(71) VALUE SPACES.                    
032300*                                                                         
032400 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.                
032500*                                                                         
032600 01  WS-ERROR-MESSAGES.                                                   
032700     03  RS001 PIC X(55)                                                  
032800         VALUE "RS001 CANNOT OPEN ANALYSIS-REQUEST - RUN STOP".           
032900     03  RS002 PIC X(55)                                                  
033000         VALUE "RS002 CANNOT OPEN ANALYSIS-REPORT - RUN STOP".            
033100     03  RS003 PIC X(55)                                                  
033200         VALUE "RS003 RATE-TYPE FLAG NOT ALPHABETIC - RUN STOP".          
033300*                                                                         
033400 PROCEDURE DIVISION.                                                      
033500*                                                                         
033600*   MAIN LINE - OPEN, READ-PROCESS-UNTIL-EOF, TOTALS, CLOSE.  THE         
033700*   SAME SKELETON AS EVERY OTHER SINGLE-PASS SEQUENTIAL UTILITY ON        
033800*   THE DESK'S SUITE - NOTHING SWAP-SPECIFIC HAPPENS AT THIS LEVEL        
033900*                                                                         
034000 AA000-MAIN SECTION.                                                      
034100 AA000-MAIN-START.                                                        
034200*                                                                         
034300*       LOG THE PROGRAM-ID/VERSION LITERAL SO THE SPOOL SHOWS             
034400*       LOAD MODULE RAN - ADDED AFTER TS-381 (SEE CHANGE LOG).    TS-381  
034500*                                                                         
034600     DISPLAY WS-PROGRAM-ID " STARTING".                                   
034700     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.                            
034800     IF WS-ABORT-RUN                                                      
034900         GOBACK                                                           
035000     END-IF.                                                              
035100     PERFORM ZZ210-START-NEW-PAGE THRU ZZ210-EXIT.                        
035200     PERFORM ZZ100-READ-REQUEST THRU ZZ100-EXIT.                          
035300     PERFORM BB000-PROCESS-REQUESTS THRU BB000-EXIT                       
035400         UNTIL WS-EOF.                                                    
035500     PERFORM EE100-WRITE-TOTALS THRU EE100-EXIT.                          
035600     PERFORM EE900-CLOSE-FILES THRU EE900-EXIT.                           
035700     GOBACK.                                                              
035800 AA000-EXIT.                                                              
035900     EXIT.                                                                
036000*                                                                         
036100*   IF EITHER FILE WON'T OPEN WE DISPLAY THE MESSAGE, SET THE             
036200*   ABORT SWITCH AND LET AA000 GOBACK CLEANLY - NO ABEND, NO              
036300*   PARTIAL REPORT LEFT ON THE PRINT FILE.                                
036400*                                                                         
036500 AA010-OPEN-FILES.                                                        
036600     OPEN INPUT RS-REQUEST-FILE.                                          
036700     IF NOT RS-REQ-OK                                                     
036800         DISPLAY RS001                                                    
036900         MOVE "Y" TO WS-ABORT-SWITCH                                      
037000         GO TO AA010-EXIT                                                 
037100     END-IF.                                                              
037200     OPEN OUTPUT RS-REPORT-FILE.                                          
037300     IF NOT RS-RPT-OK                                                     
037400         DISPLAY RS002                                                    
037500         CLOSE RS-REQUEST-FILE                                            
037600         MOVE "Y" TO WS-ABORT-SWITCH                                      
037700         GO TO AA010-EXIT                                                 
037800     END-IF.                                                              
037900 AA010-EXIT.                                                              
038000     EXIT.                                                                
038100*                                                                         
038200*   ONE CASE THROUGH THE MILL - VALIDATE FIRST, THEN EITHER LOG A         
038300*   REJECTION OR RUN THE FULL CC200-CC600 ANALYSIS AND PRINT THE          
038400*   CASE REPORT.  NOTIONAL IS ONLY ADDED TO THE RUN TOTAL FOR             
038500*   CASES THAT PASS THE EDIT - A REJECTED CASE HAS NO RELIABLE            
038600*   NOTIONAL FIGURE TO ADD.                                               
038700*                                                                         
038800 BB000-PROCESS-REQUESTS SECTION.                                          
038900 BB100-PROCESS-ONE-REQUEST.                                               
039000     MOVE RS-REQ-CASE-ID TO RS-RES-CASE-ID.                               
039100     PERFORM CC100-VALIDATE-REQUEST THRU CC100-EXIT.                      
039200     IF WS-REJECTED                                                       
039300         ADD 1 TO WS-RECS-REJECTED                                        
039400         PERFORM DD800-WRITE-REJECTION THRU DD800-EXIT                    
039500     ELSE                                                                 
039600         ADD 1 TO WS-RECS-ANALYSED                                        
039700         ADD RS-REQ-NOTIONAL TO WS-NOTIONAL-TOTAL                         
039800         PERFORM CC200-COMPUTE-COMPARATIVES THRU CC200-EXIT               
039900         PERFORM CC300-COMPUTE-ADVANTAGES THRU CC300-EXIT                 
040000         PERFORM CC400-SELECT-FIXED-PAYER THRU CC400-EXIT                 
040100         PERFORM CC500-COMPUTE-PARTY-ECONOMICS THRU CC500-EXIT            
040200         PERFORM CC600-COMPUTE-PAYMENTS THRU CC600-EXIT                   
040300         IF WS-TEST-RUN                                                   
040400             DISPLAY "TEST-RUN TRACE - CASE " RS-RES-CASE-ID              
040500                 " ARBITRAGE " RS-RES-TOTAL-ARBITRAGE                     
040600         END-IF                                                           
040700         PERFORM DD000-WRITE-CASE-REPORT THRU DD000-EXIT                  
040800     END-IF.                                                              
040900     PERFORM ZZ100-READ-REQUEST THRU ZZ100-EXIT.                          
041000 BB000-EXIT.                                                              
041100     EXIT.                                                                
041200*                                                                         
041300*   VALIDATION - BUSINESS RULE: PARTY NAMES NON-BLANK, PARTY              
041400*   PREFERENCES ONE OF FIXED/FLOATING, NOTIONAL GREATER THAN              
041500*   ZERO, ALL RATE FIELDS NUMERIC.  FIRST FAILURE WINS.                   
041600*                                                                         
041700 CC100-VALIDATE-REQUEST.                                                  
041800     MOVE "N" TO WS-REJECT-SWITCH.                                        
041900*                                                                         
042000*       BLANK-NAME CHECK TIGHTENED 30/09/21 (SEE CHANGE LOG) TO           
042100*       CATCH AN ALL-SPACES NAME - SPACES = SPACES CATCHES THAT           
042200*       CASE JUST AS WELL AS A LOW-VALUES TEST, AND IS WHAT THE           
042300*       DESK'S OTHER INPUT EDITS USE THROUGHOUT THE SUITE.                
042400*                                                                         
042500     IF RS-REQ-PARTY-A-NAME = SPACES                                      
042600         MOVE "Y" TO WS-REJECT-SWITCH                                     
042700         MOVE "PARTY A NAME IS BLANK" TO WS-REJ-REASON                    
042800         GO TO CC100-EXIT                                                 
042900     END-IF.                                                              
043000     IF RS-REQ-PARTY-B-NAME = SPACES                                      
043100         MOVE "Y" TO WS-REJECT-SWITCH                                     
043200         MOVE "PARTY B NAME IS BLANK" TO WS-REJ-REASON                    
043300         GO TO CC100-EXIT                                                 
043400     END-IF.                                                              
043500*                                                                         
043600*       PREFERENCE FIELDS ADDED FOR TS-104 (SEE CHANGE LOG) ARE   TS-104  
043700*       EDITED HERE BUT ARE DISPLAY-ONLY ON THE REPORT - THEY DO          
043800*       NOT DRIVE THE FIXED-PAYER SELECTION IN CC400 BELOW.               
043900*                                                                         
044000     IF NOT RS-REQ-A-PREF-VALID                                           
044100         MOVE "Y" TO WS-REJECT-SWITCH                                     
044200         MOVE "PARTY A PREFERENCE NOT FIXED OR FLOATING"                  
044300                                       TO WS-REJ-REASON                   
044400         GO TO CC100-EXIT                                                 
044500     END-IF.                                                              
044600     IF NOT RS-REQ-B-PREF-VALID                                           
044700         MOVE "Y" TO WS-REJECT-SWITCH                                     
044800         MOVE "PARTY B PREFERENCE NOT FIXED OR FLOATING"                  
044900                                       TO WS-REJ-REASON                   
045000         GO TO CC100-EXIT                                                 
045100     END-IF.                                                              
045200     IF RS-REQ-NOTIONAL NOT > ZERO                                        
045300         MOVE "Y" TO WS-REJECT-SWITCH                                     
045400         MOVE "NOTIONAL IS NOT GREATER THAN ZERO" TO WS-REJ-REASON        
045500         GO TO CC100-EXIT                                                 
045600     END-IF.                                                              
045700*                                                                         
045800*       NUMERIC EDIT WIDENED 17/03/19 (TS-355, SEE CHANGE LOG) TO TS-355  
045900*       COVER EVERY RATE FIELD ON THE RECORD, NOT JUST BENCHMARK -        
046000*       A SINGLE CORRUPT BYTE IN ANY OF THESE SEVEN WOULD OTHER-          
046100*       WISE BLOW UP ONE OF THE COMPUTE STATEMENTS BELOW AT RUN           
046200*       TIME.                                                             
046300*                                                                         
046400     IF RS-REQ-PARTY-A-FIXED     NOT NUMERIC OR                           
046500        RS-REQ-PARTY-A-FLT-DELTA NOT NUMERIC OR                           
046600        RS-REQ-PARTY-B-FIXED     NOT NUMERIC OR                           
046700        RS-REQ-PARTY-B-FLT-DELTA NOT NUMERIC OR                           
046800        RS-REQ-SWAP-FIXED-RATE   NOT NUMERIC OR                           
046900        RS-REQ-SWAP-FLT-DELTA    NOT NUMERIC OR                           
047000        RS-REQ-BENCHMARK-RATE    NOT NUMERIC                              
047100         MOVE "Y" TO WS-REJECT-SWITCH                                     
047200         MOVE "A RATE OR AMOUNT FIELD IS NOT NUMERIC"                     
047300                                       TO WS-REJ-REASON                   
047400         GO TO CC100-EXIT                                                 
047500     END-IF.                                                              
047600 CC100-EXIT.                                                              
047700     EXIT.                                                                
047800*                                                                         
047900*   COMPARATIVE ADVANTAGE ANALYSER - RATE ARITHMETIC.                     
048000*   SUBSCRIPT 1 = PARTY A, SUBSCRIPT 2 = PARTY B THROUGHOUT.              
048100*                                                                         
048200*   THE "COMPARATIVE" FOR A PARTY IN A MARKET IS SIMPLY ITS OWN           
048300*   QUOTED RATE LESS THE OTHER PARTY'S QUOTED RATE IN THE SAME            
048400*   MARKET.  A NEGATIVE COMPARATIVE MEANS THIS PARTY BORROWS MORE         
048500*   CHEAPLY THAN THE OTHER PARTY IN THAT MARKET - THE SMALLER             
048600*   (MORE NEGATIVE) OF A PARTY'S TWO COMPARATIVES IS WHERE ITS            
048700*   RELATIVE EDGE IS GREATEST, WHICH CC300 BELOW PICKS OUT AS THE         
048800*   "COMPARATIVE ADVANTAGE" MARKET.                                       
048900*                                                                         
049000 CC200-COMPUTE-COMPARATIVES.                                              
049100     MOVE RS-REQ-PARTY-A-NAME TO RS-RES-PARTY-NAME (1).                   
049200     MOVE RS-REQ-PARTY-B-NAME TO RS-RES-PARTY-NAME (2).                   
049300*                                                                         
049400*       FIXED-MARKET COMPARATIVE, BOTH PARTIES.  PARTY 1'S FIGURE         
049500*       AND PARTY 2'S FIGURE ARE ALWAYS EQUAL AND OPPOSITE - WE           
049600*       COULD COMPUTE ONE AND NEGATE IT FOR THE OTHER, BUT THE            
049700*       DESK'S ORIGINAL WORKSHEET COMPUTED BOTH SIDES INDEPEND-           
049800*       ENTLY, AND THAT IS THE FORM KEPT HERE SO A TRACE LISTING          
049900*       READS THE SAME WAY THE PAPER WORKSHEET DID.                       
050000*                                                                         
050100     COMPUTE WS-FIXED-COMP (1) =                                          
050200         RS-REQ-PARTY-A-FIXED - RS-REQ-PARTY-B-FIXED.                     
050300     COMPUTE WS-FIXED-COMP (2) =                                          
050400         RS-REQ-PARTY-B-FIXED - RS-REQ-PARTY-A-FIXED.                     
050500*                                                                         
050600*       FLOATING-MARKET COMPARATIVE, SAME RULE APPLIED TO THE             
050700*       FLOATING-RATE DELTA OVER THE (COMMON) BENCHMARK.  FIX FOR         
050800*       TS-029 (SEE CHANGE LOG) WAS MADE RIGHT HERE - THE SIGN ON TS-029  
050900*       PARTY B'S FIGURE HAD BEEN LEFT THE SAME AS PARTY A'S.             
051000*                                                                         
051100     COMPUTE WS-FLOAT-COMP (1) =                                          
051200         RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-PARTY-B-FLT-DELTA.             
051300     COMPUTE WS-FLOAT-COMP (2) =                                          
051400         RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-PARTY-A-FLT-DELTA.             
051500*                                                                         
051600*       CARRY BOTH FIGURES OUT TO THE RESULT RECORD FOR DD400 TO          
051700*       PRINT AS THE "FIXED COMPARATIVE"/"FLOATING COMPARATIVE"           
051800*       COLUMNS - BOTH ARE PRINTED AS A PERCENT, NEVER AS BASIS           
051900*       POINTS, SINCE A COMPARATIVE IS A RATE-LESS-RATE FIGURE,           
052000*       NOT A SPREAD OVER BENCHMARK.                                      
052100*                                                                         
052200     MOVE WS-FIXED-COMP (1) TO RS-RES-FIXED-COMP (1).                     
052300     MOVE WS-FIXED-COMP (2) TO RS-RES-FIXED-COMP (2).                     
052400     MOVE WS-FLOAT-COMP (1) TO RS-RES-FLOATING-COMP (1).                  
052500     MOVE WS-FLOAT-COMP (2) TO RS-RES-FLOATING-COMP (2).                  
052600 CC200-EXIT.                                                              
052700     EXIT.                                                                
052800*                                                                         
052900*   ADVANTAGE = THE MARKET WHOSE COMPARATIVE IS SMALLER.                  
053000*   DISADVANTAGE = THE MARKET WHOSE COMPARATIVE IS LARGER.                
053100*   EQUAL COMPARATIVES GIVE NONE/ZERO ON BOTH SIDES.                      
053200*                                                                         
053300*   BOTH PARTIES ARE WORKED INDEPENDENTLY BELOW - THERE IS NO             
053400*   SHORT CUT FROM PARTY 1'S RESULT TO PARTY 2'S, BECAUSE THE             
053500*   "SMALLER COMPARATIVE" TEST CAN IN PRINCIPLE PLACE BOTH                
053600*   PARTIES' ADVANTAGE IN THE SAME MARKET (NO ARBITRAGE CASE) OR          
053700*   IN OPPOSITE MARKETS (THE USUAL, ARBITRAGEABLE CASE).                  
053800*                                                                         
053900 CC300-COMPUTE-ADVANTAGES.                                                
054000*                                                                         
054100*       PARTY A (SUBSCRIPT 1).                                            
054200*                                                                         
054300     IF WS-FIXED-COMP (1) < WS-FLOAT-COMP (1)                             
054400         MOVE "FIXED   "            TO RS-RES-COMP-ADV-TYPE (1)           
054500         MOVE WS-FIXED-COMP (1)     TO RS-RES-COMP-ADV-RATE (1)           
054600         MOVE "FLOATING"            TO RS-RES-DISADV-TYPE (1)             
054700     ELSE                                                                 
054800         IF WS-FIXED-COMP (1) > WS-FLOAT-COMP (1)                         
054900             MOVE "FLOATING"        TO RS-RES-COMP-ADV-TYPE (1)           
055000             MOVE WS-FLOAT-COMP (1) TO RS-RES-COMP-ADV-RATE (1)           
055100             MOVE "FIXED   "        TO RS-RES-DISADV-TYPE (1)             
055200         ELSE                                                             
055300*                                                                         
055400*               THE TWO COMPARATIVES TIE - PARTY A HAS NO                 
055500*               ADVANTAGE EITHER WAY.  "NONE" IS CARRIED RATHER           
055600*               THAN DEFAULTING TO FIXED SO DD400 CAN SUPPRESS            
055700*               THE ADVANTAGE SENTENCE FOR THIS PARTY ENTIRELY.           
055800*                                                                         
055900             MOVE "NONE    "        TO RS-RES-COMP-ADV-TYPE (1)           
056000             MOVE ZERO               TO RS-RES-COMP-ADV-RATE (1)          
056100             MOVE "NONE    "        TO RS-RES-DISADV-TYPE (1)             
056200         END-IF                                                           
056300     END-IF.                                                              
056400*                                                                         
056500*       PARTY B (SUBSCRIPT 2) - SAME TEST, MIRRORED.                      
056600*                                                                         
056700     IF WS-FIXED-COMP (2) < WS-FLOAT-COMP (2)                             
056800         MOVE "FIXED   "            TO RS-RES-COMP-ADV-TYPE (2)           
056900         MOVE WS-FIXED-COMP (2)     TO RS-RES-COMP-ADV-RATE (2)           
057000         MOVE "FLOATING"            TO RS-RES-DISADV-TYPE (2)             
057100     ELSE                                                                 
057200         IF WS-FIXED-COMP (2) > WS-FLOAT-COMP (2)                         
057300             MOVE "FLOATING"        TO RS-RES-COMP-ADV-TYPE (2)           
057400             MOVE WS-FLOAT-COMP (2) TO RS-RES-COMP-ADV-RATE (2)           
057500             MOVE "FIXED   "        TO RS-RES-DISADV-TYPE (2)             
057600         ELSE                                                             
057700             MOVE "NONE    "        TO RS-RES-COMP-ADV-TYPE (2)           
057800             MOVE ZERO               TO RS-RES-COMP-ADV-RATE (2)          
057900             MOVE "NONE    "        TO RS-RES-DISADV-TYPE (2)             
058000         END-IF                                                           
058100     END-IF.                                                              
058200*                                                                         
058300*       TOTAL ARBITRAGE AVAILABLE ON THE CASE - THE SUM OF BOTH           
058400*       PARTIES' COMPARATIVE-ADVANTAGE RATES.  THIS IS THE FIGURE         
058500*       THE DESK MANAGER ASKED TO SEE PRINTED FIRST (03/02/87             
058600*       CHANGE-LOG ENTRY ABOVE) - A NEGATIVE TOTAL HERE IS THE            
058700*       ORIGINAL DESK'S SIGN CONVENTION FOR "ARBITRAGE EXISTS".           
058800*                                                                         
058900     COMPUTE RS-RES-TOTAL-ARBITRAGE =                                     
059000         RS-RES-COMP-ADV-RATE (1) + RS-RES-COMP-ADV-RATE (2).             
059100 CC300-EXIT.                                                              
059200     EXIT.                                                                
059300*                                                                         
059400*   THE PARTY WHOSE COMPARATIVE ADVANTAGE LIES IN THE FIXED               
059500*   MARKET PAYS FIXED ON THE SWAP; THE OTHER PAYS FLOATING.  IF           
059600*   NEITHER SHOWS A FIXED ADVANTAGE (BOTH NONE), PARTY A PAYS             
059700*   FIXED BY DEFAULT - BUSINESS RULE, SEE TS-104 NOTE ABOVE.      TS-104  
059800*                                                                         
059900*   PAY-POS/RECV-POS ARE SET FOR BOTH PARTIES IN EVERY BRANCH SO          
060000*   CC500 CAN ALWAYS FIND A VALID TYPE FOR EITHER SUBSCRIPT - THIS        
060100*   AVOIDS A THIRD "NEITHER SET" STATE THAT CC500 WOULD OTHERWISE         
060200*   HAVE TO GUARD AGAINST.                                                
060300*                                                                         
060400 CC400-SELECT-FIXED-PAYER.                                                
060500     IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "                             
060600*                                                                         
060700*           PARTY A'S EDGE IS IN THE FIXED MARKET - IT PAYS FIXED,        
060800*           RECEIVES FLOATING; PARTY B IS THE MIRROR IMAGE.               
060900*                                                                         
061000         MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FIXED-PAYER-NAME              
061100         MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FLOATING-PAYER-NAME           
061200         MOVE "FIXED   "          TO RS-RES-PAY-POS (1)                   
061300         MOVE "FLOATING"          TO RS-RES-RECV-POS (1)                  
061400         MOVE "FLOATING"          TO RS-RES-PAY-POS (2)                   
061500         MOVE "FIXED   "          TO RS-RES-RECV-POS (2)                  
061600     ELSE                                                                 
061700         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "                         
061800*                                                                         
061900*               PARTY B'S EDGE IS IN THE FIXED MARKET INSTEAD.            
062000*                                                                         
062100            MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FIXED-PAYER-NAME           
062200            MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FLOATING-PAYER-NAME        
062300            MOVE "FIXED   "          TO RS-RES-PAY-POS (2)                
062400            MOVE "FLOATING"          TO RS-RES-RECV-POS (2)               
062500            MOVE "FLOATING"          TO RS-RES-PAY-POS (1)                
062600            MOVE "FIXED   "          TO RS-RES-RECV-POS (1)               
062700         ELSE                                                             
062800*                                                                         
062900*               NEITHER PARTY SHOWS A FIXED ADVANTAGE (BOTH               
063000*               "NONE", OR BOTH HAPPEN TO SHOW FLOATING) - DEFAULT        
063100*               PARTY A TO FIXED PAYER PER THE DESK'S STANDING            
063200*               RULE RATHER THAN LEAVE THE SWAP UNPRICEABLE.              
063300*                                                                         
063400            MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FIXED-PAYER-NAME           
063500            MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FLOATING-PAYER-NAME        
063600            MOVE "FIXED   "          TO RS-RES-PAY-POS (1)                
063700            MOVE "FLOATING"          TO RS-RES-RECV-POS (1)               
063800            MOVE "FLOATING"          TO RS-RES-PAY-POS (2)                
063900            MOVE "FIXED   "          TO RS-RES-RECV-POS (2)               
064000         END-IF                                                           
064100     END-IF.                                                              
064200 CC400-EXIT.                                                              
064300     EXIT.                                                                
064400*                                                                         
064500*   PER-PARTY SWAP ECONOMICS.                                             
064600*   NET BENEFIT(P)   = MARKET-RATE(P,ADVANTAGE-TYPE(P))                   
064700*                        LESS SWAP-RATE(RECEIVE-POSITION(P)).             
064800*   TOTAL COST(P)    = SWAP-RATE(PAY-POSITION(P)) PLUS                    
064900*                        NET BENEFIT(P).                                  
065000*   MARKET IMPROVEMENT(P) = MARKET-RATE(P,DISADVANTAGE-TYPE(P))           
065100*                        LESS TOTAL COST(P).                              
065200*   EACH FIGURE CARRIES ITS OWN FIXED/FLOATING TYPE, WORKED OUT           
065300*   BY THE SAME SUM/DIFFERENCE RULE AS THE RATES THEMSELVES -             
065400*   FIXED WITH FIXED OR FLOATING WITH FLOATING GIVES FIXED,               
065500*   OTHERWISE THE RESULT IS FLOATING.                                     
065600*                                                                         
065700*   THIS PARAGRAPH IS WRITTEN OUT LONGHAND, SUBSCRIPT 1 THEN              
065800*   SUBSCRIPT 2, RATHER THAN AS A PERFORM VARYING LOOP - THE              
065900*   FIELD NAMES ON EACH SIDE (PARTY-A-xxx VS PARTY-B-xxx) ARE NOT         
066000*   THEMSELVES SUBSCRIPTED, SO THERE IS NO SINGLE STATEMENT THAT          
066100*   WOULD WORK FOR BOTH PARTIES WITHOUT A SEPARATE MOVE STEP              
066200*   FIRST - KEEPING IT LONGHAND IS NO LONGER CODE THAN THAT WOULD         
066300*   BE AND IS EASIER TO FOLLOW ON A LISTING.                              
066400*                                                                         
066500 CC500-COMPUTE-PARTY-ECONOMICS.                                           
066600*                                                                         
066700*       PARTY A - NET BENEFIT.  WHICHEVER MARKET CARRIES PARTY            
066800*       A'S COMPARATIVE ADVANTAGE, ITS OWN QUOTED RATE IN THAT            
066900*       MARKET LESS THE SWAP RATE ON THE SIDE IT RECEIVES IS THE          
067000*       BENEFIT OF ROUTING THROUGH THE SWAP RATHER THAN BORROWING         
067100*       DIRECT.                                                           
067200*                                                                         
067300     IF RS-RES-PAY-POS (1) = "FIXED   "                                   
067400         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "                         
067500             COMPUTE RS-RES-NET-BENEFIT (1) =                             
067600                 RS-REQ-PARTY-A-FIXED - RS-REQ-SWAP-FLT-DELTA             
067700         ELSE                                                             
067800             COMPUTE RS-RES-NET-BENEFIT (1) =                             
067900                 RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-SWAP-FLT-DELTA         
068000         END-IF                                                           
068100*                                                                         
068200*           TOTAL COST = WHAT PARTY A ACTUALLY PAYS ON THE SWAP           
068300*           PLUS THE NET BENEFIT JUST COMPUTED - THIS IS THE              
068400*           PARTY'S ALL-IN COST OF FUNDS AFTER THE SWAP.                  
068500*                                                                         
068600         COMPUTE RS-RES-TOTAL-COST (1) =                                  
068700             RS-REQ-SWAP-FIXED-RATE + RS-RES-NET-BENEFIT (1)              
068800     ELSE                                                                 
068900         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "                         
069000             COMPUTE RS-RES-NET-BENEFIT (1) =                             
069100                 RS-REQ-PARTY-A-FIXED - RS-REQ-SWAP-FIXED-RATE            
069200         ELSE                                                             
069300             COMPUTE RS-RES-NET-BENEFIT (1) =                             
069400                 RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-SWAP-FIXED-RATE        
069500         END-IF                                                           
069600         COMPUTE RS-RES-TOTAL-COST (1) =                                  
069700             RS-REQ-SWAP-FLT-DELTA + RS-RES-NET-BENEFIT (1)               
069800     END-IF.                                                              
069900*                                                                         
070000*       NET-BENEFIT TYPE FOR PRINTING - FIXED WHEN THE ADVANTAGE          
070100*       TYPE MATCHES WHAT PARTY A ACTUALLY RECEIVES ON THE SWAP,          
070200*       OTHERWISE FLOATING.  SAME "MATCH GIVES FIXED, MISMATCH            
070300*       GIVES FLOATING" RULE QUOTED IN THE PARAGRAPH BANNER ABOVE.        
070400*                                                                         
070500     IF RS-RES-COMP-ADV-TYPE (1) = RS-RES-RECV-POS (1)                    
070600         MOVE "FIXED   " TO RS-RES-NETBEN-TYPE (1)                        
070700     ELSE                                                                 
070800         MOVE "FLOATING" TO RS-RES-NETBEN-TYPE (1)                        
070900     END-IF.                                                              
071000*                                                                         
071100*       TOTAL-COST TYPE - FLOATING IF EITHER THE SWAP LEG PAID OR         
071200*       THE NET BENEFIT JUST TYPED IS FLOATING, OTHERWISE FIXED.          
071300*       A FIXED TOTAL COST CAN ONLY ARISE WHEN BOTH COMPONENTS            
071400*       ARE THEMSELVES FIXED.                                             
071500*                                                                         
071600     IF RS-RES-PAY-POS (1) = "FLOATING" OR                                
071700        RS-RES-NETBEN-TYPE (1) = "FLOATING"                               
071800         MOVE "FLOATING" TO RS-RES-TOTCOST-TYPE (1)                       
071900     ELSE                                                                 
072000         MOVE "FIXED   " TO RS-RES-TOTCOST-TYPE (1)                       
072100     END-IF.                                                              
072200*                                                                         
072300*       MARKET IMPROVEMENT - PARTY A'S OWN QUOTED RATE IN ITS             
072400*       DISADVANTAGED MARKET LESS THE TOTAL COST JUST WORKED OUT.         
072500*       THIS IS THE SAVING THE SWAP GIVES THE PARTY OVER BORROWING        
072600*       DIRECT IN THE MARKET WHERE IT HAS NO EDGE.                        
072700*                                                                         
072800     IF RS-RES-DISADV-TYPE (1) = "FIXED   "                               
072900         COMPUTE RS-RES-MKT-IMPROVEMENT (1) =                             
073000             RS-REQ-PARTY-A-FIXED - RS-RES-TOTAL-COST (1)                 
073100     ELSE                                                                 
073200         COMPUTE RS-RES-MKT-IMPROVEMENT (1) =                             
073300             RS-REQ-PARTY-A-FLT-DELTA - RS-RES-TOTAL-COST (1)             
073400     END-IF.                                                              
073500*                                                                         
073600*       MARKET-IMPROVEMENT TYPE - FIXED ONLY WHEN THE DISADVANTAGE        
073700*       TYPE AND THE TOTAL-COST TYPE AGREE.                               
073800*                                                                         
073900     IF RS-RES-DISADV-TYPE (1) = RS-RES-TOTCOST-TYPE (1)                  
074000         MOVE "FIXED   " TO RS-RES-MKTIMP-TYPE (1)                        
074100     ELSE                                                                 
074200         MOVE "FLOATING" TO RS-RES-MKTIMP-TYPE (1)                        
074300     END-IF.                                                              
074400*                                                                         
074500*       PARTY B - SAME FOUR STEPS REPEATED AGAINST SUBSCRIPT 2            
074600*       AND PARTY B'S OWN QUOTED RATES.  NO SHORT CUT TAKEN FROM          
074700*       PARTY A'S FIGURES - PARTY B'S PAY/RECEIVE POSITIONS AND           
074800*       ADVANTAGE/DISADVANTAGE TYPES CAN DIFFER IN WAYS THAT ARE          
074900*       NOT A SIMPLE MIRROR (SEE CC300 ABOVE FOR THE "BOTH NONE"          
075000*       CASE).                                                            
075100*                                                                         
075200     IF RS-RES-PAY-POS (2) = "FIXED   "                                   
075300         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "                         
075400             COMPUTE RS-RES-NET-BENEFIT (2) =                             
075500                 RS-REQ-PARTY-B-FIXED - RS-REQ-SWAP-FLT-DELTA             
075600         ELSE                                                             
075700             COMPUTE RS-RES-NET-BENEFIT (2) =                             
075800                 RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-SWAP-FLT-DELTA         
075900         END-IF                                                           
076000         COMPUTE RS-RES-TOTAL-COST (2) =                                  
076100             RS-REQ-SWAP-FIXED-RATE + RS-RES-NET-BENEFIT (2)              
076200     ELSE                                                                 
076300         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "                         
076400             COMPUTE RS-RES-NET-BENEFIT (2) =                             
076500                 RS-REQ-PARTY-B-FIXED - RS-REQ-SWAP-FIXED-RATE            
076600         ELSE                                                             
076700             COMPUTE RS-RES-NET-BENEFIT (2) =                             
076800                 RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-SWAP-FIXED-RATE        
076900         END-IF                                                           
077000         COMPUTE RS-RES-TOTAL-COST (2) =                                  
077100             RS-REQ-SWAP-FLT-DELTA + RS-RES-NET-BENEFIT (2)               
077200     END-IF.                                                              
077300     IF RS-RES-COMP-ADV-TYPE (2) = RS-RES-RECV-POS (2)                    
077400         MOVE "FIXED   " TO RS-RES-NETBEN-TYPE (2)                        
077500     ELSE                                                                 
077600         MOVE "FLOATING" TO RS-RES-NETBEN-TYPE (2)                        
077700     END-IF.                                                              
077800     IF RS-RES-PAY-POS (2) = "FLOATING" OR                                
077900        RS-RES-NETBEN-TYPE (2) = "FLOATING"                               
078000         MOVE "FLOATING" TO RS-RES-TOTCOST-TYPE (2)                       
078100     ELSE                                                                 
078200         MOVE "FIXED   " TO RS-RES-TOTCOST-TYPE (2)                       
078300     END-IF.                                                              
078400     IF RS-RES-DISADV-TYPE (2) = "FIXED   "                               
078500         COMPUTE RS-RES-MKT-IMPROVEMENT (2) =                             
078600             RS-REQ-PARTY-B-FIXED - RS-RES-TOTAL-COST (2)                 
078700     ELSE                                                                 
078800         COMPUTE RS-RES-MKT-IMPROVEMENT (2) =                             
078900             RS-REQ-PARTY-B-FLT-DELTA - RS-RES-TOTAL-COST (2)             
079000     END-IF.                                                              
079100     IF RS-RES-DISADV-TYPE (2) = RS-RES-TOTCOST-TYPE (2)                  
079200         MOVE "FIXED   " TO RS-RES-MKTIMP-TYPE (2)                        
079300     ELSE                                                                 
079400         MOVE "FLOATING" TO RS-RES-MKTIMP-TYPE (2)                        
079500     END-IF.                                                              
079600 CC500-EXIT.                                                              
079700     EXIT.                                                                
079800*                                                                         
079900*   SWAP PAYMENT ENGINE - SEMI-ANNUAL PAYMENTS, ROUNDED HALF-UP           
080000*   ON THE FINAL RESULT ONLY.                                             
080100*                                                                         
080200*   THE FIXED LEG IS NOTIONAL TIMES THE AGREED SWAP FIXED RATE,           
080300*   HALVED FOR A SIX-MONTH PERIOD.  THE FLOATING LEG IS NOTIONAL          
080400*   TIMES (BENCHMARK PLUS THE AGREED FLOATING DELTA), ALSO HALVED         
080500*   - THE BENCHMARK IS CARRIED ON THE REQUEST RECORD ITSELF SINCE         
080600*   TS-241 (SEE CHANGE LOG), NOT PICKED UP FROM A SEPARATE RATE   TS-241  
080700*   CARD.  EACH PARTY'S NET SWAP CASH FLOW IS SIMPLY WHAT IT              
080800*   RECEIVES LESS WHAT IT PAYS - THE TWO NET FIGURES ARE ALWAYS           
080900*   EQUAL AND OPPOSITE, WHICH DD700 PRINTS AS A CHECK FOR THE DESK        
081000*                                                                         
081100 CC600-COMPUTE-PAYMENTS.                                                  
081200     COMPUTE RS-RES-FIXED-LEG-PAYMENT ROUNDED =                           
081300         RS-REQ-NOTIONAL * RS-REQ-SWAP-FIXED-RATE / 2.                    
081400     COMPUTE RS-RES-FLOATING-LEG-PAYMENT ROUNDED =                        
081500         RS-REQ-NOTIONAL *                                                
081600             (RS-REQ-BENCHMARK-RATE + RS-REQ-SWAP-FLT-DELTA) / 2.         
081700*                                                                         
081800*       THE FIXED PAYER RECEIVES THE FLOATING LEG AND PAYS THE            
081900*       FIXED LEG - ITS NET IS FLOATING LESS FIXED.  THE FLOATING         
082000*       PAYER'S NET IS THE EXACT MIRROR.                                  
082100*                                                                         
082200     COMPUTE RS-RES-FIXED-PAYER-NET =                                     
082300         RS-RES-FLOATING-LEG-PAYMENT - RS-RES-FIXED-LEG-PAYMENT.          
082400     COMPUTE RS-RES-FLOATING-PAYER-NET =                                  
082500         RS-RES-FIXED-LEG-PAYMENT - RS-RES-FLOATING-LEG-PAYMENT.          
082600 CC600-EXIT.                                                              
082700     EXIT.                                                                
082800*                                                                         
082900*   REPORT BUILDER - WRITES THE EIGHT-PART CASE SECTION.                  
083000*                                                                         
083100*   EACH BLOCK BELOW CORRESPONDS TO ONE QUESTION THE DESK ASKS OF         
083200*   A CASE: WHAT DOES EACH PARTY QUOTE (BLOCK 2), WHO IS CHEAPEST         
083300*   IN EACH MARKET OUTRIGHT (BLOCK 3), WHAT IS EACH PARTY'S               
083400*   COMPARATIVE EDGE AND THE TOTAL ARBITRAGE (BLOCK 4), WHAT DOES         
083500*   THE SWAP ITSELF LOOK LIKE (BLOCK 5), WHAT DOES EACH PARTY             
083600*   ACTUALLY DO AND GAIN (BLOCK 6, ONE PASS PER PARTY), AND WHAT          
083700*   CASH ACTUALLY MOVES (BLOCK 7).  DD000 IS ONLY THE DRIVER - NO         
083800*   ARITHMETIC IS DONE HERE, ONLY EDITING AND WRITING.                    
083900*                                                                         
084000 DD000-WRITE-CASE-REPORT SECTION.                                         
084100 DD000-START.                                                             
084200     IF WS-LINE-COUNT + WS-CASE-LINES-MAX > WS-LINES-PER-PAGE             
084300         PERFORM ZZ210-START-NEW-PAGE THRU ZZ210-EXIT                     
084400     END-IF.                                                              
084500     ADD WS-CASE-LINES-MAX TO WS-LINE-COUNT.                              
084600     PERFORM DD100-WRITE-CASE-HEADER  THRU DD100-EXIT.                    
084700     PERFORM DD200-WRITE-PARTY-TABLE  THRU DD200-EXIT.                    
084800     PERFORM DD300-WRITE-ABS-ADVANTAGE THRU DD300-EXIT.                   
084900     PERFORM DD400-WRITE-COMPARATIVES THRU DD400-EXIT.                    
085000     PERFORM DD500-WRITE-SWAP-DETAILS THRU DD500-EXIT.                    
085100     PERFORM DD600-WRITE-PARTY-ACTIONS THRU DD600-EXIT.                   
085200     PERFORM DD700-WRITE-PAYMENT-BLOCK THRU DD700-EXIT.                   
085300     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
085400 DD000-EXIT.                                                              
085500     EXIT.                                                                
085600*                                                                         
085700*   BLOCK 1 - THE CASE-ID BANNER LINE THAT OPENS EVERY CASE               
085800*   SECTION ON THE REPORT.                                                
085900*                                                                         
086000 DD100-WRITE-CASE-HEADER.                                                 
086100     MOVE RS-REQ-CASE-ID TO WS-HDR-CASE-ID.                               
086200     WRITE RS-REPORT-LINE FROM WS-HDR-LINE.                               
086300     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
086400 DD100-EXIT.                                                              
086500     EXIT.                                                                
086600*                                                                         
086700*   BLOCK 2 - EACH PARTY'S TWO QUOTED RATES, EDITED THROUGH               
086800*   ZZ320 SO FIXED PRINTS AS A PERCENT AND FLOATING PRINTS AS A           
086900*   SIGNED SPREAD IN BASIS POINTS OVER BENCHMARK.                         
087000*                                                                         
087100 DD200-WRITE-PARTY-TABLE.                                                 
087200     WRITE RS-REPORT-LINE FROM WS-PARTY-HDR-LINE.                         
087300*                                                                         
087400*       PARTY A'S ROW.                                                    
087500*                                                                         
087600     MOVE RS-REQ-PARTY-A-FIXED TO WS-FMT-RATE-IN.                         
087700     MOVE "FIXED   "           TO WS-FMT-RATE-TYPE.                       
087800     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
087900     MOVE RS-REQ-PARTY-A-NAME  TO WS-PR-NAME.                             
088000     MOVE WS-RATE-PRINT        TO WS-PR-FIXED.                            
088100     MOVE RS-REQ-PARTY-A-FLT-DELTA TO WS-FMT-RATE-IN.                     
088200     MOVE "FLOATING"           TO WS-FMT-RATE-TYPE.                       
088300     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
088400     MOVE WS-RATE-PRINT        TO WS-PR-FLOAT.                            
088500     WRITE RS-REPORT-LINE FROM WS-PARTY-ROW-LINE.                         
088600*                                                                         
088700*       PARTY B'S ROW - SAME TWO EDITS REPEATED.                          
088800*                                                                         
088900     MOVE RS-REQ-PARTY-B-FIXED TO WS-FMT-RATE-IN.                         
089000     MOVE "FIXED   "           TO WS-FMT-RATE-TYPE.                       
089100     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
089200     MOVE RS-REQ-PARTY-B-NAME  TO WS-PR-NAME.                             
089300     MOVE WS-RATE-PRINT        TO WS-PR-FIXED.                            
089400     MOVE RS-REQ-PARTY-B-FLT-DELTA TO WS-FMT-RATE-IN.                     
089500     MOVE "FLOATING"           TO WS-FMT-RATE-TYPE.                       
089600     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
089700     MOVE WS-RATE-PRINT        TO WS-PR-FLOAT.                            
089800     WRITE RS-REPORT-LINE FROM WS-PARTY-ROW-LINE.                         
089900     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
090000 DD200-EXIT.                                                              
090100     EXIT.                                                                
090200*                                                                         
090300*   BLOCK 3 - ABSOLUTE ADVANTAGE - THE PARTY WITH THE LOWER RATE          
090400*   IN EACH MARKET OUTRIGHT, OR "NONE" IF THE TWO RATES TIE.  THIS        
090500*   IS DELIBERATELY A DIFFERENT QUESTION FROM COMPARATIVE                 
090600*   ADVANTAGE IN BLOCK 4 - A PARTY CAN BE CHEAPEST IN BOTH MARKETS        
090700*   OUTRIGHT (ABSOLUTE ADVANTAGE IN BOTH) AND STILL HAVE A                
090800*   COMPARATIVE ADVANTAGE IN ONLY ONE OF THEM, WHICH IS WHY A SWAP        
090900*   CAN STILL BENEFIT BOTH SIDES EVEN WHEN ONE PARTY IS THE               
091000*   STRONGER CREDIT IN EVERY MARKET.                                      
091100*                                                                         
091200 DD300-WRITE-ABS-ADVANTAGE.                                               
091300     WRITE RS-REPORT-LINE FROM WS-ABSADV-HDR-LINE.                        
091400     MOVE "FIXED   " TO WS-AA-MARKET.                                     
091500     IF RS-REQ-PARTY-A-FIXED < RS-REQ-PARTY-B-FIXED                       
091600         MOVE RS-REQ-PARTY-A-NAME TO WS-AA-PARTY                          
091700     ELSE                                                                 
091800         IF RS-REQ-PARTY-B-FIXED < RS-REQ-PARTY-A-FIXED                   
091900             MOVE RS-REQ-PARTY-B-NAME TO WS-AA-PARTY                      
092000         ELSE                                                             
092100             MOVE "NONE" TO WS-AA-PARTY                                   
092200         END-IF                                                           
092300     END-IF.                                                              
092400     WRITE RS-REPORT-LINE FROM WS-ABSADV-ROW-LINE.                        
092500     MOVE "FLOATING" TO WS-AA-MARKET.                                     
092600     IF RS-REQ-PARTY-A-FLT-DELTA < RS-REQ-PARTY-B-FLT-DELTA               
092700         MOVE RS-REQ-PARTY-A-NAME TO WS-AA-PARTY                          
092800     ELSE                                                                 
092900         IF RS-REQ-PARTY-B-FLT-DELTA < RS-REQ-PARTY-A-FLT-DELTA           
093000             MOVE RS-REQ-PARTY-B-NAME TO WS-AA-PARTY                      
093100         ELSE                                                             
093200             MOVE "NONE" TO WS-AA-PARTY                                   
093300         END-IF                                                           
093400     END-IF.                                                              
093500     WRITE RS-REPORT-LINE FROM WS-ABSADV-ROW-LINE.                        
093600     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
093700 DD300-EXIT.                                                              
093800     EXIT.                                                                
093900*                                                                         
094000*   BLOCK 4 - THE COMPARATIVE FIGURES FROM CC200, BOTH PRINTED AS         
094100*   A PERCENT (A COMPARATIVE IS ALWAYS A RATE-LESS-RATE FIGURE,           
094200*   NEVER A SPREAD), FOLLOWED BY A PLAIN-LANGUAGE SENTENCE FOR            
094300*   WHICHEVER PARTY (OR PARTIES) ACTUALLY HAS AN ADVANTAGE, AND           
094400*   FINALLY THE TOTAL-ARBITRAGE LINE THE DESK MANAGER ASKED FOR.          
094500*                                                                         
094600 DD400-WRITE-COMPARATIVES.                                                
094700     WRITE RS-REPORT-LINE FROM WS-COMP-HDR-LINE.                          
094800     MOVE WS-FIXED-COMP (1)   TO WS-FMT-RATE-IN.                          
094900     MOVE "FIXED   "          TO WS-FMT-RATE-TYPE.                        
095000     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
095100     MOVE RS-REQ-PARTY-A-NAME TO WS-CR-NAME.                              
095200     MOVE WS-PCT-PRINT        TO WS-CR-FIXED.                             
095300     MOVE WS-FLOAT-COMP (1)   TO WS-FMT-RATE-IN.                          
095400     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
095500     MOVE WS-PCT-PRINT        TO WS-CR-FLOAT.                             
095600     WRITE RS-REPORT-LINE FROM WS-COMP-ROW-LINE.                          
095700     MOVE WS-FIXED-COMP (2)   TO WS-FMT-RATE-IN.                          
095800     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
095900     MOVE RS-REQ-PARTY-B-NAME TO WS-CR-NAME.                              
096000     MOVE WS-PCT-PRINT        TO WS-CR-FIXED.                             
096100     MOVE WS-FLOAT-COMP (2)   TO WS-FMT-RATE-IN.                          
096200     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
096300     MOVE WS-PCT-PRINT        TO WS-CR-FLOAT.                             
096400     WRITE RS-REPORT-LINE FROM WS-COMP-ROW-LINE.                          
096500     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
096600*                                                                         
096700*       ADVANTAGE SENTENCE - SUPPRESSED FOR A PARTY WHOSE TYPE            
096800*       CAME BACK "NONE" FROM CC300 (THE TIE CASE).                       
096900*                                                                         
097000     IF RS-RES-COMP-ADV-TYPE (1) NOT = "NONE    "                         
097100         MOVE RS-REQ-PARTY-A-NAME     TO WS-AS-NAME                       
097200         MOVE RS-RES-COMP-ADV-TYPE (1) TO WS-AS-TYPE                      
097300         WRITE RS-REPORT-LINE FROM WS-ADV-SENTENCE-LINE                   
097400     END-IF.                                                              
097500     IF RS-RES-COMP-ADV-TYPE (2) NOT = "NONE    "                         
097600         MOVE RS-REQ-PARTY-B-NAME     TO WS-AS-NAME                       
097700         MOVE RS-RES-COMP-ADV-TYPE (2) TO WS-AS-TYPE                      
097800         WRITE RS-REPORT-LINE FROM WS-ADV-SENTENCE-LINE                   
097900     END-IF.                                                              
098000     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
098100*                                                                         
098200*       TOTAL ARBITRAGE - ALWAYS PRINTED AS A PERCENT, SAME AS THE        
098300*       TWO COMPARATIVES IT IS SUMMED FROM.                               
098400*                                                                         
098500     MOVE RS-RES-TOTAL-ARBITRAGE TO WS-FMT-RATE-IN.                       
098600     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
098700     MOVE WS-PCT-PRINT TO WS-ARB-VALUE.                                   
098800     WRITE RS-REPORT-LINE FROM WS-ARB-LINE.                               
098900     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
099000 DD400-EXIT.                                                              
099100     EXIT.                                                                
099200*                                                                         
099300*   BLOCK 5 - THE AGREED SWAP TERMS: THE FIXED AND FLOATING LEG           
099400*   RATES, WHO PAYS WHICH LEG, AND THE NOTIONAL THE PAYMENTS IN           
099500*   BLOCK 7 ARE CALCULATED AGAINST.                                       
099600*                                                                         
099700 DD500-WRITE-SWAP-DETAILS.                                                
099800     MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN.                       
099900     MOVE "FIXED   "              TO WS-FMT-RATE-TYPE.                    
100000     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
100100     MOVE WS-RATE-PRINT           TO WS-SD1-FIXED.                        
100200     MOVE RS-REQ-SWAP-FLT-DELTA   TO WS-FMT-RATE-IN.                      
100300     MOVE "FLOATING"              TO WS-FMT-RATE-TYPE.                    
100400     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
100500     MOVE WS-RATE-PRINT           TO WS-SD1-FLOAT.                        
100600     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE1.                         
100700     MOVE RS-RES-FIXED-PAYER-NAME    TO WS-SD2-FIXED-PAYER.               
100800     MOVE RS-RES-FLOATING-PAYER-NAME TO WS-SD2-FLOAT-PAYER.               
100900     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE2.                         
101000     MOVE RS-REQ-NOTIONAL TO WS-MONEY-RAW.                                
101100     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
101200     MOVE WS-MONEY-PRINT TO WS-SD3-NOTIONAL.                              
101300     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE3.                         
101400     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
101500 DD500-EXIT.                                                              
101600     EXIT.                                                                
101700*                                                                         
101800*   BLOCK 6 - PER-PARTY ACTIONS - WHERE EACH PARTY BORROWS, WHAT          
101900*   IT RECEIVES AND PAYS ON THE SWAP, AND ITS IMPROVEMENT OVER            
102000*   BORROWING DIRECT IN ITS DISADVANTAGED MARKET.  WRITTEN ONCE           
102100*   PER PARTY BY STEPPING WS-PARTY-IX OVER THE OCCURS 2 TABLE AND         
102200*   PERFORMING DD610 TWICE - THE TABLE-STEPPING HOUSE IDIOM NOTED         
102300*   IN THE CHANGE LOG AGAINST 07/07/93.                                   
102400*                                                                         
102500 DD600-WRITE-PARTY-ACTIONS.                                               
102600     MOVE 1 TO WS-PARTY-IX.                                               
102700     PERFORM DD610-WRITE-ONE-PARTY-ACTIONS THRU DD610-EXIT.               
102800     MOVE 2 TO WS-PARTY-IX.                                               
102900     PERFORM DD610-WRITE-ONE-PARTY-ACTIONS THRU DD610-EXIT.               
103000 DD600-EXIT.                                                              
103100     EXIT.                                                                
103200*                                                                         
103300*   ONE PASS OF BLOCK 6 FOR THE PARTY CURRENTLY ADDRESSED BY              
103400*   WS-PARTY-IX.  EVERY FIGURE WRITTEN HERE CARRIES ITS OWN TYPE          
103500*   FLAG OUT OF THE RESULT TABLE SO ZZ320 CAN PICK PERCENT OR             
103600*   BASIS-POINT DISPLAY WITHOUT THIS PARAGRAPH HAVING TO KNOW             
103700*   WHICH IT IS.                                                          
103800*                                                                         
103900 DD610-WRITE-ONE-PARTY-ACTIONS.                                           
104000     MOVE RS-RES-PARTY-NAME (WS-PARTY-IX) TO WS-AH-NAME.                  
104100     WRITE RS-REPORT-LINE FROM WS-ACTIONS-HDR-LINE.                       
104200*                                                                         
104300*       WHAT THE PARTY BORROWS DIRECT, IN ITS OWN ADVANTAGED              
104400*       MARKET - SOURCED FROM THE PARTY-A-xxx OR PARTY-B-xxx              
104500*       REQUEST FIELD ACCORDING TO WS-PARTY-IX, SINCE THOSE               
104600*       FIELDS ARE NOT THEMSELVES HELD AS AN OCCURS TABLE.                
104700*                                                                         
104800     MOVE "BORROWS IN ITS ADVANTAGED MARKET AT"                           
104900                                          TO WS-AB-LABEL.                 
105000     MOVE RS-RES-COMP-ADV-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.         
105100     IF WS-PARTY-IX = 1                                                   
105200         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "                         
105300             MOVE RS-REQ-PARTY-A-FIXED TO WS-FMT-RATE-IN                  
105400         ELSE                                                             
105500             MOVE RS-REQ-PARTY-A-FLT-DELTA TO WS-FMT-RATE-IN              
105600         END-IF                                                           
105700     ELSE                                                                 
105800         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "                         
105900             MOVE RS-REQ-PARTY-B-FIXED TO WS-FMT-RATE-IN                  
106000         ELSE                                                             
106100             MOVE RS-REQ-PARTY-B-FLT-DELTA TO WS-FMT-RATE-IN              
106200         END-IF                                                           
106300     END-IF.                                                              
106400     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
106500     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
106600     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
106700*                                                                         
106800*       WHAT THE PARTY RECEIVES ON THE SWAP - THE SWAP-RATE FIELD         
106900*       ON WHICHEVER SIDE THE PARTY'S RECEIVE-POSITION SHOWS.             
107000*       UNLIKE THE BORROW FIGURE ABOVE, THE SWAP-FIXED-RATE AND           
107100*       SWAP-FLT-DELTA FIELDS ARE COMMON TO BOTH PARTIES, SO NO           
107200*       WS-PARTY-IX TEST ON THE SOURCE FIELD IS NEEDED HERE.              
107300*                                                                         
107400     MOVE "RECEIVES ON THE SWAP AT" TO WS-AB-LABEL.                       
107500     MOVE RS-RES-RECV-POS (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.              
107600     IF WS-FMT-RATE-TYPE = "FIXED   "                                     
107700         MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN                    
107800     ELSE                                                                 
107900         MOVE RS-REQ-SWAP-FLT-DELTA  TO WS-FMT-RATE-IN                    
108000     END-IF.                                                              
108100     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
108200     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
108300     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
108400*                                                                         
108500*       NET BENEFIT - STRAIGHT OUT OF THE RESULT TABLE, ALREADY           
108600*       COMPUTED AND TYPED BY CC500 ABOVE.                                
108700*                                                                         
108800     MOVE "NET BENEFIT" TO WS-AB-LABEL.                                   
108900     MOVE RS-RES-NET-BENEFIT (WS-PARTY-IX) TO WS-FMT-RATE-IN.             
109000     MOVE RS-RES-NETBEN-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.           
109100     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
109200     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
109300     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
109400*                                                                         
109500*       WHAT THE PARTY ACTUALLY PAYS ON THE SWAP - THE SWAP-RATE          
109600*       FIELD ON THE PAY-POSITION SIDE, SAME IDEA AS THE RECEIVE          
109700*       FIGURE ABOVE BUT THE OPPOSITE SIDE OF THE SWAP.                   
109800*                                                                         
109900     MOVE "PAYS ON THE SWAP AT" TO WS-AB-LABEL.                           
110000     MOVE RS-RES-PAY-POS (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.               
110100     IF WS-FMT-RATE-TYPE = "FIXED   "                                     
110200         MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN                    
110300     ELSE                                                                 
110400         MOVE RS-REQ-SWAP-FLT-DELTA  TO WS-FMT-RATE-IN                    
110500     END-IF.                                                              
110600     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
110700     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
110800     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
110900*                                                                         
111000*       TOTAL COST OF BORROWING THROUGH THE SWAP - ALSO STRAIGHT          
111100*       OUT OF THE RESULT TABLE.                                          
111200*                                                                         
111300     MOVE "TOTAL COST OF BORROWING THROUGH THE SWAP"                      
111400                                          TO WS-AB-LABEL.                 
111500     MOVE RS-RES-TOTAL-COST (WS-PARTY-IX) TO WS-FMT-RATE-IN.              
111600     MOVE RS-RES-TOTCOST-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.          
111700     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
111800     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
111900     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
112000*                                                                         
112100*       MARKET IMPROVEMENT - THE LAST LINE OF THE BLOCK, AND THE          
112200*       FIGURE THE DESK ACTUALLY SELLS THE SWAP ON: HOW MUCH              
112300*       BETTER OFF THIS PARTY IS THAN IF IT HAD SIMPLY BORROWED           
112400*       DIRECT IN ITS DISADVANTAGED MARKET.                               
112500*                                                                         
112600     MOVE "IMPROVEMENT OVER ITS DISADVANTAGED MARKET"                     
112700                                          TO WS-AB-LABEL.                 
112800     MOVE RS-RES-MKT-IMPROVEMENT (WS-PARTY-IX) TO WS-FMT-RATE-IN.         
112900     MOVE RS-RES-MKTIMP-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.           
113000     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
113100     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
113200     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
113300     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
113400 DD610-EXIT.                                                              
113500     EXIT.                                                                
113600*                                                                         
113700*   BLOCK 7 - THE CASH THAT ACTUALLY MOVES: BOTH SEMI-ANNUAL LEG          
113800*   PAYMENTS, THEN EACH PAYER'S NET SWAP CASH FLOW.  THE TWO NET          
113900*   FIGURES SHOULD ALWAYS BE EQUAL AND OPPOSITE (SEE CC600 ABOVE)         
114000*   - PRINTING BOTH GIVES THE DESK A VISIBLE CROSS-CHECK WITHOUT          
114100*   HAVING TO ADD THEM UP BY HAND.                                        
114200*                                                                         
114300 DD700-WRITE-PAYMENT-BLOCK.                                               
114400     MOVE "FIXED LEG PAYMENT"    TO WS-PM-LABEL.                          
114500     MOVE RS-RES-FIXED-LEG-PAYMENT TO WS-MONEY-RAW.                       
114600     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
114700     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.                                  
114800     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.                             
114900     MOVE "FLOATING LEG PAYMENT" TO WS-PM-LABEL.                          
115000     MOVE RS-RES-FLOATING-LEG-PAYMENT TO WS-MONEY-RAW.                    
115100     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
115200     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.                                  
115300     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.                             
115400*                                                                         
115500*       NET CASH FLOW LABELLED BY PAYER NAME RATHER THAN "PARTY           
115600*       A"/"PARTY B" - THE FIXED PAYER IS NOT ALWAYS PARTY A (SEE         
115700*       CC400 ABOVE), SO THE NAME ITSELF IS THE ONLY RELIABLE             
115800*       LABEL FOR THIS LINE.                                              
115900*                                                                         
116000     MOVE RS-RES-FIXED-PAYER-NAME  TO WS-PM-LABEL.                        
116100     MOVE RS-RES-FIXED-PAYER-NET TO WS-MONEY-RAW.                         
116200     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
116300     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.                                  
116400     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.                             
116500     MOVE RS-RES-FLOATING-PAYER-NAME TO WS-PM-LABEL.                      
116600     MOVE RS-RES-FLOATING-PAYER-NET TO WS-MONEY-RAW.                      
116700     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
116800     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.                                  
116900     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.                             
117000 DD700-EXIT.                                                              
117100     EXIT.                                                                
117200*                                                                         
117300*   REJECTION LINE - CASE ID PLUS THE REASON TEXT SET BY WHICHEVER        
117400*   TEST IN CC100 FAILED FIRST.  NO CASE REPORT BLOCKS ARE WRITTEN        
117500*   FOR A REJECTED CASE - JUST THIS ONE LINE.                             
117600*                                                                         
117700 DD800-WRITE-REJECTION.                                                   
117800     MOVE RS-REQ-CASE-ID  TO WS-REJ-CASE.                                 
117900     MOVE WS-REJ-REASON   TO WS-REJ-REASON-OUT.                           
118000     WRITE RS-REPORT-LINE FROM WS-REJECT-LINE.                            
118100     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
118200 DD800-EXIT.                                                              
118300     EXIT.                                                                
118400*                                                                         
118500*   RUN TOTALS - WRITTEN ONCE, AFTER THE LAST CASE, FROM THE FOUR         
118600*   COUNTERS/ACCUMULATORS MAINTAINED IN BB100 AND ZZ100 THROUGHOUT        
118700*   THE RUN.  ADDED FOR TS-301 (SEE CHANGE LOG) SO THE DESK COULD TS-301  
118800*   RECONCILE THE REPORT AGAINST THE INPUT FILE WITHOUT COUNTING          
118900*   CASE HEADERS BY HAND.                                                 
119000*                                                                         
119100 EE100-WRITE-TOTALS.                                                      
119200     IF WS-LINE-COUNT + WS-TOTALS-LINES-MAX > WS-LINES-PER-PAGE           
119300         PERFORM ZZ210-START-NEW-PAGE THRU ZZ210-EXIT                     
119400     END-IF.                                                              
119500     ADD WS-TOTALS-LINES-MAX TO WS-LINE-COUNT.                            
119600     WRITE RS-REPORT-LINE FROM WS-RUNTOT-HDR-LINE.                        
119700     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
119800     MOVE "RECORDS READ"          TO WS-TOT-LABEL.                        
119900     MOVE WS-RECS-READ             TO WS-COUNT-RAW.                       
120000     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.                          
120100     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.                      
120200     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.                            
120300     MOVE "RECORDS ANALYSED"      TO WS-TOT-LABEL.                        
120400     MOVE WS-RECS-ANALYSED          TO WS-COUNT-RAW.                      
120500     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.                          
120600     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.                      
120700     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.                            
120800     MOVE "RECORDS REJECTED"      TO WS-TOT-LABEL.                        
120900     MOVE WS-RECS-REJECTED          TO WS-COUNT-RAW.                      
121000     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.                          
121100     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.                      
121200     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.                            
121300     MOVE "TOTAL NOTIONAL ANALYSED" TO WS-TOT-LABEL.                      
121400     MOVE WS-NOTIONAL-TOTAL          TO WS-MONEY-RAW.                     
121500     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
121600     MOVE WS-MONEY-PRINT              TO WS-TOT-VALUE.                    
121700     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.                            
121800 EE100-EXIT.                                                              
121900     EXIT.                                                                
122000*                                                                         
122100 EE900-CLOSE-FILES.                                                       
122200     CLOSE RS-REQUEST-FILE.                                               
122300     CLOSE RS-REPORT-FILE.                                                
122400 EE900-EXIT.                                                              
122500     EXIT.                                                                
122600*                                                                         
122700*   UTILITY PARAGRAPHS - END-OF-FILE READ, BLANK LINE, AND THE            
122800*   THREE FIGURE FORMATTERS (PERCENT, BASIS POINTS, MONEY).               
122900*                                                                         
123000*   WS-RECS-READ IS ONLY INCREMENTED WHEN A REAL RECORD COMES             
123100*   BACK - THE READ THAT FINALLY HITS END OF FILE MUST NOT BE             
123200*   COUNTED, OR THE RUN-TOTALS BLOCK WOULD OVERSTATE RECORDS READ         
123300*   BY ONE AGAINST THE INPUT FILE'S TRUE RECORD COUNT.                    
123400*                                                                         
123500 ZZ100-READ-REQUEST.                                                      
123600     READ RS-REQUEST-FILE                                                 
123700         AT END MOVE "Y" TO WS-EOF-SWITCH                                 
123800     END-READ.                                                            
123900     IF NOT WS-EOF                                                        
124000         ADD 1 TO WS-RECS-READ                                            
124100     END-IF.                                                              
124200 ZZ100-EXIT.                                                              
124300     EXIT.                                                                
124400*                                                                         
124500 ZZ200-WRITE-BLANK-LINE.                                                  
124600     WRITE RS-REPORT-LINE FROM WS-BLANK-LINE.                             
124700 ZZ200-EXIT.                                                              
124800     EXIT.                                                                
124900*                                                                         
125000*   STARTS A NEW PRINT PAGE - BUMPS THE PAGE COUNT, BUILDS THE            
125100*   BANNER LINE AND WRITES IT AFTER ADVANCING TOP-OF-FORM, THEN           
125200*   RESETS THE LINE COUNT.  SEE THE 19/08/23 CHANGE-LOG ENTRY             
125300*   (TS-383).                                                     TS-383  
125400*                                                                         
125500 ZZ210-START-NEW-PAGE.                                                    
125600     ADD 1 TO WS-PAGE-COUNT.                                              
125700     MOVE WS-PROGRAM-ID TO WS-PH-PROGRAM.                                 
125800     MOVE WS-PAGE-COUNT TO WS-PH-PAGE-NO.                                 
125900     WRITE RS-REPORT-LINE FROM WS-PAGE-HDR-LINE                           
126000         AFTER ADVANCING TOP-OF-FORM.                                     
126100     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
126200     MOVE ZERO TO WS-LINE-COUNT.                                          
126300 ZZ210-EXIT.                                                              
126400     EXIT.                                                                
126500*                                                                         
126600*   PERCENT = RATE TIMES 100, SIGNED, TWO DECIMALS, WITH A                
126700*   TRAILING "%".  USED FOR ANY FIGURE CARRYING A FIXED TYPE.             
126800*                                                                         
126900 ZZ300-FORMAT-PERCENT.                                                    
127000     COMPUTE WS-PCT-RAW ROUNDED = WS-FMT-RATE-IN * 100.                   
127100     MOVE WS-PCT-RAW TO WS-PCT-PRINT-NUM.                                 
127200 ZZ300-EXIT.                                                              
127300     EXIT.                                                                
127400*                                                                         
127500*   BASIS POINTS = RATE TIMES 10000, TRUNCATED, SHOWN AS                  
127600*   "S" FOLLOWED BY A SIGN AND THE WHOLE NUMBER OF POINTS.                
127700*   USED FOR ANY FIGURE CARRYING A FLOATING TYPE.                         
127800*                                                                         
127900*   THE SIGN IS SPLIT OUT INTO ITS OWN BYTE FIRST BECAUSE                 
128000*   WS-BP-PRINT-NUM IS AN UNSIGNED ZZZZ9 EDIT FIELD - A NEGATIVE          
128100*   RATE WOULD OTHERWISE LOSE ITS SIGN ON THE PRINTED LINE.               
128200*                                                                         
128300 ZZ310-FORMAT-BP.                                                         
128400     IF WS-FMT-RATE-IN < ZERO                                             
128500         MOVE "-" TO WS-BP-PRINT-SIGN                                     
128600         COMPUTE WS-BP-MAGNITUDE = WS-FMT-RATE-IN * -1                    
128700     ELSE                                                                 
128800         MOVE "+" TO WS-BP-PRINT-SIGN                                     
128900         MOVE WS-FMT-RATE-IN TO WS-BP-MAGNITUDE                           
129000     END-IF.                                                              
129100     COMPUTE WS-BP-INTEGER = WS-BP-MAGNITUDE * 10000.                     
129200     MOVE WS-BP-INTEGER TO WS-BP-PRINT-NUM.                               
129300 ZZ310-EXIT.                                                              
129400     EXIT.                                                                
129500*                                                                         
129600*   DISPATCHES TO ZZ300 OR ZZ310 ACCORDING TO WS-FMT-RATE-TYPE            
129700*   AND LEAVES THE RESULT, LEFT-JUSTIFIED, IN WS-RATE-PRINT.  THIS        
129800*   IS THE ONE PLACE IN THE PROGRAM THAT TURNS A FIGURE'S TYPE            
129900*   FLAG (SET ALL THROUGH CC300-CC500) INTO AN ACTUAL CHOICE OF           
130000*   PRINT EDIT - EVERY DD-SERIES PARAGRAPH THAT PRINTS A RATE             
130100*   GOES THROUGH HERE RATHER THAN CALLING ZZ300/ZZ310 DIRECT.             
130200*                                                                         
130300 ZZ320-FORMAT-RATE.                                                       
130400     IF WS-FMT-RATE-TYPE (1:1) IS NOT RATE-TYPE-CHARS                     
130500         DISPLAY RS003                                                    
130600         STOP RUN                                                         
130700     END-IF.                                                              
130800     IF WS-FMT-RATE-TYPE = "FIXED   "                                     
130900         PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT                     
131000         MOVE WS-PCT-PRINT TO WS-RATE-PRINT                               
131100     ELSE                                                                 
131200         PERFORM ZZ310-FORMAT-BP THRU ZZ310-EXIT                          
131300         MOVE WS-BP-PRINT TO WS-RATE-PRINT                                
131400     END-IF.                                                              
131500 ZZ320-EXIT.                                                              
131600     EXIT.                                                                
131700*                                                                         
131800 ZZ330-FORMAT-MONEY.                                                      
131900     MOVE WS-MONEY-RAW TO WS-MONEY-PRINT.                                 
132000 ZZ330-EXIT.                                                              
132100     EXIT.                                                                
132200*                                                                         
132300 ZZ340-FORMAT-COUNT.                                                      
132400     MOVE WS-COUNT-RAW TO WS-COUNT-PRINT.                                 
132500 ZZ340-EXIT.                                                              
132600     EXIT.                                                                
