000100*****************************************************************         
000200*                                                                *        
000300*   RSANLYZ  --  INTEREST-RATE SWAP COMPARATIVE-ADVANTAGE       *         
000400*                ANALYSER - TREASURY SWAP-DESK PROJECT          *         
000500*                                                                *        
000600*****************************************************************         
000700* THIS PROGRAM READS ONE ANALYSIS-REQUEST RECORD PER SWAP CASE,           
000800* WORKS OUT EACH PARTY'S COMPARATIVE ADVANTAGE IN THE FIXED AND           
000900* FLOATING MARKETS, PICKS THE FIXED-RATE PAYER, PRICES THE TWO            
001000* SEMI-ANNUAL SWAP LEGS AND WRITES A FULL CASE REPORT.  A RUN             
001100* TOTALS BLOCK IS WRITTEN AT END OF FILE.                                 
001200*                                                                         
001300* RECORDS THAT FAIL THE INPUT EDIT ARE REJECTED, LOGGED ON THE            
001400* REPORT AND COUNTED - THEY DO NOT STOP THE RUN.                          
001500*                                                                         
001600 IDENTIFICATION DIVISION.                                                 
001700 PROGRAM-ID.     RSANLYZ.                                                 
001800 AUTHOR.         D. R. HALLOWAY.                                          
001900 INSTALLATION.   MERIDIAN TRUST COMPANY - TREASURY SYSTEMS.               
002000 DATE-WRITTEN.   14/01/87.                                                
002100 DATE-COMPILED.                                                           
002200 SECURITY.       CONFIDENTIAL - FOR THE USE OF THE SWAP DESK AND          
002300                 TREASURY SYSTEMS STAFF ONLY.  NOT TO BE COPIED           
002400                 OUTSIDE THE DEPARTMENT WITHOUT THE MANAGER'S             
002500                 WRITTEN CONSENT.                                         
002600*                                                                         
002700*   C H A N G E   L O G                                                   
002800*                                                                         
002900* 14/01/87 DRH - FIRST WRITTEN FOR THE TREASURY SWAP-DESK PROJECT,        
003000*                REPLACING THE DESK'S HAND-CRANKED WORKSHEETS.            
003100* 03/02/87 DRH - ADDED THE ABSOLUTE-ADVANTAGE TABLE TO THE REPORT         
003200*                AT THE DESK MANAGER'S REQUEST.                           
003300* 22/06/88 DRH - CORRECTED SIGN OF THE FLOATING COMPARATIVE - WAS         
003400*                BEING SHOWN INVERTED FOR PARTY B (TS-029).       TS-029  
003500* 02/03/92 DRH - PARTY PREFERENCE FIELDS ADDED TO THE REQUEST             
003600*                RECORD AND VALIDATED ON INPUT (REQ TS-104). THE  TS-104  
003700*                PREFERENCE ITSELF IS NOT YET USED TO OVERRIDE THE        
003800*                FIXED-PAYER SELECTION - FOR INFORMATION ONLY.            
003900* 07/07/93 DRH - PARTY WORKING FIGURES MOVED TO AN OCCURS 2 TABLE         
004000*                SO PARAGRAPHS DD200/DD400/DD600 CAN STEP A               
004100*                SUBSCRIPT INSTEAD OF DUPLICATING LOGIC PER PARTY.        
004200* 14/02/95 DRH - REJECTION HANDLING ADDED - BAD RECORDS NO LONGER         
004300*                ABEND THE RUN, THEY ARE LOGGED AND SKIPPED.              
004400* 19/09/98 DRH - Y2K REVIEW.  NO DATE-BEARING FIELDS ARE READ,            
004500*                HELD OR PRINTED BY THIS PROGRAM.  CHANGE SLIP            
004600*                TS-199 CLOSED, NO CODE CHANGE REQUIRED.          TS-199  
004700* 11/05/09 CMP - BENCHMARK RATE MOVED FROM A RUN PARAMETER CARD TO        
004800*                THE REQUEST RECORD ITSELF, ONE PER CASE (TS-241).TS-241  
004900* 23/04/11 CMP - MARKET-IMPROVEMENT, NET-BENEFIT AND TOTAL-COST           
005000*                FIGURES NOW CARRY THEIR OWN FIXED/FLOATING TYPE          
005100*                SO THE REPORT PRINTS EACH ONE IN THE RIGHT FORM          
005200*                (PERCENT OR BASIS POINTS) INSTEAD OF ALWAYS AS A         
005300*                PERCENTAGE - DESK AUDIT FINDING TS-266.          TS-266  
005400* 08/11/14 CMP - RUN TOTALS BLOCK ADDED - RECORDS READ, ANALYSED,         
005500*                REJECTED AND TOTAL NOTIONAL (REQ TS-301).        TS-301  
005600* 17/03/19 CMP - SWITCHED THE BENCHMARK-RATE EDIT TO REJECT ANY           
005700*                NON-NUMERIC RATE FIELD RATHER THAN JUST BENCHMARK        
005800*                - FIELD ENGINEER FOUND A CORRUPT TAPE (TS-355).  TS-355  
005900* 30/09/21 CMP - PARTY NAME BLANK CHECK TIGHTENED TO CATCH AN             
006000*                ALL-SPACES NAME COMING OUT OF THE UPSTREAM FEED.         
006100* 12/08/23 CMP - STARTUP DISPLAY OF THE PROGRAM-ID/VERSION LITERAL        
006200*                ADDED TO THE JOB LOG - OPERATIONS COULD NOT TELL         
006300*                WHICH LOAD MODULE HAD ACTUALLY RUN FROM THE SPOOL        
006400*                WHEN TWO RSANLYZ STEPS WERE CHAINED (TS-381).    TS-381  
006500*                                                                         
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER.   MERIDIAN-3090.                                        
006900 OBJECT-COMPUTER.   MERIDIAN-3090.                                        
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS RATE-TYPE-CHARS   IS "A" THRU "Z"                              
007300     UPSI-0 ON  STATUS IS WS-TEST-RUN                                     
007400            OFF STATUS IS WS-PRODUCTION-RUN.                              
007500*                                                                         
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     COPY "SELRSREQ.COB".                                                 
007900     COPY "SELRSRPT.COB".                                                 
008000*                                                                         
008100 DATA DIVISION.                                                           
008200 FILE SECTION.                                                            
008300     COPY "FDRSREQ.COB".                                                  
008400     COPY "FDRSRPT.COB".                                                  
008500*                                                                         
008600 WORKING-STORAGE SECTION.                                                 
008700*                                                                         
008800*   PROGRAM-ID/VERSION LITERAL - DISPLAYED TO THE JOB LOG AT              
008900*   AA000-MAIN-START SO OPERATIONS CAN TELL FROM THE SPOOL WHICH          
009000*   LOAD MODULE ACTUALLY RAN (TS-381 ABOVE).                      TS-381  
009100*                                                                         
009200 77  WS-PROGRAM-ID             PIC X(17) VALUE "RSANLYZ (V4.00 )".        
009300*                                                                         
009400 01  WS-FILE-STATUSES.                                                    
009500     03  RS-REQ-STATUS         PIC XX.                                    
009600         88  RS-REQ-OK         VALUE "00".                                
009700         88  RS-REQ-EOF        VALUE "10".                                
009800     03  RS-RPT-STATUS         PIC XX.                                    
009900         88  RS-RPT-OK         VALUE "00".                                
010000     03  FILLER                PIC X(20).                                 
010100*                                                                         
010200 01  WS-SWITCHES.                                                         
010300     03  WS-EOF-SWITCH         PIC X VALUE "N".                           
010400         88  WS-EOF            VALUE "Y".                                 
010500     03  WS-REJECT-SWITCH      PIC X VALUE "N".                           
010600         88  WS-REJECTED       VALUE "Y".                                 
010700     03  WS-ABORT-SWITCH       PIC X VALUE "N".                           
010800         88  WS-ABORT-RUN      VALUE "Y".                                 
010900*                                                                         
011000 01  WS-COUNTERS.                                                         
011100     03  WS-RECS-READ          PIC 9(06) COMP VALUE ZERO.                 
011200     03  WS-RECS-ANALYSED      PIC 9(06) COMP VALUE ZERO.                 
011300     03  WS-RECS-REJECTED      PIC 9(06) COMP VALUE ZERO.                 
011400*                                                                         
011500*       WS-PARTY-IX STEPS THE OCCURS 2 PARTY TABLE IN WSRSRES -           
011600*       1 FOR PARTY A, 2 FOR PARTY B - SO DD600/DD610 CAN WRITE           
011700*       THE ACTIONS BLOCK ONCE PER PARTY WITHOUT A SEPARATE PAIR          
011800*       OF PARAGRAPHS.  SEE THE 07/07/93 CHANGE-LOG ENTRY ABOVE.          
011900*                                                                         
012000     03  WS-PARTY-IX           PIC 9(01) COMP VALUE ZERO.                 
012100*                                                                         
012200 01  WS-ACCUMULATORS.                                                     
012300     03  WS-NOTIONAL-TOTAL     PIC S9(13)V9(02) COMP-3 VALUE ZERO.        
012400*                                                                         
012500*   WORKING FIGURES FOR THE CASE IN HAND - CLEARED IMPLICITLY BY          
012600*   CC200 REBUILDING BOTH SUBSCRIPTS EVERY CASE, SO THERE IS NO           
012700*   NEED TO ZEROISE THIS GROUP ON ENTRY TO BB100.                         
012800*                                                                         
012900 01  WS-CASE-WORK.                                                        
013000     03  WS-FIXED-COMP         PIC S9(03)V9(05) COMP-3 OCCURS 2.          
013100     03  WS-FLOAT-COMP         PIC S9(03)V9(05) COMP-3 OCCURS 2.          
013200     03  WS-REJ-REASON         PIC X(40) VALUE SPACES.                    
013300     03  FILLER                PIC X(20).                                 
013400*                                                                         
013500     COPY "WSRSRES.COB".                                                  
013600*                                                                         
013700*   SCRATCH FIELDS USED TO FORMAT A RATE, A MONEY AMOUNT OR A             
013800*   COUNT FOR PRINTING - SEE PARAGRAPHS ZZ300 THRU ZZ330.                 
013900*                                                                         
014000 01  WS-EDIT-FIELDS.                                                      
014100     03  WS-FMT-RATE-IN        PIC S9(03)V9(05) COMP-3.                   
014200     03  WS-FMT-RATE-TYPE      PIC X(08).                                 
014300     03  WS-PCT-RAW            PIC S9(05)V9(02) COMP-3.                   
014400     03  WS-PCT-PRINT.                                                    
014500         05  WS-PCT-PRINT-NUM  PIC -ZZ9.99.                               
014600         05  WS-PCT-PRINT-PCT  PIC X VALUE "%".                           
014700     03  WS-BP-MAGNITUDE       PIC S9(03)V9(05) COMP-3.                   
014800     03  WS-BP-INTEGER         PIC 9(05).                                 
014900     03  WS-BP-PRINT.                                                     
015000         05  WS-BP-PRINT-S     PIC X VALUE "S".                           
015100         05  WS-BP-PRINT-SIGN  PIC X VALUE "+".                           
015200         05  WS-BP-PRINT-NUM   PIC ZZZZ9.                                 
015300     03  WS-RATE-PRINT         PIC X(10).                                 
015400     03  WS-MONEY-RAW          PIC S9(13)V9(02) COMP-3.                   
015500     03  WS-MONEY-PRINT        PIC -ZZ,ZZZ,ZZZ,ZZ9.99.                    
015600     03  WS-COUNT-RAW          PIC 9(06) COMP.                            
015700     03  WS-COUNT-PRINT        PIC ZZZ,ZZ9.                               
015800     03  FILLER                PIC X(10).                                 
015900*                                                                         
016000*   PRINT-LINE LAYOUTS - ONE 01 PER LINE SHAPE, REUSED FOR BOTH           
016100*   PARTIES WHERE THE SAME SHAPE APPLIES.  EACH IS PADDED TO THE          
016200*   FULL 132-COLUMN REPORT WIDTH.                                         
016300*                                                                         
016400 01  WS-HDR-LINE.                                                         
016500     03  FILLER                PIC X(06) VALUE "CASE: ".                  
016600     03  WS-HDR-CASE-ID        PIC X(06).                                 
016700     03  FILLER                PIC X(120) VALUE SPACES.                   
016800*                                                                         
016900 01  WS-PARTY-HDR-LINE.                                                   
017000     03  FILLER                PIC X(20) VALUE "PARTY".                   
017100     03  FILLER                PIC X(20) VALUE "FIXED RATE".              
017200     03  FILLER                PIC X(20)                                  
017300         VALUE "FLOATING RATE DELTA".                                     
017400     03  FILLER                PIC X(72) VALUE SPACES.                    
017500*                                                                         
017600 01  WS-PARTY-ROW-LINE.                                                   
017700     03  WS-PR-NAME            PIC X(20).                                 
017800     03  WS-PR-FIXED           PIC X(20).                                 
017900     03  WS-PR-FLOAT           PIC X(20).                                 
018000     03  FILLER                PIC X(72) VALUE SPACES.                    
018100*                                                                         
018200 01  WS-ABSADV-HDR-LINE.                                                  
018300     03  FILLER                PIC X(20) VALUE "MARKET".                  
018400     03  FILLER                PIC X(20) VALUE "PARTY".                   
018500     03  FILLER                PIC X(92) VALUE SPACES.                    
018600*                                                                         
018700 01  WS-ABSADV-ROW-LINE.                                                  
018800     03  WS-AA-MARKET          PIC X(20).                                 
018900     03  WS-AA-PARTY           PIC X(20).                                 
019000     03  FILLER                PIC X(92) VALUE SPACES.                    
019100*                                                                         
019200 01  WS-COMP-HDR-LINE.                                                    
019300     03  FILLER                PIC X(20) VALUE "PARTY".                   
019400     03  FILLER                PIC X(25)                                  
019500         VALUE "FIXED COMPARATIVE".                                       
019600     03  FILLER                PIC X(25)                                  
019700         VALUE "FLOATING COMPARATIVE".                                    
019800     03  FILLER                PIC X(62) VALUE SPACES.                    
019900*                                                                         
020000 01  WS-COMP-ROW-LINE.                                                    
020100     03  WS-CR-NAME            PIC X(20).                                 
020200     03  WS-CR-FIXED           PIC X(25).                                 
020300     03  WS-CR-FLOAT           PIC X(25).                                 
020400     03  FILLER                PIC X(62) VALUE SPACES.                    
020500*                                                                         
020600 01  WS-ADV-SENTENCE-LINE.                                                
020700     03  FILLER                PIC X(02) VALUE SPACES.                    
020800     03  WS-AS-NAME            PIC X(20).                                 
020900     03  FILLER                PIC X(33)                                  
021000         VALUE " HAS A COMPARATIVE ADVANTAGE IN ".                        
021100     03  WS-AS-TYPE            PIC X(08).                                 
021200     03  FILLER                PIC X(08) VALUE " MARKET.".                
021300     03  FILLER                PIC X(61) VALUE SPACES.                    
021400*                                                                         
021500 01  WS-ARB-LINE.                                                         
021600     03  FILLER                PIC X(27)                                  
021700         VALUE "TOTAL ARBITRAGE AVAILABLE: ".                             
021800     03  WS-ARB-VALUE          PIC X(10).                                 
021900     03  FILLER                PIC X(95) VALUE SPACES.                    
022000*                                                                         
022100 01  WS-SWAP-DET-LINE1.                                                   
022200     03  FILLER                PIC X(16) VALUE "FIXED LEG RATE: ".        
022300     03  WS-SD1-FIXED          PIC X(10).                                 
022400     03  FILLER                PIC X(10) VALUE SPACES.                    
022500     03  FILLER                PIC X(19)                                  
022600         VALUE "FLOATING LEG RATE: ".                                     
022700     03  WS-SD1-FLOAT          PIC X(10).                                 
022800     03  FILLER                PIC X(67) VALUE SPACES.                    
022900*                                                                         
023000 01  WS-SWAP-DET-LINE2.                                                   
023100     03  FILLER                PIC X(13) VALUE "FIXED PAYER: ".           
023200     03  WS-SD2-FIXED-PAYER    PIC X(20).                                 
023300     03  FILLER                PIC X(06) VALUE SPACES.                    
023400     03  FILLER                PIC X(16) VALUE "FLOATING PAYER: ".        
023500     03  WS-SD2-FLOAT-PAYER    PIC X(20).                                 
023600     03  FILLER                PIC X(57) VALUE SPACES.                    
023700*                                                                         
023800 01  WS-SWAP-DET-LINE3.                                                   
023900     03  FILLER                PIC X(10) VALUE "NOTIONAL: ".              
024000     03  WS-SD3-NOTIONAL       PIC X(20).                                 
024100     03  FILLER                PIC X(102) VALUE SPACES.                   
024200*                                                                         
024300 01  WS-ACTIONS-HDR-LINE.                                                 
024400     03  FILLER                PIC X(12) VALUE "ACTIONS FOR ".            
024500     03  WS-AH-NAME            PIC X(20).                                 
024600     03  FILLER                PIC X(100) VALUE SPACES.                   
024700*                                                                         
024800 01  WS-ACTIONS-BODY-LINE.                                                
024900     03  FILLER                PIC X(04) VALUE SPACES.                    
025000     03  WS-AB-LABEL           PIC X(45).                                 
025100     03  WS-AB-VALUE           PIC X(15).                                 
025200     03  FILLER                PIC X(68) VALUE SPACES.                    
025300*                                                                         
025400 01  WS-PAYMT-LINE.                                                       
025500     03  FILLER                PIC X(04) VALUE SPACES.                    
025600     03  WS-PM-LABEL           PIC X(30).                                 
025700     03  WS-PM-VALUE           PIC X(20).                                 
025800     03  FILLER                PIC X(78) VALUE SPACES.                    
025900*                                                                         
026000 01  WS-RUNTOT-HDR-LINE.                                                  
026100     03  FILLER                PIC X(20) VALUE "RUN TOTALS".              
026200     03  FILLER                PIC X(112) VALUE SPACES.                   
026300*                                                                         
026400 01  WS-TOTALS-LINE.                                                      
026500     03  WS-TOT-LABEL          PIC X(30).                                 
026600     03  WS-TOT-VALUE          PIC X(20).                                 
026700     03  FILLER                PIC X(82) VALUE SPACES.                    
026800*                                                                         
026900 01  WS-REJECT-LINE.                                                      
027000     03  FILLER                PIC X(04) VALUE "*** ".                    
027100     03  WS-REJ-CASE           PIC X(06).                                 
027200     03  FILLER                PIC X(02) VALUE SPACES.                    
027300     03  FILLER                PIC X(09) VALUE "REJECTED ".               
027400     03  WS-REJ-REASON-OUT     PIC X(40).                                 
027500     03  FILLER                PIC X(71) VALUE SPACES.                    
027600*                                                                         
027700 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.                
027800*                                                                         
027900 01  WS-ERROR-MESSAGES.                                                   
028000     03  RS001 PIC X(55)                                                  
028100         VALUE "RS001 CANNOT OPEN ANALYSIS-REQUEST - RUN STOP".           
028200     03  RS002 PIC X(55)                                                  
028300         VALUE "RS002 CANNOT OPEN ANALYSIS-REPORT - RUN STOP".            
028400*                                                                         
028500 PROCEDURE DIVISION.                                                      
028600*                                                                         
028700*   MAIN LINE - OPEN, READ-PROCESS-UNTIL-EOF, TOTALS, CLOSE.  THE         
028800*   SAME SKELETON AS EVERY OTHER SINGLE-PASS SEQUENTIAL UTILITY ON        
028900*   THE DESK'S SUITE - NOTHING SWAP-SPECIFIC HAPPENS AT THIS LEVEL        
029000*                                                                         
029100 AA000-MAIN SECTION.                                                      
029200 AA000-MAIN-START.                                                        
029300*                                                                         
029400*       LOG THE PROGRAM-ID/VERSION LITERAL SO THE SPOOL SHOWS             
029500*       LOAD MODULE RAN - ADDED AFTER TS-381 (SEE CHANGE LOG).    TS-381  
029600*                                                                         
029700     DISPLAY WS-PROGRAM-ID " STARTING".                                   
029800     PERFORM AA010-OPEN-FILES THRU AA010-EXIT.                            
029900     IF WS-ABORT-RUN                                                      
030000         GOBACK                                                           
030100     END-IF.                                                              
030200     PERFORM ZZ100-READ-REQUEST THRU ZZ100-EXIT.                          
030300     PERFORM BB000-PROCESS-REQUESTS THRU BB000-EXIT                       
030400         UNTIL WS-EOF.                                                    
030500     PERFORM EE100-WRITE-TOTALS THRU EE100-EXIT.                          
030600     PERFORM EE900-CLOSE-FILES THRU EE900-EXIT.                           
030700     GOBACK.                                                              
030800 AA000-EXIT.                                                              
030900     EXIT.                                                                
031000*                                                                         
031100*   IF EITHER FILE WON'T OPEN WE DISPLAY THE MESSAGE, SET THE             
031200*   ABORT SWITCH AND LET AA000 GOBACK CLEANLY - NO ABEND, NO              
031300*   PARTIAL REPORT LEFT ON THE PRINT FILE.                                
031400*                                                                         
031500 AA010-OPEN-FILES.                                                        
031600     OPEN INPUT RS-REQUEST-FILE.                                          
031700     IF NOT RS-REQ-OK                                                     
031800         DISPLAY RS001                                                    
031900         MOVE "Y" TO WS-ABORT-SWITCH                                      
032000         GO TO AA010-EXIT                                                 
032100     END-IF.                                                              
032200     OPEN OUTPUT RS-REPORT-FILE.                                          
032300     IF NOT RS-RPT-OK                                                     
032400         DISPLAY RS002                                                    
032500         CLOSE RS-REQUEST-FILE                                            
032600         MOVE "Y" TO WS-ABORT-SWITCH                                      
032700         GO TO AA010-EXIT                                                 
032800     END-IF.                                                              
032900 AA010-EXIT.                                                              
033000     EXIT.                                                                
033100*                                                                         
033200*   ONE CASE THROUGH THE MILL - VALIDATE FIRST, THEN EITHER LOG A         
033300*   REJECTION OR RUN THE FULL CC200-CC600 ANALYSIS AND PRINT THE          
033400*   CASE REPORT.  NOTIONAL IS ONLY ADDED TO THE RUN TOTAL FOR             
033500*   CASES THAT PASS THE EDIT - A REJECTED CASE HAS NO RELIABLE            
033600*   NOTIONAL FIGURE TO ADD.                                               
033700*                                                                         
033800 BB000-PROCESS-REQUESTS SECTION.                                          
033900 BB100-PROCESS-ONE-REQUEST.                                               
034000     MOVE RS-REQ-CASE-ID TO RS-RES-CASE-ID.                               
034100     PERFORM CC100-VALIDATE-REQUEST THRU CC100-EXIT.                      
034200     IF WS-REJECTED                                                       
034300         ADD 1 TO WS-RECS-REJECTED                                        
034400         PERFORM DD800-WRITE-REJECTION THRU DD800-EXIT                    
034500     ELSE                                                                 
034600         ADD 1 TO WS-RECS-ANALYSED                                        
034700         ADD RS-REQ-NOTIONAL TO WS-NOTIONAL-TOTAL                         
034800         PERFORM CC200-COMPUTE-COMPARATIVES THRU CC200-EXIT               
034900         PERFORM CC300-COMPUTE-ADVANTAGES THRU CC300-EXIT                 
035000         PERFORM CC400-SELECT-FIXED-PAYER THRU CC400-EXIT                 
035100         PERFORM CC500-COMPUTE-PARTY-ECONOMICS THRU CC500-EXIT            
035200         PERFORM CC600-COMPUTE-PAYMENTS THRU CC600-EXIT                   
035300         PERFORM DD000-WRITE-CASE-REPORT THRU DD000-EXIT                  
035400     END-IF.                                                              
035500     PERFORM ZZ100-READ-REQUEST THRU ZZ100-EXIT.                          
035600 BB000-EXIT.                                                              
035700     EXIT.                                                                
035800*                                                                         
035900*   VALIDATION - BUSINESS RULE: PARTY NAMES NON-BLANK, PARTY              
036000*   PREFERENCES ONE OF FIXED/FLOATING, NOTIONAL GREATER THAN              
036100*   ZERO, ALL RATE FIELDS NUMERIC.  FIRST FAILURE WINS.                   
036200*                                                                         
036300 CC100-VALIDATE-REQUEST.                                                  
036400     MOVE "N" TO WS-REJECT-SWITCH.                                        
036500*                                                                         
036600*       BLANK-NAME CHECK TIGHTENED 30/09/21 (SEE CHANGE LOG) TO           
036700*       CATCH AN ALL-SPACES NAME - SPACES = SPACES CATCHES THAT           
036800*       CASE JUST AS WELL AS A LOW-VALUES TEST, AND IS WHAT THE           
036900*       DESK'S OTHER INPUT EDITS USE THROUGHOUT THE SUITE.                
037000*                                                                         
037100     IF RS-REQ-PARTY-A-NAME = SPACES                                      
037200         MOVE "Y" TO WS-REJECT-SWITCH                                     
037300         MOVE "PARTY A NAME IS BLANK" TO WS-REJ-REASON                    
037400         GO TO CC100-EXIT                                                 
037500     END-IF.                                                              
037600     IF RS-REQ-PARTY-B-NAME = SPACES                                      
037700         MOVE "Y" TO WS-REJECT-SWITCH                                     
037800         MOVE "PARTY B NAME IS BLANK" TO WS-REJ-REASON                    
037900         GO TO CC100-EXIT                                                 
038000     END-IF.                                                              
038100*                                                                         
038200*       PREFERENCE FIELDS ADDED FOR TS-104 (SEE CHANGE LOG) ARE   TS-104  
038300*       EDITED HERE BUT ARE DISPLAY-ONLY ON THE REPORT - THEY DO          
038400*       NOT DRIVE THE FIXED-PAYER SELECTION IN CC400 BELOW.               
038500*                                                                         
038600     IF NOT RS-REQ-A-PREF-VALID                                           
038700         MOVE "Y" TO WS-REJECT-SWITCH                                     
038800         MOVE "PARTY A PREFERENCE NOT FIXED OR FLOATING"                  
038900                                       TO WS-REJ-REASON                   
039000         GO TO CC100-EXIT                                                 
039100     END-IF.                                                              
039200     IF NOT RS-REQ-B-PREF-VALID                                           
039300         MOVE "Y" TO WS-REJECT-SWITCH                                     
039400         MOVE "PARTY B PREFERENCE NOT FIXED OR FLOATING"                  
039500                                       TO WS-REJ-REASON                   
039600         GO TO CC100-EXIT                                                 
039700     END-IF.                                                              
039800     IF RS-REQ-NOTIONAL NOT > ZERO                                        
039900         MOVE "Y" TO WS-REJECT-SWITCH                                     
040000         MOVE "NOTIONAL IS NOT GREATER THAN ZERO" TO WS-REJ-REASON        
040100         GO TO CC100-EXIT                                                 
040200     END-IF.                                                              
040300*                                                                         
040400*       NUMERIC EDIT WIDENED 17/03/19 (TS-355, SEE CHANGE LOG) TO TS-355  
040500*       COVER EVERY RATE FIELD ON THE RECORD, NOT JUST BENCHMARK -        
040600*       A SINGLE CORRUPT BYTE IN ANY OF THESE SEVEN WOULD OTHER-          
040700*       WISE BLOW UP ONE OF THE COMPUTE STATEMENTS BELOW AT RUN           
040800*       TIME.                                                             
040900*                                                                         
041000     IF RS-REQ-PARTY-A-FIXED     NOT NUMERIC OR                           
041100        RS-REQ-PARTY-A-FLT-DELTA NOT NUMERIC OR                           
041200        RS-REQ-PARTY-B-FIXED     NOT NUMERIC OR                           
041300        RS-REQ-PARTY-B-FLT-DELTA NOT NUMERIC OR                           
041400        RS-REQ-SWAP-FIXED-RATE   NOT NUMERIC OR                           
041500        RS-REQ-SWAP-FLT-DELTA    NOT NUMERIC OR                           
041600        RS-REQ-BENCHMARK-RATE    NOT NUMERIC                              
041700         MOVE "Y" TO WS-REJECT-SWITCH                                     
041800         MOVE "A RATE OR AMOUNT FIELD IS NOT NUMERIC"                     
041900                                       TO WS-REJ-REASON                   
042000         GO TO CC100-EXIT                                                 
042100     END-IF.                                                              
042200 CC100-EXIT.                                                              
042300     EXIT.                                                                
042400*                                                                         
042500*   COMPARATIVE ADVANTAGE ANALYSER - RATE ARITHMETIC.                     
042600*   SUBSCRIPT 1 = PARTY A, SUBSCRIPT 2 = PARTY B THROUGHOUT.              
042700*                                                                         
042800*   THE "COMPARATIVE" FOR A PARTY IN A MARKET IS SIMPLY ITS OWN           
042900*   QUOTED RATE LESS THE OTHER PARTY'S QUOTED RATE IN THE SAME            
043000*   MARKET.  A NEGATIVE COMPARATIVE MEANS THIS PARTY BORROWS MORE         
043100*   CHEAPLY THAN THE OTHER PARTY IN THAT MARKET - THE SMALLER             
043200*   (MORE NEGATIVE) OF A PARTY'S TWO COMPARATIVES IS WHERE ITS            
043300*   RELATIVE EDGE IS GREATEST, WHICH CC300 BELOW PICKS OUT AS THE         
043400*   "COMPARATIVE ADVANTAGE" MARKET.                                       
043500*                                                                         
043600 CC200-COMPUTE-COMPARATIVES.                                              
043700     MOVE RS-REQ-PARTY-A-NAME TO RS-RES-PARTY-NAME (1).                   
043800     MOVE RS-REQ-PARTY-B-NAME TO RS-RES-PARTY-NAME (2).                   
043900*                                                                         
044000*       FIXED-MARKET COMPARATIVE, BOTH PARTIES.  PARTY 1'S FIGURE         
044100*       AND PARTY 2'S FIGURE ARE ALWAYS EQUAL AND OPPOSITE - WE           
044200*       COULD COMPUTE ONE AND NEGATE IT FOR THE OTHER, BUT THE            
044300*       DESK'S ORIGINAL WORKSHEET COMPUTED BOTH SIDES INDEPEND-           
044400*       ENTLY, AND THAT IS THE FORM KEPT HERE SO A TRACE LISTING          
044500*       READS THE SAME WAY THE PAPER WORKSHEET DID.                       
044600*                                                                         
044700     COMPUTE WS-FIXED-COMP (1) =                                          
044800         RS-REQ-PARTY-A-FIXED - RS-REQ-PARTY-B-FIXED.                     
044900     COMPUTE WS-FIXED-COMP (2) =                                          
045000         RS-REQ-PARTY-B-FIXED - RS-REQ-PARTY-A-FIXED.                     
045100*                                                                         
045200*       FLOATING-MARKET COMPARATIVE, SAME RULE APPLIED TO THE             
045300*       FLOATING-RATE DELTA OVER THE (COMMON) BENCHMARK.  FIX FOR         
045400*       TS-029 (SEE CHANGE LOG) WAS MADE RIGHT HERE - THE SIGN ON TS-029  
045500*       PARTY B'S FIGURE HAD BEEN LEFT THE SAME AS PARTY A'S.             
045600*                                                                         
045700     COMPUTE WS-FLOAT-COMP (1) =                                          
045800         RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-PARTY-B-FLT-DELTA.             
045900     COMPUTE WS-FLOAT-COMP (2) =                                          
046000         RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-PARTY-A-FLT-DELTA.             
046100*                                                                         
046200*       CARRY BOTH FIGURES OUT TO THE RESULT RECORD FOR DD400 TO          
046300*       PRINT AS THE "FIXED COMPARATIVE"/"FLOATING COMPARATIVE"           
046400*       COLUMNS - BOTH ARE PRINTED AS A PERCENT, NEVER AS BASIS           
046500*       POINTS, SINCE A COMPARATIVE IS A RATE-LESS-RATE FIGURE,           
046600*       NOT A SPREAD OVER BENCHMARK.                                      
046700*                                                                         
046800     MOVE WS-FIXED-COMP (1) TO RS-RES-FIXED-COMP (1).                     
046900     MOVE WS-FIXED-COMP (2) TO RS-RES-FIXED-COMP (2).                     
047000     MOVE WS-FLOAT-COMP (1) TO RS-RES-FLOATING-COMP (1).                  
047100     MOVE WS-FLOAT-COMP (2) TO RS-RES-FLOATING-COMP (2).                  
047200 CC200-EXIT.                                                              
047300     EXIT.                                                                
047400*                                                                         
047500*   ADVANTAGE = THE MARKET WHOSE COMPARATIVE IS SMALLER.                  
047600*   DISADVANTAGE = THE MARKET WHOSE COMPARATIVE IS LARGER.                
047700*   EQUAL COMPARATIVES GIVE NONE/ZERO ON BOTH SIDES.                      
047800*                                                                         
047900*   BOTH PARTIES ARE WORKED INDEPENDENTLY BELOW - THERE IS NO             
048000*   SHORT CUT FROM PARTY 1'S RESULT TO PARTY 2'S, BECAUSE THE             
048100*   "SMALLER COMPARATIVE" TEST CAN IN PRINCIPLE PLACE BOTH                
048200*   PARTIES' ADVANTAGE IN THE SAME MARKET (NO ARBITRAGE CASE) OR          
048300*   IN OPPOSITE MARKETS (THE USUAL, ARBITRAGEABLE CASE).                  
048400*                                                                         
048500 CC300-COMPUTE-ADVANTAGES.                                                
048600*                                                                         
048700*       PARTY A (SUBSCRIPT 1).                                            
048800*                                                                         
048900     IF WS-FIXED-COMP (1) < WS-FLOAT-COMP (1)                             
049000         MOVE "FIXED   "            TO RS-RES-COMP-ADV-TYPE (1)           
049100         MOVE WS-FIXED-COMP (1)     TO RS-RES-COMP-ADV-RATE (1)           
049200         MOVE "FLOATING"            TO RS-RES-DISADV-TYPE (1)             
049300         MOVE WS-FLOAT-COMP (1)     TO RS-RES-DISADV-RATE (1)             
049400     ELSE                                                                 
049500         IF WS-FIXED-COMP (1) > WS-FLOAT-COMP (1)                         
049600             MOVE "FLOATING"        TO RS-RES-COMP-ADV-TYPE (1)           
049700             MOVE WS-FLOAT-COMP (1) TO RS-RES-COMP-ADV-RATE (1)           
049800             MOVE "FIXED   "        TO RS-RES-DISADV-TYPE (1)             
049900             MOVE WS-FIXED-COMP (1) TO RS-RES-DISADV-RATE (1)             
050000         ELSE                                                             
050100*                                                                         
050200*               THE TWO COMPARATIVES TIE - PARTY A HAS NO                 
050300*               ADVANTAGE EITHER WAY.  "NONE" IS CARRIED RATHER           
050400*               THAN DEFAULTING TO FIXED SO DD400 CAN SUPPRESS            
050500*               THE ADVANTAGE SENTENCE FOR THIS PARTY ENTIRELY.           
050600*                                                                         
050700             MOVE "NONE    "        TO RS-RES-COMP-ADV-TYPE (1)           
050800             MOVE ZERO               TO RS-RES-COMP-ADV-RATE (1)          
050900             MOVE "NONE    "        TO RS-RES-DISADV-TYPE (1)             
051000             MOVE ZERO               TO RS-RES-DISADV-RATE (1)            
051100         END-IF                                                           
051200     END-IF.                                                              
051300*                                                                         
051400*       PARTY B (SUBSCRIPT 2) - SAME TEST, MIRRORED.                      
051500*                                                                         
051600     IF WS-FIXED-COMP (2) < WS-FLOAT-COMP (2)                             
051700         MOVE "FIXED   "            TO RS-RES-COMP-ADV-TYPE (2)           
051800         MOVE WS-FIXED-COMP (2)     TO RS-RES-COMP-ADV-RATE (2)           
051900         MOVE "FLOATING"            TO RS-RES-DISADV-TYPE (2)             
052000         MOVE WS-FLOAT-COMP (2)     TO RS-RES-DISADV-RATE (2)             
052100     ELSE                                                                 
052200         IF WS-FIXED-COMP (2) > WS-FLOAT-COMP (2)                         
052300             MOVE "FLOATING"        TO RS-RES-COMP-ADV-TYPE (2)           
052400             MOVE WS-FLOAT-COMP (2) TO RS-RES-COMP-ADV-RATE (2)           
052500             MOVE "FIXED   "        TO RS-RES-DISADV-TYPE (2)             
052600             MOVE WS-FIXED-COMP (2) TO RS-RES-DISADV-RATE (2)             
052700         ELSE                                                             
052800             MOVE "NONE    "        TO RS-RES-COMP-ADV-TYPE (2)           
052900             MOVE ZERO               TO RS-RES-COMP-ADV-RATE (2)          
053000             MOVE "NONE    "        TO RS-RES-DISADV-TYPE (2)             
053100             MOVE ZERO               TO RS-RES-DISADV-RATE (2)            
053200         END-IF                                                           
053300     END-IF.                                                              
053400*                                                                         
053500*       TOTAL ARBITRAGE AVAILABLE ON THE CASE - THE SUM OF BOTH           
053600*       PARTIES' COMPARATIVE-ADVANTAGE RATES.  THIS IS THE FIGURE         
053700*       THE DESK MANAGER ASKED TO SEE PRINTED FIRST (03/02/87             
053800*       CHANGE-LOG ENTRY ABOVE) - A NEGATIVE TOTAL HERE IS THE            
053900*       ORIGINAL DESK'S SIGN CONVENTION FOR "ARBITRAGE EXISTS".           
054000*                                                                         
054100     COMPUTE RS-RES-TOTAL-ARBITRAGE =                                     
054200         RS-RES-COMP-ADV-RATE (1) + RS-RES-COMP-ADV-RATE (2).             
054300 CC300-EXIT.                                                              
054400     EXIT.                                                                
054500*                                                                         
054600*   THE PARTY WHOSE COMPARATIVE ADVANTAGE LIES IN THE FIXED               
054700*   MARKET PAYS FIXED ON THE SWAP; THE OTHER PAYS FLOATING.  IF           
054800*   NEITHER SHOWS A FIXED ADVANTAGE (BOTH NONE), PARTY A PAYS             
054900*   FIXED BY DEFAULT - BUSINESS RULE, SEE TS-104 NOTE ABOVE.      TS-104  
055000*                                                                         
055100*   PAY-POS/RECV-POS ARE SET FOR BOTH PARTIES IN EVERY BRANCH SO          
055200*   CC500 CAN ALWAYS FIND A VALID TYPE FOR EITHER SUBSCRIPT - THIS        
055300*   AVOIDS A THIRD "NEITHER SET" STATE THAT CC500 WOULD OTHERWISE         
055400*   HAVE TO GUARD AGAINST.                                                
055500*                                                                         
055600 CC400-SELECT-FIXED-PAYER.                                                
055700     IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "                             
055800*                                                                         
055900*           PARTY A'S EDGE IS IN THE FIXED MARKET - IT PAYS FIXED,        
056000*           RECEIVES FLOATING; PARTY B IS THE MIRROR IMAGE.               
056100*                                                                         
056200         MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FIXED-PAYER-NAME              
056300         MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FLOATING-PAYER-NAME           
056400         MOVE "FIXED   "          TO RS-RES-PAY-POS (1)                   
056500         MOVE "FLOATING"          TO RS-RES-RECV-POS (1)                  
056600         MOVE "FLOATING"          TO RS-RES-PAY-POS (2)                   
056700         MOVE "FIXED   "          TO RS-RES-RECV-POS (2)                  
056800     ELSE                                                                 
056900         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "                         
057000*                                                                         
057100*               PARTY B'S EDGE IS IN THE FIXED MARKET INSTEAD.            
057200*                                                                         
057300            MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FIXED-PAYER-NAME           
057400            MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FLOATING-PAYER-NAME        
057500            MOVE "FIXED   "          TO RS-RES-PAY-POS (2)                
057600            MOVE "FLOATING"          TO RS-RES-RECV-POS (2)               
057700            MOVE "FLOATING"          TO RS-RES-PAY-POS (1)                
057800            MOVE "FIXED   "          TO RS-RES-RECV-POS (1)               
057900         ELSE                                                             
058000*                                                                         
058100*               NEITHER PARTY SHOWS A FIXED ADVANTAGE (BOTH               
058200*               "NONE", OR BOTH HAPPEN TO SHOW FLOATING) - DEFAULT        
058300*               PARTY A TO FIXED PAYER PER THE DESK'S STANDING            
058400*               RULE RATHER THAN LEAVE THE SWAP UNPRICEABLE.              
058500*                                                                         
058600            MOVE RS-REQ-PARTY-A-NAME TO RS-RES-FIXED-PAYER-NAME           
058700            MOVE RS-REQ-PARTY-B-NAME TO RS-RES-FLOATING-PAYER-NAME        
058800            MOVE "FIXED   "          TO RS-RES-PAY-POS (1)                
058900            MOVE "FLOATING"          TO RS-RES-RECV-POS (1)               
059000            MOVE "FLOATING"          TO RS-RES-PAY-POS (2)                
059100            MOVE "FIXED   "          TO RS-RES-RECV-POS (2)               
059200         END-IF                                                           
059300     END-IF.                                                              
059400 CC400-EXIT.                                                              
059500     EXIT.                                                                
059600*                                                                         
059700*   PER-PARTY SWAP ECONOMICS.                                             
059800*   NET BENEFIT(P)   = MARKET-RATE(P,ADVANTAGE-TYPE(P))                   
059900*                        LESS SWAP-RATE(RECEIVE-POSITION(P)).             
060000*   TOTAL COST(P)    = SWAP-RATE(PAY-POSITION(P)) PLUS                    
060100*                        NET BENEFIT(P).                                  
060200*   MARKET IMPROVEMENT(P) = MARKET-RATE(P,DISADVANTAGE-TYPE(P))           
060300*                        LESS TOTAL COST(P).                              
060400*   EACH FIGURE CARRIES ITS OWN FIXED/FLOATING TYPE, WORKED OUT           
060500*   BY THE SAME SUM/DIFFERENCE RULE AS THE RATES THEMSELVES -             
060600*   FIXED WITH FIXED OR FLOATING WITH FLOATING GIVES FIXED,               
060700*   OTHERWISE THE RESULT IS FLOATING.                                     
060800*                                                                         
060900*   THIS PARAGRAPH IS WRITTEN OUT LONGHAND, SUBSCRIPT 1 THEN              
061000*   SUBSCRIPT 2, RATHER THAN AS A PERFORM VARYING LOOP - THE              
061100*   FIELD NAMES ON EACH SIDE (PARTY-A-xxx VS PARTY-B-xxx) ARE NOT         
061200*   THEMSELVES SUBSCRIPTED, SO THERE IS NO SINGLE STATEMENT THAT          
061300*   WOULD WORK FOR BOTH PARTIES WITHOUT A SEPARATE MOVE STEP              
061400*   FIRST - KEEPING IT LONGHAND IS NO LONGER CODE THAN THAT WOULD         
061500*   BE AND IS EASIER TO FOLLOW ON A LISTING.                              
061600*                                                                         
061700 CC500-COMPUTE-PARTY-ECONOMICS.                                           
061800*                                                                         
061900*       PARTY A - NET BENEFIT.  WHICHEVER MARKET CARRIES PARTY            
062000*       A'S COMPARATIVE ADVANTAGE, ITS OWN QUOTED RATE IN THAT            
062100*       MARKET LESS THE SWAP RATE ON THE SIDE IT RECEIVES IS THE          
062200*       BENEFIT OF ROUTING THROUGH THE SWAP RATHER THAN BORROWING         
062300*       DIRECT.                                                           
062400*                                                                         
062500     IF RS-RES-PAY-POS (1) = "FIXED   "                                   
062600         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "                         
062700             COMPUTE RS-RES-NET-BENEFIT (1) =                             
062800                 RS-REQ-PARTY-A-FIXED - RS-REQ-SWAP-FLT-DELTA             
062900         ELSE                                                             
063000             COMPUTE RS-RES-NET-BENEFIT (1) =                             
063100                 RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-SWAP-FLT-DELTA         
063200         END-IF                                                           
063300*                                                                         
063400*           TOTAL COST = WHAT PARTY A ACTUALLY PAYS ON THE SWAP           
063500*           PLUS THE NET BENEFIT JUST COMPUTED - THIS IS THE              
063600*           PARTY'S ALL-IN COST OF FUNDS AFTER THE SWAP.                  
063700*                                                                         
063800         COMPUTE RS-RES-TOTAL-COST (1) =                                  
063900             RS-REQ-SWAP-FIXED-RATE + RS-RES-NET-BENEFIT (1)              
064000     ELSE                                                                 
064100         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "                         
064200             COMPUTE RS-RES-NET-BENEFIT (1) =                             
064300                 RS-REQ-PARTY-A-FIXED - RS-REQ-SWAP-FIXED-RATE            
064400         ELSE                                                             
064500             COMPUTE RS-RES-NET-BENEFIT (1) =                             
064600                 RS-REQ-PARTY-A-FLT-DELTA - RS-REQ-SWAP-FIXED-RATE        
064700         END-IF                                                           
064800         COMPUTE RS-RES-TOTAL-COST (1) =                                  
064900             RS-REQ-SWAP-FLT-DELTA + RS-RES-NET-BENEFIT (1)               
065000     END-IF.                                                              
065100*                                                                         
065200*       NET-BENEFIT TYPE FOR PRINTING - FIXED WHEN THE ADVANTAGE          
065300*       TYPE MATCHES WHAT PARTY A ACTUALLY RECEIVES ON THE SWAP,          
065400*       OTHERWISE FLOATING.  SAME "MATCH GIVES FIXED, MISMATCH            
065500*       GIVES FLOATING" RULE QUOTED IN THE PARAGRAPH BANNER ABOVE.        
065600*                                                                         
065700     IF RS-RES-COMP-ADV-TYPE (1) = RS-RES-RECV-POS (1)                    
065800         MOVE "FIXED   " TO RS-RES-NETBEN-TYPE (1)                        
065900     ELSE                                                                 
066000         MOVE "FLOATING" TO RS-RES-NETBEN-TYPE (1)                        
066100     END-IF.                                                              
066200*                                                                         
066300*       TOTAL-COST TYPE - FLOATING IF EITHER THE SWAP LEG PAID OR         
066400*       THE NET BENEFIT JUST TYPED IS FLOATING, OTHERWISE FIXED.          
066500*       A FIXED TOTAL COST CAN ONLY ARISE WHEN BOTH COMPONENTS            
066600*       ARE THEMSELVES FIXED.                                             
066700*                                                                         
066800     IF RS-RES-PAY-POS (1) = "FLOATING" OR                                
066900        RS-RES-NETBEN-TYPE (1) = "FLOATING"                               
067000         MOVE "FLOATING" TO RS-RES-TOTCOST-TYPE (1)                       
067100     ELSE                                                                 
067200         MOVE "FIXED   " TO RS-RES-TOTCOST-TYPE (1)                       
067300     END-IF.                                                              
067400*                                                                         
067500*       MARKET IMPROVEMENT - PARTY A'S OWN QUOTED RATE IN ITS             
067600*       DISADVANTAGED MARKET LESS THE TOTAL COST JUST WORKED OUT.         
067700*       THIS IS THE SAVING THE SWAP GIVES THE PARTY OVER BORROWING        
067800*       DIRECT IN THE MARKET WHERE IT HAS NO EDGE.                        
067900*                                                                         
068000     IF RS-RES-DISADV-TYPE (1) = "FIXED   "                               
068100         COMPUTE RS-RES-MKT-IMPROVEMENT (1) =                             
068200             RS-REQ-PARTY-A-FIXED - RS-RES-TOTAL-COST (1)                 
068300     ELSE                                                                 
068400         COMPUTE RS-RES-MKT-IMPROVEMENT (1) =                             
068500             RS-REQ-PARTY-A-FLT-DELTA - RS-RES-TOTAL-COST (1)             
068600     END-IF.                                                              
068700*                                                                         
068800*       MARKET-IMPROVEMENT TYPE - FIXED ONLY WHEN THE DISADVANTAGE        
068900*       TYPE AND THE TOTAL-COST TYPE AGREE.                               
069000*                                                                         
069100     IF RS-RES-DISADV-TYPE (1) = RS-RES-TOTCOST-TYPE (1)                  
069200         MOVE "FIXED   " TO RS-RES-MKTIMP-TYPE (1)                        
069300     ELSE                                                                 
069400         MOVE "FLOATING" TO RS-RES-MKTIMP-TYPE (1)                        
069500     END-IF.                                                              
069600*                                                                         
069700*       PARTY B - SAME FOUR STEPS REPEATED AGAINST SUBSCRIPT 2            
069800*       AND PARTY B'S OWN QUOTED RATES.  NO SHORT CUT TAKEN FROM          
069900*       PARTY A'S FIGURES - PARTY B'S PAY/RECEIVE POSITIONS AND           
070000*       ADVANTAGE/DISADVANTAGE TYPES CAN DIFFER IN WAYS THAT ARE          
070100*       NOT A SIMPLE MIRROR (SEE CC300 ABOVE FOR THE "BOTH NONE"          
070200*       CASE).                                                            
070300*                                                                         
070400     IF RS-RES-PAY-POS (2) = "FIXED   "                                   
070500         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "                         
070600             COMPUTE RS-RES-NET-BENEFIT (2) =                             
070700                 RS-REQ-PARTY-B-FIXED - RS-REQ-SWAP-FLT-DELTA             
070800         ELSE                                                             
070900             COMPUTE RS-RES-NET-BENEFIT (2) =                             
071000                 RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-SWAP-FLT-DELTA         
071100         END-IF                                                           
071200         COMPUTE RS-RES-TOTAL-COST (2) =                                  
071300             RS-REQ-SWAP-FIXED-RATE + RS-RES-NET-BENEFIT (2)              
071400     ELSE                                                                 
071500         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "                         
071600             COMPUTE RS-RES-NET-BENEFIT (2) =                             
071700                 RS-REQ-PARTY-B-FIXED - RS-REQ-SWAP-FIXED-RATE            
071800         ELSE                                                             
071900             COMPUTE RS-RES-NET-BENEFIT (2) =                             
072000                 RS-REQ-PARTY-B-FLT-DELTA - RS-REQ-SWAP-FIXED-RATE        
072100         END-IF                                                           
072200         COMPUTE RS-RES-TOTAL-COST (2) =                                  
072300             RS-REQ-SWAP-FLT-DELTA + RS-RES-NET-BENEFIT (2)               
072400     END-IF.                                                              
072500     IF RS-RES-COMP-ADV-TYPE (2) = RS-RES-RECV-POS (2)                    
072600         MOVE "FIXED   " TO RS-RES-NETBEN-TYPE (2)                        
072700     ELSE                                                                 
072800         MOVE "FLOATING" TO RS-RES-NETBEN-TYPE (2)                        
072900     END-IF.                                                              
073000     IF RS-RES-PAY-POS (2) = "FLOATING" OR                                
073100        RS-RES-NETBEN-TYPE (2) = "FLOATING"                               
073200         MOVE "FLOATING" TO RS-RES-TOTCOST-TYPE (2)                       
073300     ELSE                                                                 
073400         MOVE "FIXED   " TO RS-RES-TOTCOST-TYPE (2)                       
073500     END-IF.                                                              
073600     IF RS-RES-DISADV-TYPE (2) = "FIXED   "                               
073700         COMPUTE RS-RES-MKT-IMPROVEMENT (2) =                             
073800             RS-REQ-PARTY-B-FIXED - RS-RES-TOTAL-COST (2)                 
073900     ELSE                                                                 
074000         COMPUTE RS-RES-MKT-IMPROVEMENT (2) =                             
074100             RS-REQ-PARTY-B-FLT-DELTA - RS-RES-TOTAL-COST (2)             
074200     END-IF.                                                              
074300     IF RS-RES-DISADV-TYPE (2) = RS-RES-TOTCOST-TYPE (2)                  
074400         MOVE "FIXED   " TO RS-RES-MKTIMP-TYPE (2)                        
074500     ELSE                                                                 
074600         MOVE "FLOATING" TO RS-RES-MKTIMP-TYPE (2)                        
074700     END-IF.                                                              
074800 CC500-EXIT.                                                              
074900     EXIT.                                                                
075000*                                                                         
075100*   SWAP PAYMENT ENGINE - SEMI-ANNUAL PAYMENTS, ROUNDED HALF-UP           
075200*   ON THE FINAL RESULT ONLY.                                             
075300*                                                                         
075400*   THE FIXED LEG IS NOTIONAL TIMES THE AGREED SWAP FIXED RATE,           
075500*   HALVED FOR A SIX-MONTH PERIOD.  THE FLOATING LEG IS NOTIONAL          
075600*   TIMES (BENCHMARK PLUS THE AGREED FLOATING DELTA), ALSO HALVED         
075700*   - THE BENCHMARK IS CARRIED ON THE REQUEST RECORD ITSELF SINCE         
075800*   TS-241 (SEE CHANGE LOG), NOT PICKED UP FROM A SEPARATE RATE   TS-241  
075900*   CARD.  EACH PARTY'S NET SWAP CASH FLOW IS SIMPLY WHAT IT              
076000*   RECEIVES LESS WHAT IT PAYS - THE TWO NET FIGURES ARE ALWAYS           
076100*   EQUAL AND OPPOSITE, WHICH DD700 PRINTS AS A CHECK FOR THE DESK        
076200*                                                                         
076300 CC600-COMPUTE-PAYMENTS.                                                  
076400     COMPUTE RS-RES-FIXED-LEG-PAYMENT ROUNDED =                           
076500         RS-REQ-NOTIONAL * RS-REQ-SWAP-FIXED-RATE / 2.                    
076600     COMPUTE RS-RES-FLOATING-LEG-PAYMENT ROUNDED =                        
076700         RS-REQ-NOTIONAL *                                                
076800             (RS-REQ-BENCHMARK-RATE + RS-REQ-SWAP-FLT-DELTA) / 2.         
076900*                                                                         
077000*       THE FIXED PAYER RECEIVES THE FLOATING LEG AND PAYS THE            
077100*       FIXED LEG - ITS NET IS FLOATING LESS FIXED.  THE FLOATING         
077200*       PAYER'S NET IS THE EXACT MIRROR.                                  
077300*                                                                         
077400     COMPUTE RS-RES-FIXED-PAYER-NET =                                     
077500         RS-RES-FLOATING-LEG-PAYMENT - RS-RES-FIXED-LEG-PAYMENT.          
077600     COMPUTE RS-RES-FLOATING-PAYER-NET =                                  
077700         RS-RES-FIXED-LEG-PAYMENT - RS-RES-FLOATING-LEG-PAYMENT.          
077800 CC600-EXIT.                                                              
077900     EXIT.                                                                
078000*                                                                         
078100*   REPORT BUILDER - WRITES THE EIGHT-PART CASE SECTION.                  
078200*                                                                         
078300*   EACH BLOCK BELOW CORRESPONDS TO ONE QUESTION THE DESK ASKS OF         
078400*   A CASE: WHAT DOES EACH PARTY QUOTE (BLOCK 2), WHO IS CHEAPEST         
078500*   IN EACH MARKET OUTRIGHT (BLOCK 3), WHAT IS EACH PARTY'S               
078600*   COMPARATIVE EDGE AND THE TOTAL ARBITRAGE (BLOCK 4), WHAT DOES         
078700*   THE SWAP ITSELF LOOK LIKE (BLOCK 5), WHAT DOES EACH PARTY             
078800*   ACTUALLY DO AND GAIN (BLOCK 6, ONE PASS PER PARTY), AND WHAT          
078900*   CASH ACTUALLY MOVES (BLOCK 7).  DD000 IS ONLY THE DRIVER - NO         
079000*   ARITHMETIC IS DONE HERE, ONLY EDITING AND WRITING.                    
079100*                                                                         
079200 DD000-WRITE-CASE-REPORT SECTION.                                         
079300 DD000-START.                                                             
079400     PERFORM DD100-WRITE-CASE-HEADER  THRU DD100-EXIT.                    
079500     PERFORM DD200-WRITE-PARTY-TABLE  THRU DD200-EXIT.                    
079600     PERFORM DD300-WRITE-ABS-ADVANTAGE THRU DD300-EXIT.                   
079700     PERFORM DD400-WRITE-COMPARATIVES THRU DD400-EXIT.                    
079800     PERFORM DD500-WRITE-SWAP-DETAILS THRU DD500-EXIT.                    
079900     PERFORM DD600-WRITE-PARTY-ACTIONS THRU DD600-EXIT.                   
080000     PERFORM DD700-WRITE-PAYMENT-BLOCK THRU DD700-EXIT.                   
080100     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
080200 DD000-EXIT.                                                              
080300     EXIT.                                                                
080400*                                                                         
080500*   BLOCK 1 - THE CASE-ID BANNER LINE THAT OPENS EVERY CASE               
080600*   SECTION ON THE REPORT.                                                
080700*                                                                         
080800 DD100-WRITE-CASE-HEADER.                                                 
080900     MOVE RS-REQ-CASE-ID TO WS-HDR-CASE-ID.                               
081000     WRITE RS-REPORT-LINE FROM WS-HDR-LINE.                               
081100     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
081200 DD100-EXIT.                                                              
081300     EXIT.                                                                
081400*                                                                         
081500*   BLOCK 2 - EACH PARTY'S TWO QUOTED RATES, EDITED THROUGH               
081600*   ZZ320 SO FIXED PRINTS AS A PERCENT AND FLOATING PRINTS AS A           
081700*   SIGNED SPREAD IN BASIS POINTS OVER BENCHMARK.                         
081800*                                                                         
081900 DD200-WRITE-PARTY-TABLE.                                                 
082000     WRITE RS-REPORT-LINE FROM WS-PARTY-HDR-LINE.                         
082100*                                                                         
082200*       PARTY A'S ROW.                                                    
082300*                                                                         
082400     MOVE RS-REQ-PARTY-A-FIXED TO WS-FMT-RATE-IN.                         
082500     MOVE "FIXED   "           TO WS-FMT-RATE-TYPE.                       
082600     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
082700     MOVE RS-REQ-PARTY-A-NAME  TO WS-PR-NAME.                             
082800     MOVE WS-RATE-PRINT        TO WS-PR-FIXED.                            
082900     MOVE RS-REQ-PARTY-A-FLT-DELTA TO WS-FMT-RATE-IN.                     
083000     MOVE "FLOATING"           TO WS-FMT-RATE-TYPE.                       
083100     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
083200     MOVE WS-RATE-PRINT        TO WS-PR-FLOAT.                            
083300     WRITE RS-REPORT-LINE FROM WS-PARTY-ROW-LINE.                         
083400*                                                                         
083500*       PARTY B'S ROW - SAME TWO EDITS REPEATED.                          
083600*                                                                         
083700     MOVE RS-REQ-PARTY-B-FIXED TO WS-FMT-RATE-IN.                         
083800     MOVE "FIXED   "           TO WS-FMT-RATE-TYPE.                       
083900     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
084000     MOVE RS-REQ-PARTY-B-NAME  TO WS-PR-NAME.                             
084100     MOVE WS-RATE-PRINT        TO WS-PR-FIXED.                            
084200     MOVE RS-REQ-PARTY-B-FLT-DELTA TO WS-FMT-RATE-IN.                     
084300     MOVE "FLOATING"           TO WS-FMT-RATE-TYPE.                       
084400     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
084500     MOVE WS-RATE-PRINT        TO WS-PR-FLOAT.                            
084600     WRITE RS-REPORT-LINE FROM WS-PARTY-ROW-LINE.                         
084700     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
084800 DD200-EXIT.                                                              
084900     EXIT.                                                                
085000*                                                                         
085100*   BLOCK 3 - ABSOLUTE ADVANTAGE - THE PARTY WITH THE LOWER RATE          
085200*   IN EACH MARKET OUTRIGHT, OR "NONE" IF THE TWO RATES TIE.  THIS        
085300*   IS DELIBERATELY A DIFFERENT QUESTION FROM COMPARATIVE                 
085400*   ADVANTAGE IN BLOCK 4 - A PARTY CAN BE CHEAPEST IN BOTH MARKETS        
085500*   OUTRIGHT (ABSOLUTE ADVANTAGE IN BOTH) AND STILL HAVE A                
085600*   COMPARATIVE ADVANTAGE IN ONLY ONE OF THEM, WHICH IS WHY A SWAP        
085700*   CAN STILL BENEFIT BOTH SIDES EVEN WHEN ONE PARTY IS THE               
085800*   STRONGER CREDIT IN EVERY MARKET.                                      
085900*                                                                         
086000 DD300-WRITE-ABS-ADVANTAGE.                                               
086100     WRITE RS-REPORT-LINE FROM WS-ABSADV-HDR-LINE.                        
086200     MOVE "FIXED   " TO WS-AA-MARKET.                                     
086300     IF RS-REQ-PARTY-A-FIXED < RS-REQ-PARTY-B-FIXED                       
086400         MOVE RS-REQ-PARTY-A-NAME TO WS-AA-PARTY                          
086500     ELSE                                                                 
086600         IF RS-REQ-PARTY-B-FIXED < RS-REQ-PARTY-A-FIXED                   
086700             MOVE RS-REQ-PARTY-B-NAME TO WS-AA-PARTY                      
086800         ELSE                                                             
086900             MOVE "NONE" TO WS-AA-PARTY                                   
087000         END-IF                                                           
087100     END-IF.                                                              
087200     WRITE RS-REPORT-LINE FROM WS-ABSADV-ROW-LINE.                        
087300     MOVE "FLOATING" TO WS-AA-MARKET.                                     
087400     IF RS-REQ-PARTY-A-FLT-DELTA < RS-REQ-PARTY-B-FLT-DELTA               
087500         MOVE RS-REQ-PARTY-A-NAME TO WS-AA-PARTY                          
087600     ELSE                                                                 
087700         IF RS-REQ-PARTY-B-FLT-DELTA < RS-REQ-PARTY-A-FLT-DELTA           
087800             MOVE RS-REQ-PARTY-B-NAME TO WS-AA-PARTY                      
087900         ELSE                                                             
088000             MOVE "NONE" TO WS-AA-PARTY                                   
088100         END-IF                                                           
088200     END-IF.                                                              
088300     WRITE RS-REPORT-LINE FROM WS-ABSADV-ROW-LINE.                        
088400     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
088500 DD300-EXIT.                                                              
088600     EXIT.                                                                
088700*                                                                         
088800*   BLOCK 4 - THE COMPARATIVE FIGURES FROM CC200, BOTH PRINTED AS         
088900*   A PERCENT (A COMPARATIVE IS ALWAYS A RATE-LESS-RATE FIGURE,           
089000*   NEVER A SPREAD), FOLLOWED BY A PLAIN-LANGUAGE SENTENCE FOR            
089100*   WHICHEVER PARTY (OR PARTIES) ACTUALLY HAS AN ADVANTAGE, AND           
089200*   FINALLY THE TOTAL-ARBITRAGE LINE THE DESK MANAGER ASKED FOR.          
089300*                                                                         
089400 DD400-WRITE-COMPARATIVES.                                                
089500     WRITE RS-REPORT-LINE FROM WS-COMP-HDR-LINE.                          
089600     MOVE WS-FIXED-COMP (1)   TO WS-FMT-RATE-IN.                          
089700     MOVE "FIXED   "          TO WS-FMT-RATE-TYPE.                        
089800     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
089900     MOVE RS-REQ-PARTY-A-NAME TO WS-CR-NAME.                              
090000     MOVE WS-PCT-PRINT        TO WS-CR-FIXED.                             
090100     MOVE WS-FLOAT-COMP (1)   TO WS-FMT-RATE-IN.                          
090200     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
090300     MOVE WS-PCT-PRINT        TO WS-CR-FLOAT.                             
090400     WRITE RS-REPORT-LINE FROM WS-COMP-ROW-LINE.                          
090500     MOVE WS-FIXED-COMP (2)   TO WS-FMT-RATE-IN.                          
090600     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
090700     MOVE RS-REQ-PARTY-B-NAME TO WS-CR-NAME.                              
090800     MOVE WS-PCT-PRINT        TO WS-CR-FIXED.                             
090900     MOVE WS-FLOAT-COMP (2)   TO WS-FMT-RATE-IN.                          
091000     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
091100     MOVE WS-PCT-PRINT        TO WS-CR-FLOAT.                             
091200     WRITE RS-REPORT-LINE FROM WS-COMP-ROW-LINE.                          
091300     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
091400*                                                                         
091500*       ADVANTAGE SENTENCE - SUPPRESSED FOR A PARTY WHOSE TYPE            
091600*       CAME BACK "NONE" FROM CC300 (THE TIE CASE).                       
091700*                                                                         
091800     IF RS-RES-COMP-ADV-TYPE (1) NOT = "NONE    "                         
091900         MOVE RS-REQ-PARTY-A-NAME     TO WS-AS-NAME                       
092000         MOVE RS-RES-COMP-ADV-TYPE (1) TO WS-AS-TYPE                      
092100         WRITE RS-REPORT-LINE FROM WS-ADV-SENTENCE-LINE                   
092200     END-IF.                                                              
092300     IF RS-RES-COMP-ADV-TYPE (2) NOT = "NONE    "                         
092400         MOVE RS-REQ-PARTY-B-NAME     TO WS-AS-NAME                       
092500         MOVE RS-RES-COMP-ADV-TYPE (2) TO WS-AS-TYPE                      
092600         WRITE RS-REPORT-LINE FROM WS-ADV-SENTENCE-LINE                   
092700     END-IF.                                                              
092800     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
092900*                                                                         
093000*       TOTAL ARBITRAGE - ALWAYS PRINTED AS A PERCENT, SAME AS THE        
093100*       TWO COMPARATIVES IT IS SUMMED FROM.                               
093200*                                                                         
093300     MOVE RS-RES-TOTAL-ARBITRAGE TO WS-FMT-RATE-IN.                       
093400     PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT.                        
093500     MOVE WS-PCT-PRINT TO WS-ARB-VALUE.                                   
093600     WRITE RS-REPORT-LINE FROM WS-ARB-LINE.                               
093700     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
093800 DD400-EXIT.                                                              
093900     EXIT.                                                                
094000*                                                                         
094100*   BLOCK 5 - THE AGREED SWAP TERMS: THE FIXED AND FLOATING LEG           
094200*   RATES, WHO PAYS WHICH LEG, AND THE NOTIONAL THE PAYMENTS IN           
094300*   BLOCK 7 ARE CALCULATED AGAINST.                                       
094400*                                                                         
094500 DD500-WRITE-SWAP-DETAILS.                                                
094600     MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN.                       
094700     MOVE "FIXED   "              TO WS-FMT-RATE-TYPE.                    
094800     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
094900     MOVE WS-RATE-PRINT           TO WS-SD1-FIXED.                        
095000     MOVE RS-REQ-SWAP-FLT-DELTA   TO WS-FMT-RATE-IN.                      
095100     MOVE "FLOATING"              TO WS-FMT-RATE-TYPE.                    
095200     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
095300     MOVE WS-RATE-PRINT           TO WS-SD1-FLOAT.                        
095400     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE1.                         
095500     MOVE RS-RES-FIXED-PAYER-NAME    TO WS-SD2-FIXED-PAYER.               
095600     MOVE RS-RES-FLOATING-PAYER-NAME TO WS-SD2-FLOAT-PAYER.               
095700     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE2.                         
095800     MOVE RS-REQ-NOTIONAL TO WS-MONEY-RAW.                                
095900     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
096000     MOVE WS-MONEY-PRINT TO WS-SD3-NOTIONAL.                              
096100     WRITE RS-REPORT-LINE FROM WS-SWAP-DET-LINE3.                         
096200     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
096300 DD500-EXIT.                                                              
096400     EXIT.                                                                
096500*                                                                         
096600*   BLOCK 6 - PER-PARTY ACTIONS - WHERE EACH PARTY BORROWS, WHAT          
096700*   IT RECEIVES AND PAYS ON THE SWAP, AND ITS IMPROVEMENT OVER            
096800*   BORROWING DIRECT IN ITS DISADVANTAGED MARKET.  WRITTEN ONCE           
096900*   PER PARTY BY STEPPING WS-PARTY-IX OVER THE OCCURS 2 TABLE AND         
097000*   PERFORMING DD610 TWICE - THE TABLE-STEPPING HOUSE IDIOM NOTED         
097100*   IN THE CHANGE LOG AGAINST 07/07/93.                                   
097200*                                                                         
097300 DD600-WRITE-PARTY-ACTIONS.                                               
097400     MOVE 1 TO WS-PARTY-IX.                                               
097500     PERFORM DD610-WRITE-ONE-PARTY-ACTIONS THRU DD610-EXIT.               
097600     MOVE 2 TO WS-PARTY-IX.                                               
097700     PERFORM DD610-WRITE-ONE-PARTY-ACTIONS THRU DD610-EXIT.               
097800 DD600-EXIT.                                                              
097900     EXIT.                                                                
098000*                                                                         
098100*   ONE PASS OF BLOCK 6 FOR THE PARTY CURRENTLY ADDRESSED BY              
098200*   WS-PARTY-IX.  EVERY FIGURE WRITTEN HERE CARRIES ITS OWN TYPE          
098300*   FLAG OUT OF THE RESULT TABLE SO ZZ320 CAN PICK PERCENT OR             
098400*   BASIS-POINT DISPLAY WITHOUT THIS PARAGRAPH HAVING TO KNOW             
098500*   WHICH IT IS.                                                          
098600*                                                                         
098700 DD610-WRITE-ONE-PARTY-ACTIONS.                                           
098800     MOVE RS-RES-PARTY-NAME (WS-PARTY-IX) TO WS-AH-NAME.                  
098900     WRITE RS-REPORT-LINE FROM WS-ACTIONS-HDR-LINE.                       
099000*                                                                         
099100*       WHAT THE PARTY BORROWS DIRECT, IN ITS OWN ADVANTAGED              
099200*       MARKET - SOURCED FROM THE PARTY-A-xxx OR PARTY-B-xxx              
099300*       REQUEST FIELD ACCORDING TO WS-PARTY-IX, SINCE THOSE               
099400*       FIELDS ARE NOT THEMSELVES HELD AS AN OCCURS TABLE.                
099500*                                                                         
099600     MOVE "BORROWS IN ITS ADVANTAGED MARKET AT"                           
099700                                          TO WS-AB-LABEL.                 
099800     MOVE RS-RES-COMP-ADV-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.         
099900     IF WS-PARTY-IX = 1                                                   
100000         IF RS-RES-COMP-ADV-TYPE (1) = "FIXED   "                         
100100             MOVE RS-REQ-PARTY-A-FIXED TO WS-FMT-RATE-IN                  
100200         ELSE                                                             
100300             MOVE RS-REQ-PARTY-A-FLT-DELTA TO WS-FMT-RATE-IN              
100400         END-IF                                                           
100500     ELSE                                                                 
100600         IF RS-RES-COMP-ADV-TYPE (2) = "FIXED   "                         
100700             MOVE RS-REQ-PARTY-B-FIXED TO WS-FMT-RATE-IN                  
100800         ELSE                                                             
100900             MOVE RS-REQ-PARTY-B-FLT-DELTA TO WS-FMT-RATE-IN              
101000         END-IF                                                           
101100     END-IF.                                                              
101200     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
101300     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
101400     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
101500*                                                                         
101600*       WHAT THE PARTY RECEIVES ON THE SWAP - THE SWAP-RATE FIELD         
101700*       ON WHICHEVER SIDE THE PARTY'S RECEIVE-POSITION SHOWS.             
101800*       UNLIKE THE BORROW FIGURE ABOVE, THE SWAP-FIXED-RATE AND           
101900*       SWAP-FLT-DELTA FIELDS ARE COMMON TO BOTH PARTIES, SO NO           
102000*       WS-PARTY-IX TEST ON THE SOURCE FIELD IS NEEDED HERE.              
102100*                                                                         
102200     MOVE "RECEIVES ON THE SWAP AT" TO WS-AB-LABEL.                       
102300     MOVE RS-RES-RECV-POS (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.              
102400     IF WS-FMT-RATE-TYPE = "FIXED   "                                     
102500         MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN                    
102600     ELSE                                                                 
102700         MOVE RS-REQ-SWAP-FLT-DELTA  TO WS-FMT-RATE-IN                    
102800     END-IF.                                                              
102900     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
103000     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
103100     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
103200*                                                                         
103300*       NET BENEFIT - STRAIGHT OUT OF THE RESULT TABLE, ALREADY           
103400*       COMPUTED AND TYPED BY CC500 ABOVE.                                
103500*                                                                         
103600     MOVE "NET BENEFIT" TO WS-AB-LABEL.                                   
103700     MOVE RS-RES-NET-BENEFIT (WS-PARTY-IX) TO WS-FMT-RATE-IN.             
103800     MOVE RS-RES-NETBEN-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.           
103900     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
104000     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
104100     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
104200*                                                                         
104300*       WHAT THE PARTY ACTUALLY PAYS ON THE SWAP - THE SWAP-RATE          
104400*       FIELD ON THE PAY-POSITION SIDE, SAME IDEA AS THE RECEIVE          
104500*       FIGURE ABOVE BUT THE OPPOSITE SIDE OF THE SWAP.                   
104600*                                                                         
104700     MOVE "PAYS ON THE SWAP AT" TO WS-AB-LABEL.                           
104800     MOVE RS-RES-PAY-POS (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.               
104900     IF WS-FMT-RATE-TYPE = "FIXED   "                                     
105000         MOVE RS-REQ-SWAP-FIXED-RATE TO WS-FMT-RATE-IN                    
105100     ELSE                                                                 
105200         MOVE RS-REQ-SWAP-FLT-DELTA  TO WS-FMT-RATE-IN                    
105300     END-IF.                                                              
105400     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
105500     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
105600     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
105700*                                                                         
105800*       TOTAL COST OF BORROWING THROUGH THE SWAP - ALSO STRAIGHT          
105900*       OUT OF THE RESULT TABLE.                                          
106000*                                                                         
106100     MOVE "TOTAL COST OF BORROWING THROUGH THE SWAP"                      
106200                                          TO WS-AB-LABEL.                 
106300     MOVE RS-RES-TOTAL-COST (WS-PARTY-IX) TO WS-FMT-RATE-IN.              
106400     MOVE RS-RES-TOTCOST-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.          
106500     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
106600     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
106700     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
106800*                                                                         
106900*       MARKET IMPROVEMENT - THE LAST LINE OF THE BLOCK, AND THE          
107000*       FIGURE THE DESK ACTUALLY SELLS THE SWAP ON: HOW MUCH              
107100*       BETTER OFF THIS PARTY IS THAN IF IT HAD SIMPLY BORROWED           
107200*       DIRECT IN ITS DISADVANTAGED MARKET.                               
107300*                                                                         
107400     MOVE "IMPROVEMENT OVER ITS DISADVANTAGED MARKET"                     
107500                                          TO WS-AB-LABEL.                 
107600     MOVE RS-RES-MKT-IMPROVEMENT (WS-PARTY-IX) TO WS-FMT-RATE-IN.         
107700     MOVE RS-RES-MKTIMP-TYPE (WS-PARTY-IX) TO WS-FMT-RATE-TYPE.           
107800     PERFORM ZZ320-FORMAT-RATE THRU ZZ320-EXIT.                           
107900     MOVE WS-RATE-PRINT TO WS-AB-VALUE.                                   
108000     WRITE RS-REPORT-LINE FROM WS-ACTIONS-BODY-LINE.                      
108100     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
108200 DD610-EXIT.                                                              
108300     EXIT.                                                                
108400*                                                                         
108500*   BLOCK 7 - THE CASH THAT ACTUALLY MOVES: BOTH SEMI-ANNUAL LEG          
108600*   PAYMENTS, THEN EACH PAYER'S NET SWAP CASH FLOW.  THE TWO NET          
108700*   FIGURES SHOULD ALWAYS BE EQUAL AND OPPOSITE (SEE CC600 ABOVE)         
108800*   - PRINTING BOTH GIVES THE DESK A VISIBLE CROSS-CHECK WITHOUT          
108900*   HAVING TO ADD THEM UP BY HAND.                                        
109000*                                                                         
109100 DD700-WRITE-PAYMENT-BLOCK.                                               
109200     MOVE "FIXED LEG PAYMENT"    TO WS-PM-LABEL.                          
109300     MOVE RS-RES-FIXED-LEG-PAYMENT TO WS-MONEY-RAW.                       
109400     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
109500     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.                                  
109600     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.                             
109700     MOVE "FLOATING LEG PAYMENT" TO WS-PM-LABEL.                          
109800     MOVE RS-RES-FLOATING-LEG-PAYMENT TO WS-MONEY-RAW.                    
109900     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
110000     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.                                  
110100     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.                             
110200*                                                                         
110300*       NET CASH FLOW LABELLED BY PAYER NAME RATHER THAN "PARTY           
110400*       A"/"PARTY B" - THE FIXED PAYER IS NOT ALWAYS PARTY A (SEE         
110500*       CC400 ABOVE), SO THE NAME ITSELF IS THE ONLY RELIABLE             
110600*       LABEL FOR THIS LINE.                                              
110700*                                                                         
110800     MOVE RS-RES-FIXED-PAYER-NAME  TO WS-PM-LABEL.                        
110900     MOVE RS-RES-FIXED-PAYER-NET TO WS-MONEY-RAW.                         
111000     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
111100     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.                                  
111200     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.                             
111300     MOVE RS-RES-FLOATING-PAYER-NAME TO WS-PM-LABEL.                      
111400     MOVE RS-RES-FLOATING-PAYER-NET TO WS-MONEY-RAW.                      
111500     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
111600     MOVE WS-MONEY-PRINT TO WS-PM-VALUE.                                  
111700     WRITE RS-REPORT-LINE FROM WS-PAYMT-LINE.                             
111800 DD700-EXIT.                                                              
111900     EXIT.                                                                
112000*                                                                         
112100*   REJECTION LINE - CASE ID PLUS THE REASON TEXT SET BY WHICHEVER        
112200*   TEST IN CC100 FAILED FIRST.  NO CASE REPORT BLOCKS ARE WRITTEN        
112300*   FOR A REJECTED CASE - JUST THIS ONE LINE.                             
112400*                                                                         
112500 DD800-WRITE-REJECTION.                                                   
112600     MOVE RS-REQ-CASE-ID  TO WS-REJ-CASE.                                 
112700     MOVE WS-REJ-REASON   TO WS-REJ-REASON-OUT.                           
112800     WRITE RS-REPORT-LINE FROM WS-REJECT-LINE.                            
112900     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
113000 DD800-EXIT.                                                              
113100     EXIT.                                                                
113200*                                                                         
113300*   RUN TOTALS - WRITTEN ONCE, AFTER THE LAST CASE, FROM THE FOUR         
113400*   COUNTERS/ACCUMULATORS MAINTAINED IN BB100 AND ZZ100 THROUGHOUT        
113500*   THE RUN.  ADDED FOR TS-301 (SEE CHANGE LOG) SO THE DESK COULD TS-301  
113600*   RECONCILE THE REPORT AGAINST THE INPUT FILE WITHOUT COUNTING          
113700*   CASE HEADERS BY HAND.                                                 
113800*                                                                         
113900 EE100-WRITE-TOTALS.                                                      
114000     WRITE RS-REPORT-LINE FROM WS-RUNTOT-HDR-LINE.                        
114100     PERFORM ZZ200-WRITE-BLANK-LINE THRU ZZ200-EXIT.                      
114200     MOVE "RECORDS READ"          TO WS-TOT-LABEL.                        
114300     MOVE WS-RECS-READ             TO WS-COUNT-RAW.                       
114400     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.                          
114500     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.                      
114600     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.                            
114700     MOVE "RECORDS ANALYSED"      TO WS-TOT-LABEL.                        
114800     MOVE WS-RECS-ANALYSED          TO WS-COUNT-RAW.                      
114900     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.                          
115000     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.                      
115100     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.                            
115200     MOVE "RECORDS REJECTED"      TO WS-TOT-LABEL.                        
115300     MOVE WS-RECS-REJECTED          TO WS-COUNT-RAW.                      
115400     PERFORM ZZ340-FORMAT-COUNT THRU ZZ340-EXIT.                          
115500     MOVE WS-COUNT-PRINT            TO WS-TOT-VALUE.                      
115600     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.                            
115700     MOVE "TOTAL NOTIONAL ANALYSED" TO WS-TOT-LABEL.                      
115800     MOVE WS-NOTIONAL-TOTAL          TO WS-MONEY-RAW.                     
115900     PERFORM ZZ330-FORMAT-MONEY THRU ZZ330-EXIT.                          
116000     MOVE WS-MONEY-PRINT              TO WS-TOT-VALUE.                    
116100     WRITE RS-REPORT-LINE FROM WS-TOTALS-LINE.                            
116200 EE100-EXIT.                                                              
116300     EXIT.                                                                
116400*                                                                         
116500 EE900-CLOSE-FILES.                                                       
116600     CLOSE RS-REQUEST-FILE.                                               
116700     CLOSE RS-REPORT-FILE.                                                
116800 EE900-EXIT.                                                              
116900     EXIT.                                                                
117000*                                                                         
117100*   UTILITY PARAGRAPHS - END-OF-FILE READ, BLANK LINE, AND THE            
117200*   THREE FIGURE FORMATTERS (PERCENT, BASIS POINTS, MONEY).               
117300*                                                                         
117400*   WS-RECS-READ IS ONLY INCREMENTED WHEN A REAL RECORD COMES             
117500*   BACK - THE READ THAT FINALLY HITS END OF FILE MUST NOT BE             
117600*   COUNTED, OR THE RUN-TOTALS BLOCK WOULD OVERSTATE RECORDS READ         
117700*   BY ONE AGAINST THE INPUT FILE'S TRUE RECORD COUNT.                    
117800*                                                                         
117900 ZZ100-READ-REQUEST.                                                      
118000     READ RS-REQUEST-FILE                                                 
118100         AT END MOVE "Y" TO WS-EOF-SWITCH                                 
118200     END-READ.                                                            
118300     IF NOT WS-EOF                                                        
118400         ADD 1 TO WS-RECS-READ                                            
118500     END-IF.                                                              
118600 ZZ100-EXIT.                                                              
118700     EXIT.                                                                
118800*                                                                         
118900 ZZ200-WRITE-BLANK-LINE.                                                  
119000     WRITE RS-REPORT-LINE FROM WS-BLANK-LINE.                             
119100 ZZ200-EXIT.                                                              
119200     EXIT.                                                                
119300*                                                                         
119400*   PERCENT = RATE TIMES 100, SIGNED, TWO DECIMALS, WITH A                
119500*   TRAILING "%".  USED FOR ANY FIGURE CARRYING A FIXED TYPE.             
119600*                                                                         
119700 ZZ300-FORMAT-PERCENT.                                                    
119800     COMPUTE WS-PCT-RAW ROUNDED = WS-FMT-RATE-IN * 100.                   
119900     MOVE WS-PCT-RAW TO WS-PCT-PRINT-NUM.                                 
120000 ZZ300-EXIT.                                                              
120100     EXIT.                                                                
120200*                                                                         
120300*   BASIS POINTS = RATE TIMES 10000, TRUNCATED, SHOWN AS                  
120400*   "S" FOLLOWED BY A SIGN AND THE WHOLE NUMBER OF POINTS.                
120500*   USED FOR ANY FIGURE CARRYING A FLOATING TYPE.                         
120600*                                                                         
120700*   THE SIGN IS SPLIT OUT INTO ITS OWN BYTE FIRST BECAUSE                 
120800*   WS-BP-PRINT-NUM IS AN UNSIGNED ZZZZ9 EDIT FIELD - A NEGATIVE          
120900*   RATE WOULD OTHERWISE LOSE ITS SIGN ON THE PRINTED LINE.               
121000*                                                                         
121100 ZZ310-FORMAT-BP.                                                         
121200     IF WS-FMT-RATE-IN < ZERO                                             
121300         MOVE "-" TO WS-BP-PRINT-SIGN                                     
121400         COMPUTE WS-BP-MAGNITUDE = WS-FMT-RATE-IN * -1                    
121500     ELSE                                                                 
121600         MOVE "+" TO WS-BP-PRINT-SIGN                                     
121700         MOVE WS-FMT-RATE-IN TO WS-BP-MAGNITUDE                           
121800     END-IF.                                                              
121900     COMPUTE WS-BP-INTEGER = WS-BP-MAGNITUDE * 10000.                     
122000     MOVE WS-BP-INTEGER TO WS-BP-PRINT-NUM.                               
122100 ZZ310-EXIT.                                                              
122200     EXIT.                                                                
122300*                                                                         
122400*   DISPATCHES TO ZZ300 OR ZZ310 ACCORDING TO WS-FMT-RATE-TYPE            
122500*   AND LEAVES THE RESULT, LEFT-JUSTIFIED, IN WS-RATE-PRINT.  THIS        
122600*   IS THE ONE PLACE IN THE PROGRAM THAT TURNS A FIGURE'S TYPE            
122700*   FLAG (SET ALL THROUGH CC300-CC500) INTO AN ACTUAL CHOICE OF           
122800*   PRINT EDIT - EVERY DD-SERIES PARAGRAPH THAT PRINTS A RATE             
122900*   GOES THROUGH HERE RATHER THAN CALLING ZZ300/ZZ310 DIRECT.             
123000*                                                                         
123100 ZZ320-FORMAT-RATE.                                                       
123200     IF WS-FMT-RATE-TYPE = "FIXED   "                                     
123300         PERFORM ZZ300-FORMAT-PERCENT THRU ZZ300-EXIT                     
123400         MOVE WS-PCT-PRINT TO WS-RATE-PRINT                               
123500     ELSE                                                                 
123600         PERFORM ZZ310-FORMAT-BP THRU ZZ310-EXIT                          
123700         MOVE WS-BP-PRINT TO WS-RATE-PRINT                                
123800     END-IF.                                                              
123900 ZZ320-EXIT.                                                              
124000     EXIT.                                                                
124100*                                                                         
124200 ZZ330-FORMAT-MONEY.                                                      
124300     MOVE WS-MONEY-RAW TO WS-MONEY-PRINT.                                 
124400 ZZ330-EXIT.                                                              
124500     EXIT.                                                                
124600*                                                                         
124700 ZZ340-FORMAT-COUNT.                                                      
124800     MOVE WS-COUNT-RAW TO WS-COUNT-PRINT.                                 
124900 ZZ340-EXIT.                                                              
125000     EXIT.                                                                
