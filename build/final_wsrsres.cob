000100*****************************************************************         
000200*                                                                *        
000300*  WORKING STORAGE FOR THE ANALYSIS RESULT OF ONE SWAP CASE      *        
000400*     BUILT FRESH FOR EACH REQUEST RECORD - NOT A FILE           *        
000500*****************************************************************         
000600*  HOLDS THE COMPARATIVE-ADVANTAGE FIGURES, THE SELECTED FIXED            
000700*  AND FLOATING PAYERS, AND THE SEMI-ANNUAL LEG PAYMENTS, READY           
000800*  FOR THE REPORT-WRITING PARAGRAPHS TO PICK UP.                          
000900*                                                                         
001000* 14/01/87 DRH - CREATED FOR THE TREASURY SWAP-DESK PROJECT.              
001100* 07/07/93 DRH - PARTY FIGURES CHANGED FROM TWO SEPARATE GROUPS           
001200*                TO AN OCCURS 2 TABLE (SAME SHAPE FOR A AND B).           
001300* 19/09/98 DRH - Y2K REVIEW - NO DATE FIELDS HELD HERE, NONE              
001400*                NEEDED - CHANGE SLIP TS-308 CLOSED NO ACTION.    TS-308  
001500* 23/04/11 CMP - ADDED PAY/RECEIVE POSITION AND THE THREE RATE-           
001600*                TYPE FLAGS SO THE REPORT CAN TELL A FIXED FIGURE         
001700*                FROM A FLOATING ONE WHEN IT PRINTS (REQ TS-266). TS-266  
001800* 19/08/23 CMP - DROPPED RS-RES-DISADV-RATE.  DESK AUDIT (TS-382) TS-382  
001900*                FOUND CC300 SET IT FOR BOTH PARTIES BUT NO OTHER         
002000*                PARAGRAPH EVER READ IT BACK - DD-SERIES PRINTS           
002100*                THE DISADVANTAGE MARKET'S NAME (DISADV-TYPE) BUT         
002200*                NEVER ITS RATE, SO THE FIGURE HAD NO REPORT SLOT.        
002300*                KEPT RS-RES-DISADV-TYPE, WHICH CC500 STILL TESTS.        
002400*                                                                         
002500 01  RS-RESULT-RECORD.                                                    
002600     03  RS-RES-CASE-ID               PIC X(06).                          
002700     03  RS-RES-CASE-ID-N             REDEFINES RS-RES-CASE-ID            
002800                                       PIC 9(06).                         
002900*                            NUMERIC VIEW OF THE CASE ID - THE            
003000*                            SWAP DESK'S CASE NUMBERS ARE ALL             
003100*                            DIGITS, FOR A FUTURE SORT OR A               
003200*                            RANGE-CHECK ADDRESSING IT AS NUMERIC.        
003300     03  RS-RES-TOTAL-ARBITRAGE       PIC S9(03)V9(05) COMP-3.            
003400     03  RS-RES-FIXED-PAYER-NAME      PIC X(20).                          
003500     03  RS-RES-FLOATING-PAYER-NAME   PIC X(20).                          
003600*                                                                         
003700*  01 = PARTY A, 02 = PARTY B.  SAME LAYOUT BOTH SIDES SO THE             
003800*  REPORT TABLES CAN BE PRINTED BY STEPPING THE SUBSCRIPT.                
003900*                                                                         
004000     03  RS-RES-PARTY-DETAIL OCCURS 2.                                    
004100         05  RS-RES-PARTY-NAME        PIC X(20).                          
004200         05  RS-RES-FIXED-COMP        PIC S9(03)V9(05) COMP-3.            
004300         05  RS-RES-FLOATING-COMP     PIC S9(03)V9(05) COMP-3.            
004400         05  RS-RES-COMP-ADV-TYPE     PIC X(08).                          
004500         05  RS-RES-COMP-ADV-RATE     PIC S9(03)V9(05) COMP-3.            
004600         05  RS-RES-DISADV-TYPE       PIC X(08).                          
004700         05  RS-RES-PAY-POS           PIC X(08).                          
004800         05  RS-RES-RECV-POS          PIC X(08).                          
004900         05  RS-RES-NET-BENEFIT       PIC S9(03)V9(05) COMP-3.            
005000         05  RS-RES-NETBEN-TYPE       PIC X(08).                          
005100         05  RS-RES-TOTAL-COST        PIC S9(03)V9(05) COMP-3.            
005200         05  RS-RES-TOTCOST-TYPE      PIC X(08).                          
005300         05  RS-RES-MKT-IMPROVEMENT   PIC S9(03)V9(05) COMP-3.            
005400         05  RS-RES-MKTIMP-TYPE       PIC X(08).                          
005500*                                                                         
005600     03  RS-RES-FIXED-LEG-PAYMENT     PIC S9(11)V9(02) COMP-3.            
005700     03  RS-RES-FLOATING-LEG-PAYMENT  PIC S9(11)V9(02) COMP-3.            
005800     03  RS-RES-FIXED-PAYER-NET       PIC S9(11)V9(02) COMP-3.            
005900     03  RS-RES-FLOATING-PAYER-NET    PIC S9(11)V9(02) COMP-3.            
006000     03  FILLER                       PIC X(20).                          
006100*                                                                         
