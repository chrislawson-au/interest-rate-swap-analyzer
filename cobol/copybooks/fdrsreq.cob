000100*  FD FOR THE ANALYSIS-REQUEST FILE.  14/01/87 DRH.                       
000200*                                                                         
000300 FD  RS-REQUEST-FILE.                                                     
000400 COPY "WSRSREQ.COB".                                                      
000500*                                                                         
