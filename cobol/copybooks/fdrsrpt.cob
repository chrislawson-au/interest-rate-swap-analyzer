000100*  FD FOR THE ANALYSIS-REPORT PRINT FILE.  14/01/87 DRH.                  
000200*                                                                         
000300 FD  RS-REPORT-FILE.                                                      
000400 01  RS-REPORT-LINE                  PIC X(132).                          
000500*                                                                         
