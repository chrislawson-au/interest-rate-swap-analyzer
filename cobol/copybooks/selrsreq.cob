000100*  SELECT FOR THE ANALYSIS-REQUEST FILE - SEE WSRSREQ.COB                 
000200*  FOR THE RECORD LAYOUT.  14/01/87 DRH.                                  
000300*                                                                         
000400     SELECT RS-REQUEST-FILE  ASSIGN      TO RSREQ                         
000500                              ORGANIZATION SEQUENTIAL                     
000600                              ACCESS MODE SEQUENTIAL                      
000700                              FILE STATUS RS-REQ-STATUS.                  
000800*                                                                         
