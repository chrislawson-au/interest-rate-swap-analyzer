000100*  SELECT FOR THE ANALYSIS-REPORT PRINT FILE - 132 COLUMNS,               
000200*  LINE SEQUENTIAL SO IT CAN BE SPOOLED OR LISTED AS TEXT.                
000300*  14/01/87 DRH.                                                          
000400*                                                                         
000500     SELECT RS-REPORT-FILE   ASSIGN      TO RSRPT                         
000600                              ORGANIZATION LINE SEQUENTIAL                
000700                              FILE STATUS RS-RPT-STATUS.                  
000800*                                                                         
