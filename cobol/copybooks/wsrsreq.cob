000100*****************************************************************         
000200*                                                                *        
000300*  RECORD DEFINITION FOR THE RATE-SWAP ANALYSIS REQUEST FILE     *        
000400*       ONE RECORD PER ANALYSIS CASE - NO KEY, READ IN ORDER     *        
000500*****************************************************************         
000600*  FILE SIZE 150 BYTES, FIXED LENGTH, SEQUENTIAL.                         
000700*                                                                         
000800*  RATES ARE STORED SIGNED, 5 DECIMAL PLACES, LEADING SEPARATE            
000900*  SIGN SO THE EXTERNAL FILE CAN BE LISTED OR EDITED AS TEXT.             
001000*  AMOUNTS ARE SIGNED, 2 DECIMAL PLACES, SAME SIGN CONVENTION.            
001100*                                                                         
001200* 14/01/87 DRH - CREATED FOR THE TREASURY SWAP-DESK PROJECT.              
001300* 02/03/92 DRH - ADDED PARTY PREFERENCE FIELDS (REQ RS-104).      RS-104  
001400* 19/09/98 DRH - Y2K REVIEW - ALL DATE-LIKE FIELDS CHECKED, NONE          
001500*                CARRIED IN THIS RECORD SO NO CHANGE REQUIRED.            
001600* 11/05/09 CMP - BENCHMARK-RATE ADDED AT END OF RECORD (WAS A             
001700*                RUN PARAMETER, NOW PER CASE - REQ TS-241).       TS-241  
001800*                                                                         
001900 01  RS-REQUEST-RECORD.                                                   
002000     03  RS-REQ-CASE-ID             PIC X(06).                            
002100*                                                                         
002200     03  RS-REQ-PARTY-A-NAME        PIC X(20).                            
002300     03  RS-REQ-PARTY-A-FIXED       PIC S9(03)V9(05)                      
002400                                    SIGN LEADING SEPARATE.                
002500     03  RS-REQ-PARTY-A-FLT-DELTA   PIC S9(03)V9(05)                      
002600                                    SIGN LEADING SEPARATE.                
002700     03  RS-REQ-PARTY-A-PREF        PIC X(08).                            
002800         88  RS-REQ-A-PREF-VALID    VALUES "FIXED   " "FLOATING".         
002900*                                  "FIXED   " OR "FLOATING"               
003000*                                                                         
003100     03  RS-REQ-PARTY-B-NAME        PIC X(20).                            
003200     03  RS-REQ-PARTY-B-FIXED       PIC S9(03)V9(05)                      
003300                                    SIGN LEADING SEPARATE.                
003400     03  RS-REQ-PARTY-B-FLT-DELTA   PIC S9(03)V9(05)                      
003500                                    SIGN LEADING SEPARATE.                
003600     03  RS-REQ-PARTY-B-PREF        PIC X(08).                            
003700         88  RS-REQ-B-PREF-VALID    VALUES "FIXED   " "FLOATING".         
003800*                                                                         
003900     03  RS-REQ-SWAP-FIXED-RATE     PIC S9(03)V9(05)                      
004000                                    SIGN LEADING SEPARATE.                
004100     03  RS-REQ-SWAP-FLT-DELTA      PIC S9(03)V9(05)                      
004200                                    SIGN LEADING SEPARATE.                
004300     03  RS-REQ-NOTIONAL            PIC S9(11)V9(02)                      
004400                                    SIGN LEADING SEPARATE.                
004500     03  RS-REQ-NOTIONAL-X          REDEFINES RS-REQ-NOTIONAL             
004600                                    PIC X(14).                            
004700*                            ALPHA VIEW OF THE NOTIONAL - LETS            
004800*                            THE TRACE DISPLAYS SHOW THE RAW              
004900*                            FIELD WHEN IT WON'T EDIT.                    
005000     03  RS-REQ-BENCHMARK-RATE      PIC S9(03)V9(05)                      
005100                                    SIGN LEADING SEPARATE.                
005200     03  RS-REQ-BENCHMARK-RATE-X    REDEFINES                             
005300                                    RS-REQ-BENCHMARK-RATE                 
005400                                    PIC X(09).                            
005500*                                                                         
005600     03  FILLER                     PIC X(11).                            
005700*                                                                         
